000100******************************************************************
000200* CRMROOM.cpy
000300* CLASSROOM MASTER RECORD LAYOUT
000400*------------------------------------------------------------------*
000500* Loaded to ROOM-TABLE, sorted ascending on ROOM-CODE.
000600*------------------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*------------------------------------------------------------------*
000900* MOD.#   INIT   DATE       DESCRIPTION
001000* ------  ------ ---------- ------------------------------------- *
001100* CR0015  RBW    21/06/1988 Initial version
001200******************************************************************
001300 01  ROOM-RECORD.
001400     05  ROOM-CODE               PIC X(10).
001500*                                 UNIQUE CLASSROOM CODE
001600     05  ROOM-BUILDING           PIC X(20).
001700*                                 BUILDING NAME
001800     05  ROOM-CAPACITY           PIC 9(04).
001900*                                 SEAT CAPACITY
