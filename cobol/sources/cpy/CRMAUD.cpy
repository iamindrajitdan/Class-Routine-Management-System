000100******************************************************************
000200* CRMAUD.cpy
000300* AUDIT-LOG OUTPUT RECORD LAYOUT (AUDIT-LOG-OUT, APPEND-ONLY)
000400*------------------------------------------------------------------*
000500* Written exclusively by CRMXAUDT - never opened for write by any
000600* of the five flow programs directly.
000700*------------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*------------------------------------------------------------------*
001000* MOD.#   INIT   DATE       DESCRIPTION
001100* ------  ------ ---------- ------------------------------------- *
001200* CR0022  RBW    21/06/1988 Initial version
001300******************************************************************
001400 01  AUD-RECORD.
001500     05  AUD-USER-CODE               PIC X(10).
001600*                                     ACTING USER
001700     05  AUD-ACTION                  PIC X(10).
001800*                                     CREATE / UPDATE / DELETE / READ
001900         88  AUD-IS-CREATE                VALUE "CREATE".
002000         88  AUD-IS-UPDATE                VALUE "UPDATE".
002100         88  AUD-IS-DELETE                VALUE "DELETE".
002200         88  AUD-IS-READ                  VALUE "READ".
002300     05  AUD-RESOURCE-TYPE           PIC X(20).
002400*                                     E.G. "ROUTINE", "SUBSTITUTE"
002500     05  AUD-RESOURCE-CODE           PIC X(10).
002600*                                     AFFECTED RECORD'S CODE
002700     05  FILLER                      PIC X(01).
002800*                                     RESERVED FOR EXPANSION
002900*
003000*    QUICK-PEEK VIEW OF THE USER-CODE/ACTION HEADER - USED BY
003100*    THE ONLINE SYSTEM'S AUDIT BROWSE SCREEN FOR A FAST SCAN.
003200 01  AUD-RECORD-R REDEFINES AUD-RECORD.
003300     05  AUD-R-HEADER                PIC X(20).
003400     05  AUD-R-REST                  PIC X(31).
