000100******************************************************************
000200* CRMTCHR.cpy
000300* TEACHER MASTER RECORD LAYOUT
000400*------------------------------------------------------------------*
000500* Loaded once per run into TCHR-TABLE (WORKING-STORAGE), sorted
000600* ascending on TCHR-CODE, and located via SEARCH ALL in place of
000700* the keyed DBMS read the online system would have issued.
000800*------------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*------------------------------------------------------------------*
001100* MOD.#   INIT   DATE       DESCRIPTION
001200* ------  ------ ---------- ------------------------------------- *
001300* CR0013  RBW    21/06/1988 Initial version
001400* CR0319  MDP    04/02/2009 Widened TCHR-SPECIALIZATION 30->50,
001500*                           shop moved to free-text specialisation
001600*                           instead of the old 2-char subject-area
001700*                           code table
001800******************************************************************
001900 01  TCHR-RECORD.
002000     05  TCHR-CODE               PIC X(10).
002100*                                 UNIQUE TEACHER CODE - BUSINESS KEY
002200     05  TCHR-NAME               PIC X(40).
002300*                                 TEACHER DISPLAY NAME (FIRST+LAST)
002400     05  TCHR-SPECIALIZATION     PIC X(50).
002500*                                 FREE-TEXT SPECIALIZATION
002600     05  TCHR-AVAILABLE          PIC X(01).
002700*                                 "Y"/"N" - AVAILABLE FOR SCHEDULING
002800         88  TCHR-IS-AVAILABLE       VALUE "Y".
002900         88  TCHR-NOT-AVAILABLE      VALUE "N".
003000     05  FILLER                  PIC X(10).
003100*                                 RESERVED FOR EXPANSION
003200
003300 01  TCHR-RECORD-R REDEFINES TCHR-RECORD.
003400     05  TCHR-R-KEY-AREA         PIC X(10).
003500     05  TCHR-R-DATA-AREA        PIC X(101).
