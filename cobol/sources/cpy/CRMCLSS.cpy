000100******************************************************************
000200* CRMCLSS.cpy
000300* CLASS-ENTITY MASTER RECORD LAYOUT (STUDENT COHORT "CLASS")
000400*------------------------------------------------------------------*
000500* Loaded to CLSS-TABLE, sorted ascending on CLSS-CODE.
000600*------------------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*------------------------------------------------------------------*
000900* MOD.#   INIT   DATE       DESCRIPTION
001000* ------  ------ ---------- ------------------------------------- *
001100* CR0015  RBW    21/06/1988 Initial version
001200* CR0402  JKH    17/08/2013 Added CLSS-ACADEMIC-YEAR (4-digit) -
001300*                           prior 2-digit year field rolled over
001400*                           and could not be trusted for sort
001500******************************************************************
001600 01  CLSS-RECORD.
001700     05  CLSS-CODE               PIC X(10).
001800*                                 UNIQUE CLASS CODE, E.G. CS-2024-A
001900     05  CLSS-NAME               PIC X(40).
002000*                                 DISPLAY NAME
002100     05  CLSS-SEMESTER           PIC 9(02).
002200*                                 SEMESTER NUMBER
002300     05  CLSS-ACADEMIC-YEAR      PIC 9(04).
002400*                                 ACADEMIC YEAR
002500     05  FILLER                  PIC X(10).
002600*                                 RESERVED FOR EXPANSION
