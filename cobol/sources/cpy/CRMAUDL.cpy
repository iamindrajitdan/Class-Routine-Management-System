000100******************************************************************
000200* CRMAUDL.cpy
000300* LINKAGE RECORD FOR CALL "CRMXAUDT" USING WK-C-AUDT-RECORD
000400*------------------------------------------------------------------*
000500* Modelled on the shop's small single-purpose CALLed-utility
000600* linkage blocks - caller fills the INPUT group, CRMXAUDT never
000700* has to return anything but a spaces-means-OK error code.
000800*------------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*------------------------------------------------------------------*
001100* MOD.#   INIT   DATE       DESCRIPTION
001200* ------  ------ ---------- ------------------------------------- *
001300* CR0026  RBW    22/06/1988 Initial version
001400******************************************************************
001500 01  WK-C-AUDT-RECORD.
001600     05  WK-C-AUDT-INPUT.
001700         10  WK-C-AUDT-USER-CODE      PIC X(10).
001800         10  WK-C-AUDT-ACTION         PIC X(10).
001900         10  WK-C-AUDT-RESOURCE-TYPE  PIC X(20).
002000         10  WK-C-AUDT-RESOURCE-CODE  PIC X(10).
002100         10  WK-C-AUDT-CLOSE-FLAG     PIC X(01).
002200*                                      "Y" ON THE END-OF-JOB CALL
002300*                                      ONLY - CLOSES AUDIT-LOG-OUT
002400*                                      AND IGNORES THE INPUT GROUP
002500     05  WK-C-AUDT-OUTPUT.
002600         10  WK-C-AUDT-ERROR-CD       PIC X(07).
002700*                                      SPACES = OK, ELSE "COMnnnn"
002800         10  WK-C-AUDT-ERROR-CD-R REDEFINES WK-C-AUDT-ERROR-CD.
002900             15  WK-C-AUDT-ERROR-PFX  PIC X(03).
003000             15  WK-C-AUDT-ERROR-NUM  PIC X(04).
