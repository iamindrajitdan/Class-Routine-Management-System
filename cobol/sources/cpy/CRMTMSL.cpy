000100******************************************************************
000200* CRMTMSL.cpy
000300* TIME-SLOT MASTER RECORD LAYOUT
000400*------------------------------------------------------------------*
000500* Loaded to TMSL-TABLE, sorted ascending on TMSL-CODE.  Overlap
000600* checking in CRMVTSL works day-by-day against this table; the
000700* conflict scan in CRMVRTN filters existing ROUTINE entries by
000800* TMSL-CODE match, not by this table directly.
000900*------------------------------------------------------------------*
001000* AMENDMENT HISTORY:
001100*------------------------------------------------------------------*
001200* MOD.#   INIT   DATE       DESCRIPTION
001300* ------  ------ ---------- ------------------------------------- *
001400* CR0016  RBW    21/06/1988 Initial version
001500******************************************************************
001600 01  TMSL-RECORD.
001700     05  TMSL-CODE               PIC X(10).
001800*                                 UNIQUE TIME SLOT CODE
001900     05  TMSL-DAY-OF-WEEK        PIC X(09).
002000*                                 MONDAY..SUNDAY
002100     05  TMSL-START-TIME         PIC 9(04).
002200*                                 HHMM 24-HOUR, START OF SLOT
002300     05  TMSL-END-TIME           PIC 9(04).
002400*                                 HHMM 24-HOUR, END OF SLOT (>START)
002500     05  TMSL-LABEL              PIC X(20).
002600*                                 E.G. "PERIOD 1"
002700     05  FILLER                  PIC X(05).
002800*                                 RESERVED FOR EXPANSION
