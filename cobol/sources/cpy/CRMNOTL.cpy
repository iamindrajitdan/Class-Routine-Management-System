000100******************************************************************
000200* CRMNOTL.cpy
000300* LINKAGE RECORD FOR CALL "CRMXNOTF" USING WK-C-NOTF-RECORD
000400*------------------------------------------------------------------*
000500* AMENDMENT HISTORY:
000600*------------------------------------------------------------------*
000700* MOD.#   INIT   DATE       DESCRIPTION
000800* ------  ------ ---------- ------------------------------------- *
000900* CR0027  RBW    22/06/1988 Initial version
001000******************************************************************
001100 01  WK-C-NOTF-RECORD.
001200     05  WK-C-NOTF-INPUT.
001300         10  WK-C-NOTF-USER-CODE      PIC X(10).
001400         10  WK-C-NOTF-TITLE          PIC X(40).
001500         10  WK-C-NOTF-MESSAGE        PIC X(80).
001600         10  WK-C-NOTF-TYPE           PIC X(26).
001700         10  WK-C-NOTF-CLOSE-FLAG     PIC X(01).
001800*                                      "Y" ON THE END-OF-JOB CALL
001900*                                      ONLY - CLOSES
002000*                                      NOTIFICATION-OUT AND
002100*                                      IGNORES THE INPUT GROUP
002200     05  WK-C-NOTF-OUTPUT.
002300         10  WK-C-NOTF-ERROR-CD       PIC X(07).
002400*                                      SPACES = OK, ELSE "COMnnnn"
002500         10  WK-C-NOTF-ERROR-CD-R REDEFINES WK-C-NOTF-ERROR-CD.
002600             15  WK-C-NOTF-ERROR-PFX  PIC X(03).
002700             15  WK-C-NOTF-ERROR-NUM  PIC X(04).
