000100******************************************************************
000200* CRMSUB.cpy
000300* SUBSTITUTE OUTPUT RECORD LAYOUT (SUBSTITUTE-OUT, APPEND)
000400*------------------------------------------------------------------*
000500* Written by CRMVSUB on successful allocation only; rejected
000600* substitute requests go to REJECTS-OUT via CRMREJ.cpy instead.
000700*------------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*------------------------------------------------------------------*
001000* MOD.#   INIT   DATE       DESCRIPTION
001100* ------  ------ ---------- ------------------------------------- *
001200* CR0019  RBW    21/06/1988 Initial version
001300******************************************************************
001400 01  SUB-RECORD.
001500     05  SUB-ROUTINE-CODE            PIC X(10).
001600*                                     FK TO ROUTINE BEING COVERED
001700     05  SUB-ORIGINAL-TEACHER        PIC X(10).
001800*                                     TEACHER NORMALLY ASSIGNED
001900     05  SUB-SUBSTITUTE-TEACHER      PIC X(10).
002000*                                     TEACHER COVERING THE CLASS
002100     05  SUB-DATE                    PIC 9(08).
002200*                                     CCYYMMDD, DATE OF SUBSTITUTION
002300     05  SUB-REASON                  PIC X(40).
002400*                                     FREE-TEXT REASON
002500     05  SUB-STATUS                  PIC X(10).
002600*                                     ACTIVE / COMPLETED / CANCELLED
002700         88  SUB-IS-ACTIVE                VALUE "ACTIVE".
002800     05  FILLER                      PIC X(13).
002900*                                     RESERVED FOR EXPANSION
