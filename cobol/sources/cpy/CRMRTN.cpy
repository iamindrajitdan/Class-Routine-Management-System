000100******************************************************************
000200* CRMRTN.cpy
000300* ROUTINE RECORD LAYOUT (THE TIMETABLE ENTRY)
000400*------------------------------------------------------------------*
000500* Dual role - this layout serves two purposes at once:
000600* ROUTINE-MASTER is written append-only by CRMVRTN on acceptance,
000700* and the same layout is loaded into RTN-TABLE at the start of
000800* every flow that needs to see "existing ACTIVE routines" (conflict
000900* detection in CRMVRTN, eligibility scanning in CRMVSUB, reference
001000* checking in CRMVSBJ).
001100*------------------------------------------------------------------*
001200* AMENDMENT HISTORY:
001300*------------------------------------------------------------------*
001400* MOD.#   INIT   DATE       DESCRIPTION
001500* ------  ------ ---------- ------------------------------------- *
001600* CR0017  RBW    21/06/1988 Initial version
001700* CR0501  PKS    22/06/2006 Added RTN-TYPE so ADDITIONAL/REMEDIAL
001800*                           classes carry through to the conflict
001900*                           and substitute flows unchanged
002000******************************************************************
002100 01  RTN-RECORD.
002200     05  RTN-CODE                PIC X(10).
002300*                                 UNIQUE ROUTINE CODE
002400     05  RTN-CLASS-CODE          PIC X(10).
002500*                                 FK TO CLASS-ENTITY
002600     05  RTN-TEACHER-CODE        PIC X(10).
002700*                                 FK TO TEACHER
002800     05  RTN-SUBJ-CODE           PIC X(10).
002900*                                 FK TO SUBJECT
003000     05  RTN-LESN-CODE           PIC X(10).
003100*                                 FK TO LESSON
003200     05  RTN-TMSL-CODE           PIC X(10).
003300*                                 FK TO TIME-SLOT
003400     05  RTN-ROOM-CODE           PIC X(10).
003500*                                 FK TO CLASSROOM
003600     05  RTN-TYPE                PIC X(10).
003700*                                 REGULAR / ADDITIONAL / REMEDIAL
003800     05  RTN-STATUS              PIC X(10).
003900*                                 ACTIVE / INACTIVE / CANCELLED
004000         88  RTN-IS-ACTIVE           VALUE "ACTIVE".
004100         88  RTN-IS-INACTIVE         VALUE "INACTIVE".
004200         88  RTN-IS-CANCELLED        VALUE "CANCELLED".
004300
004400 01  RTN-RECORD-R REDEFINES RTN-RECORD.
004500     05  RTN-R-KEY-AREA          PIC X(10).
004600     05  RTN-R-DATA-AREA         PIC X(80).
