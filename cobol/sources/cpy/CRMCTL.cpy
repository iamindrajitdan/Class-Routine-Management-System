000100******************************************************************
000200* CRMCTL.cpy
000300* CONTROL-TOTALS LINKAGE RECORD - PASSED CRMVDRV TO EACH FLOW
000400* PROGRAM AND ON TO CRMXRPT FOR THE END-OF-RUN CONTROL REPORT.
000500*------------------------------------------------------------------*
000600* One occurrence per batch flow, in run order, plus the three
000700* conflict-type breakdown counters that only flow 1 (routine
000800* intake) populates.
000900*------------------------------------------------------------------*
001000* AMENDMENT HISTORY:
001100*------------------------------------------------------------------*
001200* MOD.#   INIT   DATE       DESCRIPTION
001300* ------  ------ ---------- ------------------------------------- *
001400* CR0025  RBW    22/06/1988 Initial version
001500******************************************************************
001600 01  CRM-CONTROL-TOTALS.
001700     05  CRM-FLOW-ENTRY OCCURS 5 TIMES INDEXED BY CRM-FLOW-IX.
001800         10  CRM-FLOW-NAME            PIC X(20).
001900         10  CRM-FLOW-READ-CNT        PIC S9(07) COMP.
002000         10  CRM-FLOW-ACCEPT-CNT      PIC S9(07) COMP.
002100         10  CRM-FLOW-REJECT-CNT      PIC S9(07) COMP.
002200     05  CRM-CNF-TEACHER-CNT          PIC S9(07) COMP.
002300*                                      TEACHER_DOUBLE_BOOKING CNT
002400     05  CRM-CNF-CLASSROOM-CNT        PIC S9(07) COMP.
002500*                                      CLASSROOM_DOUBLE_BOOKING CNT
002600     05  CRM-CNF-CLASS-CNT            PIC S9(07) COMP.
002700*                                      CLASS_DOUBLE_BOOKING CNT
