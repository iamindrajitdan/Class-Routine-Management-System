000100******************************************************************
000200* CRMLESN.cpy
000300* LESSON MASTER RECORD LAYOUT
000400*------------------------------------------------------------------*
000500* Loaded to LESN-TABLE, sorted ascending on LESN-CODE.  Owning
000600* subject FK (LESN-SUBJ-CODE) is verified against SUBJ-TABLE at
000700* intake time - see CRMVSBJ paragraph C100-VALIDATE-LESSON.
000800*------------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*------------------------------------------------------------------*
001100* MOD.#   INIT   DATE       DESCRIPTION
001200* ------  ------ ---------- ------------------------------------- *
001300* CR0014  RBW    21/06/1988 Initial version
001400******************************************************************
001500 01  LESN-RECORD.
001600     05  LESN-CODE               PIC X(10).
001700*                                 UNIQUE LESSON CODE
001800     05  LESN-SUBJ-CODE          PIC X(10).
001900*                                 OWNING SUBJECT CODE (FK)
002000     05  LESN-TITLE              PIC X(40).
002100*                                 LESSON TITLE
002200     05  LESN-SEQ-NUM            PIC 9(03).
002300*                                 SEQUENCE NUMBER WITHIN SUBJECT
