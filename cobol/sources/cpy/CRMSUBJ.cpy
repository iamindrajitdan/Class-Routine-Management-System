000100******************************************************************
000200* CRMSUBJ.cpy
000300* SUBJECT MASTER RECORD LAYOUT
000400*------------------------------------------------------------------*
000500* Loaded to SUBJ-TABLE, sorted ascending on SUBJ-CODE, located via
000600* SEARCH ALL for FK validation from the LESSON and ROUTINE flows.
000700*------------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*------------------------------------------------------------------*
001000* MOD.#   INIT   DATE       DESCRIPTION
001100* ------  ------ ---------- ------------------------------------- *
001200* CR0014  RBW    21/06/1988 Initial version
001300******************************************************************
001400 01  SUBJ-RECORD.
001500     05  SUBJ-CODE               PIC X(10).
001600*                                 UNIQUE SUBJECT CODE
001700     05  SUBJ-NAME               PIC X(40).
001800*                                 SUBJECT NAME
001900     05  SUBJ-CREDIT-HOURS       PIC 9(02).
002000*                                 CREDIT HOURS, MUST BE > 0
002100     05  FILLER                  PIC X(10).
002200*                                 RESERVED FOR EXPANSION
