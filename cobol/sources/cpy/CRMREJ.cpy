000100******************************************************************
000200* CRMREJ.cpy
000300* REJECTS-OUT RECORD LAYOUT (COMMON ACROSS ALL FIVE FLOWS)
000400*------------------------------------------------------------------*
000500* One shop-standard reject layout shared by CRMVRTN/CRMVTSL/
000600* CRMVSUB/CRMVCAL/CRMVSBJ so the registrar's office can work one
000700* rejects listing instead of five, rather than each flow
000800* inventing its own error record and reason-code scheme.
000900*------------------------------------------------------------------*
001000* AMENDMENT HISTORY:
001100*------------------------------------------------------------------*
001200* MOD.#   INIT   DATE       DESCRIPTION
001300* ------  ------ ---------- ------------------------------------- *
001400* CR0024  RBW    21/06/1988 Initial version
001500******************************************************************
001600 01  REJ-RECORD.
001700     05  REJ-SOURCE-FLOW              PIC X(10).
001800*                                       ROUTINE/TIMESLOT/SUBSTITUTE/
001900*                                       HOLIDAY/EXAMPERIOD/SUBJECT/
002000*                                       LESSON
002100     05  REJ-INPUT-KEY                PIC X(10).
002200*                                       TRANSACTION'S OWN CODE, IF
002300*                                       IT CARRIED ONE
002400     05  REJ-REASON-CODE              PIC X(10).
002500*                                       SHOP REASON CODE - SEE
002600*                                       CRMREJ REASON CODE TABLE
002700*                                       BELOW
002800     05  REJ-REASON-TEXT              PIC X(60).
002900*                                       HUMAN-READABLE REASON
003000     05  REJ-USER-CODE                PIC X(10).
003100*                                       ACTING USER
003200     05  FILLER                       PIC X(20).
003300*                                       RESERVED FOR EXPANSION
003400
003500*------------------------------------------------------------------*
003600* REJ-REASON-CODE VALUES IN USE:
003700*   MISSFLD  - required field missing
003800*   CONFLICT - one or more scheduling conflicts detected
003900*   OVERLAP  - time slot overlaps an existing slot on same day
004000*   BADTIME  - start time not less than end time
004100*   NOTAVAIL - substitute teacher not available
004200*   SUBCONF  - substitute teacher has a conflicting routine
004300*   BADDATE  - holiday/exam-period date(s) missing or out of order
004400*   BADFK    - subject/lesson/classroom/class code not on file
004500*   INUSE    - subject/lesson still referenced by a routine
004600*------------------------------------------------------------------*
