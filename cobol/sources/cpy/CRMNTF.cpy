000100******************************************************************
000200* CRMNTF.cpy
000300* NOTIFICATION OUTPUT RECORD LAYOUT (NOTIFICATION-OUT, APPEND-ONLY)
000400*------------------------------------------------------------------*
000500* Written exclusively by CRMXNOTF.  NTF-IS-READ is flipped by the
000600* online system after the batch hands off - no batch flow needs to
000700* rewrite a NOTIFICATION-OUT record once written.
000800*------------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*------------------------------------------------------------------*
001100* MOD.#   INIT   DATE       DESCRIPTION
001200* ------  ------ ---------- ------------------------------------- *
001300* CR0023  RBW    21/06/1988 Initial version
001400******************************************************************
001500 01  NTF-RECORD.
001600     05  NTF-USER-CODE               PIC X(10).
001700*                                     RECIPIENT USER CODE
001800     05  NTF-TITLE                   PIC X(40).
001900*                                     NOTIFICATION TITLE
002000     05  NTF-MESSAGE                 PIC X(80).
002100*                                     NOTIFICATION BODY
002200     05  NTF-TYPE                    PIC X(26).
002300*                                     ROUTINE_CREATED /
002400*                                     ROUTINE_UPDATED /
002500*                                     ROUTINE_DELETED /
002600*                                     SUBSTITUTE_ASSIGNED /
002700*                                     CONFLICT_DETECTED /
002800*                                     HOLIDAY_ANNOUNCED /
002900*                                     EXAM_PERIOD_ANNOUNCED /
003000*                                     ADDITIONAL_CLASS_SCHEDULED /
003100*                                     SYSTEM_ALERT
003200     05  NTF-IS-READ                 PIC X(01).
003300*                                     "Y"/"N"
003400         88  NTF-UNREAD                   VALUE "N".
003500         88  NTF-READ                     VALUE "Y".
003600*
003700*    QUICK-PEEK VIEW OF THE USER-CODE/TITLE HEADER - USED BY
003800*    THE ONLINE SYSTEM'S INBOX SCAN WITHOUT READING NTF-MESSAGE.
003900 01  NTF-RECORD-R REDEFINES NTF-RECORD.
004000     05  NTF-R-HEADER                PIC X(50).
004100     05  NTF-R-REST                  PIC X(107).
