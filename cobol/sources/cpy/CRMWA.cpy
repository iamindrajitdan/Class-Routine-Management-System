000100******************************************************************
000200* CRMWA.cpy
000300* COMMON WORK AREA - FILE STATUS CONDITION NAMES
000400*------------------------------------------------------------------*
000500*------------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------*
000800* MOD.#   INIT   DATE       DESCRIPTION
000900* ------  ------ ---------- ------------------------------------- *
001000* CR0001  RBW    14/03/1988 - Initial version, copied from the
001100*                             shop standard ASCMWS skeleton used
001200*                             across the registrar systems suite
001300* CR0118  DLT    09/11/1998 - Y2K: WK-C-RUN-DATE widened to
001400*                             CCYYMMDD, century literal added
001500* CR0244  PKS    22/06/2006 - Added WK-C-DUPLICATE-KEY condition
001600*                             for the routine/time-slot rework
001700******************************************************************
001800 01  WK-C-FILE-STATUS           PIC X(02).
001900     88  WK-C-SUCCESSFUL        VALUE "00".
002000     88  WK-C-END-OF-FILE       VALUE "10".
002100     88  WK-C-RECORD-NOT-FOUND  VALUE "23".
002200     88  WK-C-DUPLICATE-KEY     VALUE "22".
002300
002400 01  WK-C-RUN-DATE.
002500     05  WK-C-RUN-CENTURY       PIC X(02) VALUE "20".
002600     05  WK-C-RUN-DATE-YMD      PIC X(06).
002700
002800 01  WK-C-YES-NO.
002900     05  WK-C-YES               PIC X(01) VALUE "Y".
003000     05  WK-C-NO                PIC X(01) VALUE "N".
