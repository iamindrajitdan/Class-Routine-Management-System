000100******************************************************************
000200* CRMCNF.cpy
000300* CONFLICT OUTPUT RECORD LAYOUT (CONFLICT-OUT, APPEND)
000400*------------------------------------------------------------------*
000500* Written by CRMVRTN, one record per matching existing routine per
000600* double-booking rule - a single candidate routine can raise zero,
000700* one or several of these in one pass.
000800*------------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*------------------------------------------------------------------*
001100* MOD.#   INIT   DATE       DESCRIPTION
001200* ------  ------ ---------- ------------------------------------- *
001300* CR0018  RBW    21/06/1988 Initial version
001400* CR0501  PKS    22/06/2006 Added CNF-SUGGESTED-RESOLUTION so the
001500*                           rejects listing can show the registrar
001600*                           a canned next step without a re-run
001700******************************************************************
001800 01  CNF-RECORD.
001900     05  CNF-ROUTINE-CODE            PIC X(10).
002000*                                     ROUTINE THE CONFLICT WAS
002100*                                     RAISED AGAINST
002200     05  CNF-TYPE                    PIC X(26).
002300*                                     TEACHER_DOUBLE_BOOKING /
002400*                                     CLASSROOM_DOUBLE_BOOKING /
002500*                                     CLASS_DOUBLE_BOOKING
002600     05  CNF-DESCRIPTION             PIC X(80).
002700*                                     HUMAN-READABLE DESCRIPTION
002800     05  CNF-SEVERITY                PIC X(08).
002900*                                     LOW / MEDIUM / HIGH / CRITICAL
003000     05  CNF-STATUS                  PIC X(12).
003100*                                     DETECTED / ACKNOWLEDGED /
003200*                                     RESOLVED / IGNORED
003300         88  CNF-IS-DETECTED             VALUE "DETECTED".
003400     05  CNF-SUGGESTED-RESOLUTION    PIC X(60).
003500*                                     CANNED RESOLUTION HINT
