000100******************************************************************
000200* CRMHOL.cpy
000300* HOLIDAY MASTER / OUTPUT RECORD LAYOUT (HOLIDAY-OUT, APPEND)
000400*------------------------------------------------------------------*
000500* AMENDMENT HISTORY:
000600*------------------------------------------------------------------*
000700* MOD.#   INIT   DATE       DESCRIPTION
000800* ------  ------ ---------- ------------------------------------- *
000900* CR0020  RBW    21/06/1988 Initial version
001000******************************************************************
001100 01  HOL-RECORD.
001200     05  HOL-NAME                    PIC X(40).
001300*                                     HOLIDAY NAME
001400     05  HOL-DATE                    PIC 9(08).
001500*                                     CCYYMMDD
001600     05  HOL-TYPE                    PIC X(13).
001700*                                     PUBLIC / INSTITUTIONAL /
001800*                                     RELIGIOUS / EMERGENCY
001900     05  FILLER                      PIC X(01).
002000*                                     RESERVED FOR EXPANSION
