000100******************************************************************
000200* CRMEXP.cpy
000300* EXAM-PERIOD MASTER / OUTPUT RECORD LAYOUT (EXAMPERIOD-OUT)
000400*------------------------------------------------------------------*
000500* AMENDMENT HISTORY:
000600*------------------------------------------------------------------*
000700* MOD.#   INIT   DATE       DESCRIPTION
000800* ------  ------ ---------- ------------------------------------- *
000900* CR0021  RBW    21/06/1988 Initial version
001000******************************************************************
001100 01  EXP-RECORD.
001200     05  EXP-NAME                    PIC X(40).
001300*                                     EXAM PERIOD NAME
001400     05  EXP-START-DATE              PIC 9(08).
001500*                                     CCYYMMDD, INCLUSIVE
001600     05  EXP-END-DATE                PIC 9(08).
001700*                                     CCYYMMDD, INCLUSIVE, >= START
001800     05  EXP-TYPE                    PIC X(13).
001900*                                     MIDTERM / FINAL /
002000*                                     SUPPLEMENTARY / PRACTICAL
002100     05  FILLER                      PIC X(05).
002200*                                     RESERVED FOR EXPANSION
