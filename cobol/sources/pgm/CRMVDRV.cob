000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMVDRV.
000500 AUTHOR.         R B WINSLOW.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   24 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  TOP-OF-JOB DRIVER FOR THE NIGHTLY SCHEDULING
001200*               RUN.  CALLS EACH OF THE FIVE MAINTENANCE FLOWS
001300*               IN TURN, SHARING ONE CRM-CONTROL-TOTALS AREA
001400*               ACROSS ALL OF THEM, THEN TELLS CRMXAUDT AND
001500*               CRMXNOTF TO CLOSE THEIR OUTPUT FILES BEFORE
001600*               HANDING THE FINISHED TOTALS TO CRMXRPT FOR
001700*               THE CONTROL REPORT.
001800*NOTE        :  THIS ROUTINE IS INITIATED BY THE OVERNIGHT
001900*               SCHEDULER JCL - NO OTHER PROGRAM CALLS IT.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* MOD.#   INIT   DATE        DESCRIPTION
002400* ------  ------ ----------  ------------------------------------*
002500* CR0031  RBW    24/06/1988  Initial version
002600* CR0567  JKH    09/02/1998  Y2K remediation: WK-C-RUN-DATE now
002700*                            primed here from the system date in
002800*                            CCYYMMDD form before the first flow
002900*                            is called, so every flow and the
003000*                            report see the same run date
003100* CR0867  TLM    22/03/2006  e-Req 1184 Introduced - this driver
003200*                            and CRM-CONTROL-TOTALS replace the
003300*                            five separate DISPLAY dumps each
003400*                            flow used to produce on its own
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-4341.
004200 OBJECT-COMPUTER.   IBM-4341.
004300 SPECIAL-NAMES.     UPSI-0 IS CRMVDRV-SWITCH-0
004400                        ON STATUS IS CRMVDRV-SW0-ON
004500                        OFF STATUS IS CRMVDRV-SW0-OFF.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                   PIC X(24) VALUE
005300     "** PROGRAM CRMVDRV **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY CRMWA.
005800*
005900*    ONE OCCURRENCE PER FLOW, PLUS THE CONFLICT-TYPE BREAKDOWN -
006000*    OWNED HERE, PASSED BY REFERENCE TO EVERY FLOW AND ON TO
006100*    CRMXRPT AS THE LAST CALL OF THE RUN.
006200     COPY CRMCTL.
006300*
006400 01  WK-N-SYSTEM-DATE.
006500     05  WK-N-SYS-YY              PIC 9(02).
006600     05  WK-N-SYS-MM              PIC 9(02).
006700     05  WK-N-SYS-DD              PIC 9(02).
006800*
006900*    EXPANDED CENTURY VIEW OF THE SYSTEM DATE - SEE A100 BELOW,
007000*    WHERE THE TWO-DIGIT YEAR FROM THE OPERATING SYSTEM CLOCK IS
007100*    WINDOWED INTO THE FOUR-DIGIT WK-C-RUN-CENTURY/YMD PAIR.
007200 01  WK-N-SYSTEM-DATE-R REDEFINES WK-N-SYSTEM-DATE.
007300     05  WK-N-SYS-YY-R            PIC 9(02).
007400     05  WK-N-SYS-MMDD            PIC 9(04).
007500*
007600     COPY CRMAUDL.
007700 01  WK-C-AUDT-RECORD-R REDEFINES WK-C-AUDT-RECORD.
007800     05  FILLER                   PIC X(58).
007900*                                  SAME WIDTH AS WK-C-AUDT-RECORD
008000*
008100     COPY CRMNOTL.
008200 01  WK-C-NOTF-RECORD-R REDEFINES WK-C-NOTF-RECORD.
008300     05  FILLER                   PIC X(164).
008400*                                  SAME WIDTH AS WK-C-NOTF-RECORD
008500*
008600 EJECT
008700***********************************************
008800 PROCEDURE DIVISION.
008900***********************************************
009000 MAIN-MODULE.
009100     PERFORM A100-INITIALISE-ROUTINE
009200        THRU A199-INITIALISE-ROUTINE-EX.
009300     PERFORM B100-CALL-FLOWS-ROUTINE
009400        THRU B199-CALL-FLOWS-ROUTINE-EX.
009500     PERFORM C100-CLOSE-SHARED-FILES-ROUTINE
009600        THRU C199-CLOSE-SHARED-FILES-ROUTINE-EX.
009700     PERFORM D100-CALL-REPORT-ROUTINE
009800        THRU D199-CALL-REPORT-ROUTINE-EX.
009900     STOP RUN.
010000*
010100*----------------------------------------------------------------*
010200 A100-INITIALISE-ROUTINE.
010300*----------------------------------------------------------------*
010400     ACCEPT WK-N-SYSTEM-DATE FROM DATE.
010500     IF  WK-N-SYS-YY < 70
010600         MOVE "20" TO WK-C-RUN-CENTURY
010700     ELSE
010800         MOVE "19" TO WK-C-RUN-CENTURY
010900     END-IF.
011000     MOVE WK-N-SYSTEM-DATE TO WK-C-RUN-DATE-YMD.
011100*
011200     INITIALIZE CRM-CONTROL-TOTALS.
011300 A199-INITIALISE-ROUTINE-EX.
011400     EXIT.
011500*
011600*----------------------------------------------------------------*
011700 B100-CALL-FLOWS-ROUTINE.
011800*----------------------------------------------------------------*
011900* CR0867 TLM 03/2006 - ONE CRM-CONTROL-TOTALS AREA NOW PASSED     CR0867
012000* TO ALL FIVE FLOWS IN TURN SO THIS DRIVER CAN ROLL THE RUN'S     CR0867
012100* GRAND TOTALS FOR THE CONTROL REPORT BELOW                       CR0867
012200     CALL "CRMVRTN" USING CRM-CONTROL-TOTALS.
012300     CALL "CRMVTSL" USING CRM-CONTROL-TOTALS.
012400     CALL "CRMVSUB" USING CRM-CONTROL-TOTALS.
012500     CALL "CRMVCAL" USING CRM-CONTROL-TOTALS.
012600     CALL "CRMVSBJ" USING CRM-CONTROL-TOTALS.
012700 B199-CALL-FLOWS-ROUTINE-EX.
012800     EXIT.
012900*
013000*----------------------------------------------------------------*
013100 C100-CLOSE-SHARED-FILES-ROUTINE.
013200*----------------------------------------------------------------*
013300*    ONE FINAL CALL TO EACH CALLED-UTILITY PROGRAM WITH
013400*    CLOSE-FLAG SET - THIS IS THE ONLY WAY AUDIT-LOG-OUT AND
013500*    NOTIFICATION-OUT EVER GET CLOSED, SINCE NEITHER UTILITY
013600*    IS CALLED AGAIN AFTER THE LAST FLOW FINISHES.
013700     MOVE SPACES TO WK-C-AUDT-RECORD.
013800     MOVE "Y"    TO WK-C-AUDT-CLOSE-FLAG.
013900     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
014000*
014100     MOVE SPACES TO WK-C-NOTF-RECORD.
014200     MOVE "Y"    TO WK-C-NOTF-CLOSE-FLAG.
014300     CALL "CRMXNOTF" USING WK-C-NOTF-RECORD.
014400 C199-CLOSE-SHARED-FILES-ROUTINE-EX.
014500     EXIT.
014600*
014700*----------------------------------------------------------------*
014800 D100-CALL-REPORT-ROUTINE.
014900*----------------------------------------------------------------*
015000     CALL "CRMXRPT" USING CRM-CONTROL-TOTALS.
015100 D199-CALL-REPORT-ROUTINE-EX.
015200     EXIT.
015300*
015400******************************************************************
015500*************** END OF PROGRAM SOURCE - CRMVDRV *****************
015600******************************************************************
