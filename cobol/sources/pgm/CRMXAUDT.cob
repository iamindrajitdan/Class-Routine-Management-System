000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMXAUDT.
000500 AUTHOR.         R B WINSLOW.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   22 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE APPENDS ONE RECORD TO AUDIT-LOG-OUT
001200*               FOR EVERY CREATE/UPDATE/DELETE/READ ACTION TAKEN
001300*               BY ANY OF THE FIVE ROUTINE-MAINTENANCE FLOWS.
001400*               THE FILE IS OPENED ONCE PER RUN (FIRST-TIME
001500*               SWITCH BELOW) AND STAYS OPEN ACROSS CALLS UNTIL
001600*               THE DRIVER SENDS THE END-OF-JOB CLOSE REQUEST.
001700*NOTE        :  CALLED BY CRMVRTN, CRMVTSL, CRMVSUB, CRMVCAL AND
001800*               CRMVSBJ - NEVER CALLED DIRECTLY BY AN OPERATOR.
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------  ------ ----------  ------------------------------------*
002400* CR0028  RBW    22/06/1988  Initial version
002500* CR0331  MDP    11/05/2009  Added WK-C-AUDT-CLOSE-FLAG so the
002600*                            driver can close AUDIT-LOG-OUT once
002700*                            all five flows have reported in,
002800*                            instead of relying on STOP RUN to
002900*                            flush the buffer
003000* CR0558  JKH    03/02/2014  Y2K follow-up: confirmed AUD-RESOURCE
003100*                            fields carry CCYYMMDD-based codes
003200*                            cleanly, no change required
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-4341.
004000 OBJECT-COMPUTER.   IBM-4341.
004100 SPECIAL-NAMES.     UPSI-0 IS CRMXAUDT-SWITCH-0
004200                        ON STATUS IS CRMXAUDT-SW0-ON
004300                        OFF STATUS IS CRMXAUDT-SW0-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT AUDIT-LOG-OUT   ASSIGN TO AUDITLOG
004800            ORGANIZATION    IS SEQUENTIAL
004900            FILE STATUS     IS WK-C-FILE-STATUS.
005000*
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500***************
005600 FD  AUDIT-LOG-OUT
005700     LABEL RECORDS ARE OMITTED.
005800     COPY CRMAUD.
005900*
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                   PIC X(24) VALUE
006400     "** PROGRAM CRMXAUDT **".
006500*
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY CRMWA.
006900*
007000 01  WK-N-CALL-CNT            PIC S9(07) COMP VALUE ZERO.
007100*                              CALLS RECEIVED THIS RUN
007200*
007300 01  WK-C-SWITCHES.
007400     05  WK-C-FIRST-TIME      PIC X(01) VALUE "Y".
007500         88  WK-C-IS-FIRST-TIME   VALUE "Y".
007600*
007700*    TRACE LINE FOR AN ABEND DUMP - SPLIT SO AN OPERATOR CAN
007800*    READ THE RESOURCE CODE WITHOUT THE FULL AUDIT RECORD.
007900 01  WK-C-TRACE-AREA          PIC X(30).
008000 01  WK-C-TRACE-AREA-R REDEFINES WK-C-TRACE-AREA.
008100     05  WK-C-TRACE-ACTION    PIC X(10).
008200     05  WK-C-TRACE-RESOURCE  PIC X(20).
008300*
008400 EJECT
008500****************
008600 LINKAGE SECTION.
008700****************
008800     COPY CRMAUDL.
008900*
009000****************************************
009100 PROCEDURE DIVISION USING WK-C-AUDT-RECORD.
009200****************************************
009300 MAIN-MODULE.
009400* CR0331 MDP 05/2009 - CLOSE-FLAG CHECK ADDED SO CRMVDRV CAN      CR0331
009500* TELL THIS UTILITY TO RUN ITS TERMINATION LOGIC ONCE ONLY        CR0331
009600     IF  WK-C-AUDT-CLOSE-FLAG = "Y"
009700         PERFORM Z000-END-PROGRAM-ROUTINE
009800            THRU Z099-END-PROGRAM-ROUTINE-EX
009900         GOBACK
010000     END-IF.
010100*
010200     PERFORM A000-OPEN-FIRST-TIME
010300        THRU A099-OPEN-FIRST-TIME-EX.
010400     PERFORM B000-WRITE-AUDIT-RECORD
010500        THRU B099-WRITE-AUDIT-RECORD-EX.
010600     GOBACK.
010700*
010800*----------------------------------------------------------------*
010900 A000-OPEN-FIRST-TIME.
011000*----------------------------------------------------------------*
011100     IF  WK-C-IS-FIRST-TIME
011200         OPEN EXTEND AUDIT-LOG-OUT
011300         IF  NOT WK-C-SUCCESSFUL
011400             DISPLAY "CRMXAUDT - OPEN FILE ERROR - AUDIT-LOG-OUT"
011500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600             MOVE "COM0206" TO WK-C-AUDT-ERROR-CD
011700             GOBACK
011800         END-IF
011900         MOVE "N" TO WK-C-FIRST-TIME
012000     END-IF.
012100 A099-OPEN-FIRST-TIME-EX.
012200     EXIT.
012300*
012400*----------------------------------------------------------------*
012500 B000-WRITE-AUDIT-RECORD.
012600*----------------------------------------------------------------*
012700     MOVE SPACES                       TO AUD-RECORD.
012800     MOVE WK-C-AUDT-USER-CODE          TO AUD-USER-CODE.
012900     MOVE WK-C-AUDT-ACTION             TO AUD-ACTION.
013000     MOVE WK-C-AUDT-RESOURCE-TYPE       TO AUD-RESOURCE-TYPE.
013100     MOVE WK-C-AUDT-RESOURCE-CODE       TO AUD-RESOURCE-CODE.
013200     MOVE SPACES                       TO WK-C-AUDT-ERROR-CD.
013300*
013400     MOVE WK-C-AUDT-ACTION             TO WK-C-TRACE-ACTION.
013500     MOVE WK-C-AUDT-RESOURCE-CODE       TO WK-C-TRACE-RESOURCE.
013600*
013700     WRITE AUD-RECORD.
013800     IF  NOT WK-C-SUCCESSFUL
013900         DISPLAY "CRMXAUDT - WRITE ERROR - AUDIT-LOG-OUT"
014000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100         MOVE "COM0207" TO WK-C-AUDT-ERROR-CD
014200     ELSE
014300         ADD 1 TO WK-N-CALL-CNT
014400     END-IF.
014500 B099-WRITE-AUDIT-RECORD-EX.
014600     EXIT.
014700*
014800*----------------------------------------------------------------*
014900 Z000-END-PROGRAM-ROUTINE.
015000*----------------------------------------------------------------*
015100     IF  WK-C-IS-FIRST-TIME
015200         GOBACK
015300     END-IF.
015400     CLOSE AUDIT-LOG-OUT.
015500     IF  NOT WK-C-SUCCESSFUL
015600         DISPLAY "CRMXAUDT - CLOSE FILE ERROR - AUDIT-LOG-OUT"
015700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800     END-IF.
015900 Z099-END-PROGRAM-ROUTINE-EX.
016000     EXIT.
016100*
016200******************************************************************
016300*************** END OF PROGRAM SOURCE - CRMXAUDT ****************
016400******************************************************************
