000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMVRTN.
000500 AUTHOR.         R B WINSLOW.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   24 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  ROUTINE INTAKE AND CONFLICT DETECTION.
001200*             SUBROUTINE - READS PROPOSED TIMETABLE ENTRIES OFF
001300*             ROUTINE-TRANS-IN, CHECKS EACH ONE FOR A TEACHER,
001400*             CLASSROOM OR CLASS DOUBLE-BOOKING AGAINST THE
001500*             ROUTINE-MASTER TABLE AND EITHER APPENDS IT TO
001600*             ROUTINE-MASTER OR WRITES THE CONFLICTS TO
001700*             CONFLICT-OUT AND REJECTS THE TRANSACTION.
001800*             THIS ROUTINE IS INITIATED BY CRMVDRV PGM.
001900*______________________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*======================================================================
002200* CR0101  24/06/1988  RBW    - Initial version
002300*---------------------------------------------------------------------*
002400* CR0412  17/09/1995  DCP    - e-Req 0395 Added CLASS_DOUBLE_BOOKING
002500*                            check - registrar's office wants class
002600*                            cohorts protected from overlap same as
002700*                            teachers and rooms
002800*---------------------------------------------------------------------*
002900* CR0559  03/02/1998  JKH    - Y2K remediation: RTN master table now
003000*                            carries no date fields of its own, audit
003100*                            downstream confirmed CCYYMMDD-clean
003200*---------------------------------------------------------------------*
003300* CR0861  14/03/2006  TLM    - e-Req 1184 Control totals now passed
003400*                            back to CRMVDRV via CRM-CONTROL-TOTALS
003500*                            linkage record instead of a DISPLAY dump
003600*---------------------------------------------------------------------*
003700* CR1022  09/11/2012  PAS    - e-Req 2041 Conflict severity for
003800*                            CLASSROOM_DOUBLE_BOOKING raised from
003900*                            MEDIUM to HIGH per academic senate ruling
004000*======================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-4341.
004700 OBJECT-COMPUTER.   IBM-4341.
004800 SPECIAL-NAMES.     UPSI-0 IS CRMVRTN-SWITCH-0
004900                        ON STATUS IS CRMVRTN-SW0-ON
005000                        OFF STATUS IS CRMVRTN-SW0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ROUTINE-TRANS-IN  ASSIGN TO RTNTRNIN
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700*
005800     SELECT ROUTINE-MASTER-I  ASSIGN TO RTNMASIN
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100*
006200     SELECT CLASSROOM-MASTER-I ASSIGN TO ROOMMSIN
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500*
006600     SELECT CLASS-MASTER-I    ASSIGN TO CLSSMSIN
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*
007000     SELECT ROUTINE-MASTER-O  ASSIGN TO RTNMASOT
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300*
007400     SELECT CONFLICT-OUT      ASSIGN TO CNFLCTOT
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700*
007800     SELECT REJECTS-OUT       ASSIGN TO REJECTOT
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100*
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600***************
008700*    ONE TRANSACTION PER LINE, PIPE-DELIMITED, IN THE ORDER
008800*    CLASS-CODE/TEACHER-CODE/SUBJ-CODE/LESN-CODE/TMSL-CODE/
008900*    ROOM-CODE/RTN-TYPE/RTN-CODE/USER-CODE
009000 FD  ROUTINE-TRANS-IN
009100     LABEL RECORDS ARE OMITTED.
009200 01  RTI-RECORD                  PIC X(180).
009300*
009400*    ROUTINE-MASTER AS IT STOOD AT THE START OF THE RUN - READ
009500*    ONCE TO PRIME THE IN-MEMORY TABLE BELOW, THEN CLOSED.
009600 FD  ROUTINE-MASTER-I
009700     LABEL RECORDS ARE OMITTED.
009800     COPY CRMRTN.
009900*
010000*    CLASSROOM-MASTER AND CLASS-MASTER ARE READ ONCE EACH AT
010100*    START-UP TO PRIME ROOM-TABLE/CLSS-TABLE BELOW, THEN CLOSED -
010200*    THE VALIDATION PARAGRAPH NEEDS THE TWO CODES ON A PROPOSED
010300*    ROUTINE TO BE ON FILE, NOT JUST NON-BLANK.
010400 FD  CLASSROOM-MASTER-I
010500     LABEL RECORDS ARE OMITTED.
010600     COPY CRMROOM.
010700*
010800 FD  CLASS-MASTER-I
010900     LABEL RECORDS ARE OMITTED.
011000     COPY CRMCLSS.
011100*
011200*    ROUTINE-MASTER AS EXTENDED BY THIS RUN - OPENED EXTEND SO
011300*    ACCEPTED ROUTINES LAND AFTER WHATEVER WAS ALREADY THERE.
011400 FD  ROUTINE-MASTER-O
011500     LABEL RECORDS ARE OMITTED.
011600     COPY CRMRTN REPLACING RTN- BY RTO-.
011700*
011800 FD  CONFLICT-OUT
011900     LABEL RECORDS ARE OMITTED.
012000     COPY CRMCNF.
012100*
012200 FD  REJECTS-OUT
012300     LABEL RECORDS ARE OMITTED.
012400     COPY CRMREJ.
012500*
012600*************************
012700 WORKING-STORAGE SECTION.
012800*************************
012900 01  FILLER                   PIC X(24) VALUE
013000     "** PROGRAM CRMVRTN **".
013100*
013200* ------------------ PROGRAM WORKING STORAGE -------------------*
013300 01  WK-C-COMMON.
013400     COPY CRMWA.
013500*
013600*    IN-MEMORY ROUTINE TABLE - ROUTINE-MASTER-I'S CONTENT PLUS
013700*    EVERY ROUTINE ACCEPTED SO FAR THIS RUN, SCANNED LINEARLY
013800*    BECAUSE THE CONFLICT CHECK NEEDS EVERY MATCHING TIME SLOT
013900*    ROW, NOT ONE KEYED ROW - SEARCH ALL DOES NOT APPLY HERE.
014000 01  RTN-TABLE.
014100     05  RTN-TAB-ENTRY  OCCURS 0 TO 5000 TIMES
014200                        DEPENDING ON WK-N-RTN-TAB-CNT
014300                        INDEXED BY RTN-TAB-IX.
014400         10  RTT-CODE             PIC X(10).
014500         10  RTT-CLASS-CODE       PIC X(10).
014600         10  RTT-TEACHER-CODE     PIC X(10).
014700         10  RTT-SUBJ-CODE        PIC X(10).
014800         10  RTT-LESN-CODE        PIC X(10).
014900         10  RTT-TMSL-CODE        PIC X(10).
015000         10  RTT-ROOM-CODE        PIC X(10).
015100         10  RTT-TYPE             PIC X(10).
015200         10  RTT-STATUS           PIC X(10).
015300             88  RTT-IS-ACTIVE        VALUE "ACTIVE".
015400             88  RTT-IS-INACTIVE      VALUE "INACTIVE".
015500             88  RTT-IS-CANCELLED     VALUE "CANCELLED".
015600*                                  MUST STAY BYTE-FOR-BYTE WITH
015700*                                  CRMRTN - NO FILLER ON EITHER
015800*                                  SIDE, NINE FIELDS MAKE UP THE
015900*                                  FULL 90-BYTE ROUTINE RECORD
016000 01  WK-N-RTN-TAB-CNT         PIC S9(07) COMP VALUE ZERO.
016100*                              ENTRIES CURRENTLY IN RTN-TABLE
016200*
016300*    IN-MEMORY CLASSROOM AND CLASS TABLES - SORTED ON THEIR OWN
016400*    CODE, SEARCH ALL USED TO VALIDATE A PROPOSED ROUTINE'S ROOM
016500*    AND CLASS CODES ARE ACTUALLY ON FILE BEFORE IT IS ACCEPTED.
016600 01  ROOM-TABLE.
016700     05  ROOM-TAB-ENTRY OCCURS 0 TO 2000 TIMES
016800                        DEPENDING ON WK-N-ROOM-TAB-CNT
016900                        ASCENDING KEY IS RMT-CODE
017000                        INDEXED BY ROOM-TAB-IX.
017100         10  RMT-CODE            PIC X(10).
017200         10  RMT-BUILDING        PIC X(20).
017300         10  RMT-CAPACITY        PIC 9(04).
017400*                                MUST STAY BYTE-FOR-BYTE WITH
017500*                                CRMROOM - NO FILLER ON EITHER
017600*                                SIDE, THREE FIELDS MAKE UP THE
017700*                                FULL 34-BYTE CLASSROOM RECORD
017800 01  WK-N-ROOM-TAB-CNT        PIC S9(07) COMP VALUE ZERO.
017900*
018000 01  CLSS-TABLE.
018100     05  CLSS-TAB-ENTRY OCCURS 0 TO 2000 TIMES
018200                        DEPENDING ON WK-N-CLSS-TAB-CNT
018300                        ASCENDING KEY IS CLT-CODE
018400                        INDEXED BY CLSS-TAB-IX.
018500         10  CLT-CODE            PIC X(10).
018600         10  CLT-NAME            PIC X(40).
018700         10  CLT-SEMESTER        PIC 9(02).
018800         10  CLT-ACADEMIC-YEAR   PIC 9(04).
018900         10  FILLER              PIC X(10).
019000*                                MUST STAY BYTE-FOR-BYTE WITH
019100*                                CRMCLSS - FILLER MATCHES THE ONE
019200*                                ON THE MASTER, SIXTY-SIX BYTES
019300 01  WK-N-CLSS-TAB-CNT        PIC S9(07) COMP VALUE ZERO.
019400*
019500 01  WK-N-COUNTERS.
019600     05  WK-N-READ-CNT        PIC S9(07) COMP VALUE ZERO.
019700     05  WK-N-ACCEPT-CNT      PIC S9(07) COMP VALUE ZERO.
019800     05  WK-N-REJECT-CNT      PIC S9(07) COMP VALUE ZERO.
019900     05  WK-N-CNF-TEACHER-CNT PIC S9(07) COMP VALUE ZERO.
020000     05  WK-N-CNF-ROOM-CNT    PIC S9(07) COMP VALUE ZERO.
020100     05  WK-N-CNF-CLASS-CNT   PIC S9(07) COMP VALUE ZERO.
020200     05  WK-N-CNF-THIS-RTN    PIC S9(07) COMP VALUE ZERO.
020300*                              CONFLICTS RAISED BY CURRENT TXN
020400*
020500 01  WK-C-SWITCHES.
020600     05  WK-C-VALID-TRANS     PIC X(01).
020700         88  WK-C-TRANS-IS-VALID      VALUE "Y".
020800     05  WK-C-TRANS-REJECTED  PIC X(01).
020900         88  WK-C-TRANS-IS-REJECTED   VALUE "Y".
021000*
021100*    WORK FIELDS HOLDING ONE PARSED TRANSACTION - REDEFINES THE
021200*    SAME AREA TWO WAYS SO THE UNPACK PARAGRAPH CAN WALK THE
021300*    DELIMITED LINE WHILE THE VALIDATION/CONFLICT LOGIC ADDRESSES
021400*    IT BY FIELD NAME.
021500 01  WK-C-RTI-FIELDS.
021600     05  WK-C-RTI-CLASS-CODE     PIC X(10).
021700     05  WK-C-RTI-TEACHER-CODE   PIC X(10).
021800     05  WK-C-RTI-SUBJ-CODE      PIC X(10).
021900     05  WK-C-RTI-LESN-CODE      PIC X(10).
022000     05  WK-C-RTI-TMSL-CODE      PIC X(10).
022100     05  WK-C-RTI-ROOM-CODE      PIC X(10).
022200     05  WK-C-RTI-TYPE           PIC X(10).
022300     05  WK-C-RTI-RTN-CODE       PIC X(10).
022400     05  WK-C-RTI-USER-CODE      PIC X(10).
022500*
022600 01  WK-C-RTI-FIELDS-R REDEFINES WK-C-RTI-FIELDS.
022700     05  WK-C-RTI-KEY-AREA       PIC X(10).
022800     05  WK-C-RTI-REST-AREA      PIC X(80).
022900*
023000 01  WK-N-DELIM-WORK.
023100     05  WK-N-FIELD-IX           PIC S9(04) COMP.
023200     05  WK-N-SCAN-IX            PIC S9(04) COMP.
023300     05  WK-N-FLD-START          PIC S9(04) COMP.
023400*
023500 01  WK-C-REJECT-REASON-CD    PIC X(10).
023600 01  WK-C-REJECT-REASON-TX    PIC X(60).
023700*
023800* ------------------- AUDIT / NOTIFY LINKAGE --------------------*
023900     COPY CRMAUDL.
024000     COPY CRMNOTL.
024100*
024200 EJECT
024300****************
024400 LINKAGE SECTION.
024500****************
024600     COPY CRMCTL.
024700*
024800***********************************************
024900 PROCEDURE DIVISION USING CRM-CONTROL-TOTALS.                     CR0861
025000***********************************************
025100 MAIN-MODULE.
025200     PERFORM A100-INITIALISE-ROUTINE
025300        THRU A199-INITIALISE-ROUTINE-EX.
025400     PERFORM B100-LOAD-MASTER-ROUTINE
025500        THRU B199-LOAD-MASTER-ROUTINE-EX.
025600     PERFORM B200-LOAD-ROOMS-ROUTINE
025700        THRU B299-LOAD-ROOMS-ROUTINE-EX.
025800     PERFORM B300-LOAD-CLASSES-ROUTINE
025900        THRU B399-LOAD-CLASSES-ROUTINE-EX.
026000     PERFORM C100-PROCESS-TRANS-ROUTINE
026100        THRU C199-PROCESS-TRANS-ROUTINE-EX
026200             UNTIL WK-C-END-OF-FILE.
026300     PERFORM D100-FINALISE-ROUTINE
026400        THRU D199-FINALISE-ROUTINE-EX.
026500     GOBACK.
026600*
026700*----------------------------------------------------------------*
026800 A100-INITIALISE-ROUTINE.
026900*----------------------------------------------------------------*
027000     MOVE "ROUTINE INTAKE    " TO CRM-FLOW-NAME(1).
027100     MOVE ZERO TO CRM-FLOW-READ-CNT(1)
027200                  CRM-FLOW-ACCEPT-CNT(1)
027300                  CRM-FLOW-REJECT-CNT(1)
027400                  CRM-CNF-TEACHER-CNT
027500                  CRM-CNF-CLASSROOM-CNT
027600                  CRM-CNF-CLASS-CNT.
027700*
027800     OPEN INPUT  ROUTINE-TRANS-IN.
027900     IF  NOT WK-C-SUCCESSFUL
028000         DISPLAY "CRMVRTN - OPEN FILE ERROR - ROUTINE-TRANS-IN"
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200         GOBACK
028300     END-IF.
028400*
028500     OPEN EXTEND ROUTINE-MASTER-O.
028600     IF  NOT WK-C-SUCCESSFUL
028700         DISPLAY "CRMVRTN - OPEN FILE ERROR - ROUTINE-MASTER-O"
028800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028900         GOBACK
029000     END-IF.
029100*
029200     OPEN OUTPUT CONFLICT-OUT.
029300     IF  NOT WK-C-SUCCESSFUL
029400         DISPLAY "CRMVRTN - OPEN FILE ERROR - CONFLICT-OUT"
029500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600         GOBACK
029700     END-IF.
029800*
029900     OPEN OUTPUT REJECTS-OUT.
030000     IF  NOT WK-C-SUCCESSFUL
030100         DISPLAY "CRMVRTN - OPEN FILE ERROR - REJECTS-OUT"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300         GOBACK
030400     END-IF.
030500 A199-INITIALISE-ROUTINE-EX.
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900 B100-LOAD-MASTER-ROUTINE.
031000*----------------------------------------------------------------*
031100*    PRIMES RTN-TABLE WITH WHATEVER IS ALREADY ON ROUTINE-MASTER
031200*    SO CONFLICT CHECKS FOR EARLY TRANSACTIONS SEE PRIOR RUNS'
031300*    ACTIVE ROUTINES AS WELL AS THIS RUN'S OWN ACCEPTED ONES.
031400     OPEN INPUT ROUTINE-MASTER-I.
031500     IF  NOT WK-C-SUCCESSFUL
031600         IF  WK-C-FILE-STATUS = "35"
031700*                                  FILE DOES NOT EXIST YET -
031800*                                  FIRST RUN, TABLE STARTS EMPTY
031900             GO TO B199-LOAD-MASTER-ROUTINE-EX
032000         END-IF
032100         DISPLAY "CRMVRTN - OPEN FILE ERROR - ROUTINE-MASTER-I"
032200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032300         GOBACK
032400     END-IF.
032500*
032600     READ ROUTINE-MASTER-I.
032700     PERFORM B110-LOAD-MASTER-LOOP
032800        THRU B119-LOAD-MASTER-LOOP-EX
032900             UNTIL WK-C-END-OF-FILE.
033000*
033100     CLOSE ROUTINE-MASTER-I.
033200     MOVE "00" TO WK-C-FILE-STATUS.
033300 B199-LOAD-MASTER-ROUTINE-EX.
033400     EXIT.
033500*
033600*----------------------------------------------------------------*
033700 B110-LOAD-MASTER-LOOP.
033800*----------------------------------------------------------------*
033900     ADD 1 TO WK-N-RTN-TAB-CNT.
034000     SET RTN-TAB-IX TO WK-N-RTN-TAB-CNT.
034100     MOVE RTN-RECORD TO RTN-TAB-ENTRY(RTN-TAB-IX).
034200     READ ROUTINE-MASTER-I
034300         AT END
034400             MOVE "10" TO WK-C-FILE-STATUS
034500     END-READ.
034600 B119-LOAD-MASTER-LOOP-EX.
034700     EXIT.
034800*
034900*----------------------------------------------------------------*
035000 B200-LOAD-ROOMS-ROUTINE.
035100*----------------------------------------------------------------*
035200*    PRIMES ROOM-TABLE SO C120 CAN CONFIRM A PROPOSED ROUTINE'S
035300*    CLASSROOM CODE IS ACTUALLY ON THE CLASSROOM MASTER.
035400     OPEN INPUT CLASSROOM-MASTER-I.
035500     IF  NOT WK-C-SUCCESSFUL
035600         IF  WK-C-FILE-STATUS = "35"
035700*                                  FILE DOES NOT EXIST YET -
035800*                                  NO ROOMS ON FILE, TABLE EMPTY
035900             GO TO B299-LOAD-ROOMS-ROUTINE-EX
036000         END-IF
036100         DISPLAY "CRMVRTN - OPEN FILE ERROR - CLASSROOM-MASTER-I"
036200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036300         GOBACK
036400     END-IF.
036500*
036600     READ CLASSROOM-MASTER-I
036700         AT END
036800             MOVE "10" TO WK-C-FILE-STATUS
036900     END-READ.
037000     PERFORM B210-LOAD-ROOMS-LOOP
037100        THRU B219-LOAD-ROOMS-LOOP-EX
037200             UNTIL WK-C-END-OF-FILE.
037300*
037400     CLOSE CLASSROOM-MASTER-I.
037500     MOVE "00" TO WK-C-FILE-STATUS.
037600 B299-LOAD-ROOMS-ROUTINE-EX.
037700     EXIT.
037800*
037900*----------------------------------------------------------------*
038000 B210-LOAD-ROOMS-LOOP.
038100*----------------------------------------------------------------*
038200     ADD 1 TO WK-N-ROOM-TAB-CNT.
038300     SET ROOM-TAB-IX TO WK-N-ROOM-TAB-CNT.
038400     MOVE ROOM-RECORD TO ROOM-TAB-ENTRY(ROOM-TAB-IX).
038500     READ CLASSROOM-MASTER-I
038600         AT END
038700             MOVE "10" TO WK-C-FILE-STATUS
038800     END-READ.
038900 B219-LOAD-ROOMS-LOOP-EX.
039000     EXIT.
039100*
039200*----------------------------------------------------------------*
039300 B300-LOAD-CLASSES-ROUTINE.
039400*----------------------------------------------------------------*
039500*    PRIMES CLSS-TABLE SO C120 CAN CONFIRM A PROPOSED ROUTINE'S
039600*    CLASS CODE IS ACTUALLY ON THE CLASS MASTER.
039700     OPEN INPUT CLASS-MASTER-I.
039800     IF  NOT WK-C-SUCCESSFUL
039900         IF  WK-C-FILE-STATUS = "35"
040000*                                  FILE DOES NOT EXIST YET -
040100*                                  NO CLASSES ON FILE, TABLE EMPTY
040200             GO TO B399-LOAD-CLASSES-ROUTINE-EX
040300         END-IF
040400         DISPLAY "CRMVRTN - OPEN FILE ERROR - CLASS-MASTER-I"
040500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040600         GOBACK
040700     END-IF.
040800*
040900     READ CLASS-MASTER-I
041000         AT END
041100             MOVE "10" TO WK-C-FILE-STATUS
041200     END-READ.
041300     PERFORM B310-LOAD-CLASSES-LOOP
041400        THRU B319-LOAD-CLASSES-LOOP-EX
041500             UNTIL WK-C-END-OF-FILE.
041600*
041700     CLOSE CLASS-MASTER-I.
041800     MOVE "00" TO WK-C-FILE-STATUS.
041900 B399-LOAD-CLASSES-ROUTINE-EX.
042000     EXIT.
042100*
042200*----------------------------------------------------------------*
042300 B310-LOAD-CLASSES-LOOP.
042400*----------------------------------------------------------------*
042500     ADD 1 TO WK-N-CLSS-TAB-CNT.
042600     SET CLSS-TAB-IX TO WK-N-CLSS-TAB-CNT.
042700     MOVE CLSS-RECORD TO CLSS-TAB-ENTRY(CLSS-TAB-IX).
042800     READ CLASS-MASTER-I
042900         AT END
043000             MOVE "10" TO WK-C-FILE-STATUS
043100     END-READ.
043200 B319-LOAD-CLASSES-LOOP-EX.
043300     EXIT.
043400*
043500*----------------------------------------------------------------*
043600 C100-PROCESS-TRANS-ROUTINE.
043700*----------------------------------------------------------------*
043800     READ ROUTINE-TRANS-IN
043900         AT END
044000             MOVE "10" TO WK-C-FILE-STATUS
044100             GO TO C199-PROCESS-TRANS-ROUTINE-EX
044200         NOT AT END
044300             MOVE "00" TO WK-C-FILE-STATUS
044400     END-READ.
044500*
044600     ADD 1 TO WK-N-READ-CNT.
044700     MOVE ZERO TO WK-N-CNF-THIS-RTN.
044800     MOVE "N" TO WK-C-VALID-TRANS WK-C-TRANS-REJECTED.
044900*
045000     PERFORM C110-UNPACK-TRANS-ROUTINE
045100        THRU C119-UNPACK-TRANS-ROUTINE-EX.
045200     PERFORM C120-VALIDATE-FIELDS-ROUTINE
045300        THRU C129-VALIDATE-FIELDS-ROUTINE-EX.
045400*
045500     IF  WK-C-TRANS-IS-VALID
045600         PERFORM C130-CHECK-CONFLICTS-ROUTINE
045700            THRU C139-CHECK-CONFLICTS-ROUTINE-EX
045800     END-IF.
045900*
046000     IF  WK-C-TRANS-IS-REJECTED
046100         PERFORM C140-WRITE-REJECT-ROUTINE
046200            THRU C149-WRITE-REJECT-ROUTINE-EX
046300     ELSE
046400         PERFORM C150-WRITE-ACCEPT-ROUTINE
046500            THRU C159-WRITE-ACCEPT-ROUTINE-EX
046600     END-IF.
046700 C199-PROCESS-TRANS-ROUTINE-EX.
046800     EXIT.
046900*
047000*----------------------------------------------------------------*
047100 C110-UNPACK-TRANS-ROUTINE.
047200*----------------------------------------------------------------*
047300*    SPLITS RTI-RECORD ON "|" INTO THE NINE WK-C-RTI- FIELDS, IN
047400*    FIXED FIELD ORDER (SEE FD HEADER COMMENT ABOVE).
047500     MOVE SPACES TO WK-C-RTI-FIELDS.
047600     MOVE 1 TO WK-N-FIELD-IX WK-N-FLD-START.
047700*
047800     PERFORM C115-SCAN-FIELD-ROUTINE
047900        THRU C115-SCAN-FIELD-ROUTINE-EX
048000       VARYING WK-N-SCAN-IX FROM 1 BY 1
048100         UNTIL WK-N-SCAN-IX > 180
048200            OR WK-N-FIELD-IX > 9.
048300*
048400     IF  WK-N-FIELD-IX <= 9
048500         PERFORM C111-MOVE-FIELD-ROUTINE
048600            THRU C111-MOVE-FIELD-ROUTINE-EX
048700     END-IF.
048800 C119-UNPACK-TRANS-ROUTINE-EX.
048900     EXIT.
049000*
049100*----------------------------------------------------------------*
049200 C115-SCAN-FIELD-ROUTINE.
049300*----------------------------------------------------------------*
049400     IF  RTI-RECORD(WK-N-SCAN-IX:1) = "|"
049500         PERFORM C111-MOVE-FIELD-ROUTINE
049600            THRU C111-MOVE-FIELD-ROUTINE-EX
049700         ADD 1 TO WK-N-FIELD-IX
049800         COMPUTE WK-N-FLD-START = WK-N-SCAN-IX + 1
049900     END-IF.
050000 C115-SCAN-FIELD-ROUTINE-EX.
050100     EXIT.
050200*
050300*----------------------------------------------------------------*
050400 C111-MOVE-FIELD-ROUTINE.
050500*----------------------------------------------------------------*
050600     EVALUATE WK-N-FIELD-IX
050700         WHEN 1 MOVE RTI-RECORD(WK-N-FLD-START:
050800                     WK-N-SCAN-IX - WK-N-FLD-START)
050900                TO WK-C-RTI-CLASS-CODE
051000         WHEN 2 MOVE RTI-RECORD(WK-N-FLD-START:
051100                     WK-N-SCAN-IX - WK-N-FLD-START)
051200                TO WK-C-RTI-TEACHER-CODE
051300         WHEN 3 MOVE RTI-RECORD(WK-N-FLD-START:
051400                     WK-N-SCAN-IX - WK-N-FLD-START)
051500                TO WK-C-RTI-SUBJ-CODE
051600         WHEN 4 MOVE RTI-RECORD(WK-N-FLD-START:
051700                     WK-N-SCAN-IX - WK-N-FLD-START)
051800                TO WK-C-RTI-LESN-CODE
051900         WHEN 5 MOVE RTI-RECORD(WK-N-FLD-START:
052000                     WK-N-SCAN-IX - WK-N-FLD-START)
052100                TO WK-C-RTI-TMSL-CODE
052200         WHEN 6 MOVE RTI-RECORD(WK-N-FLD-START:
052300                     WK-N-SCAN-IX - WK-N-FLD-START)
052400                TO WK-C-RTI-ROOM-CODE
052500         WHEN 7 MOVE RTI-RECORD(WK-N-FLD-START:
052600                     WK-N-SCAN-IX - WK-N-FLD-START)
052700                TO WK-C-RTI-TYPE
052800         WHEN 8 MOVE RTI-RECORD(WK-N-FLD-START:
052900                     WK-N-SCAN-IX - WK-N-FLD-START)
053000                TO WK-C-RTI-RTN-CODE
053100         WHEN 9 MOVE RTI-RECORD(WK-N-FLD-START:181 -
053200                     WK-N-FLD-START)
053300                TO WK-C-RTI-USER-CODE
053400     END-EVALUATE.
053500 C111-MOVE-FIELD-ROUTINE-EX.
053600     EXIT.
053700*
053800*----------------------------------------------------------------*
053900 C120-VALIDATE-FIELDS-ROUTINE.
054000*----------------------------------------------------------------*
054100     IF  WK-C-RTI-CLASS-CODE    = SPACES
054200      OR WK-C-RTI-TEACHER-CODE  = SPACES
054300      OR WK-C-RTI-SUBJ-CODE     = SPACES
054400      OR WK-C-RTI-LESN-CODE     = SPACES
054500      OR WK-C-RTI-TMSL-CODE     = SPACES
054600      OR WK-C-RTI-ROOM-CODE     = SPACES
054700         MOVE "N"       TO WK-C-VALID-TRANS
054800         MOVE "Y"       TO WK-C-TRANS-REJECTED
054900         MOVE "MISSFLD" TO WK-C-REJECT-REASON-CD
055000         MOVE "ONE OR MORE REQUIRED ROUTINE FIELDS BLANK"
055100                         TO WK-C-REJECT-REASON-TX
055200     ELSE
055300         MOVE "Y"       TO WK-C-VALID-TRANS
055400         PERFORM C125-CHECK-ROOM-CLASS-FK-ROUTINE
055500            THRU C125-CHECK-ROOM-CLASS-FK-ROUTINE-EX
055600     END-IF.
055700 C129-VALIDATE-FIELDS-ROUTINE-EX.
055800     EXIT.
055900*
056000*----------------------------------------------------------------*
056100 C125-CHECK-ROOM-CLASS-FK-ROUTINE.
056200*----------------------------------------------------------------*
056300*    BOTH CODES WERE ALREADY CONFIRMED NON-BLANK ABOVE - THIS
056400*    CHECK CONFIRMS THEY ARE ALSO ON THE CLASSROOM/CLASS MASTER,
056500*    NOT JUST PRESENT ON THE INCOMING TRANSACTION LINE.
056600     SEARCH ALL ROOM-TAB-ENTRY
056700         WHEN RMT-CODE(ROOM-TAB-IX) = WK-C-RTI-ROOM-CODE
056800             CONTINUE
056900         AT END
057000             MOVE "N"       TO WK-C-VALID-TRANS
057100             MOVE "Y"       TO WK-C-TRANS-REJECTED
057200             MOVE "BADFK"   TO WK-C-REJECT-REASON-CD
057300             MOVE "CLASSROOM CODE NOT ON CLASSROOM MASTER"
057400                             TO WK-C-REJECT-REASON-TX
057500     END-SEARCH.
057600*
057700     IF  WK-C-TRANS-IS-VALID
057800         SEARCH ALL CLSS-TAB-ENTRY
057900             WHEN CLT-CODE(CLSS-TAB-IX) = WK-C-RTI-CLASS-CODE
058000                 CONTINUE
058100             AT END
058200                 MOVE "N"       TO WK-C-VALID-TRANS
058300                 MOVE "Y"       TO WK-C-TRANS-REJECTED
058400                 MOVE "BADFK"   TO WK-C-REJECT-REASON-CD
058500                 MOVE "CLASS CODE NOT ON CLASS MASTER"
058600                                 TO WK-C-REJECT-REASON-TX
058700         END-SEARCH
058800     END-IF.
058900 C125-CHECK-ROOM-CLASS-FK-ROUTINE-EX.
059000     EXIT.
059100*
059200*----------------------------------------------------------------*
059300 C130-CHECK-CONFLICTS-ROUTINE.
059400*----------------------------------------------------------------*
059500*    LINEAR SCAN OF EVERY ACTIVE ROUTINE IN THE SAME TIME SLOT -
059600*    A CANDIDATE MAY RAISE ONE CONFLICT PER RULE PER MATCH, SO
059700*    THIS CANNOT STOP AT THE FIRST HIT.
059800     PERFORM C136-CHECK-ONE-SLOT-ROUTINE
059900        THRU C136-CHECK-ONE-SLOT-ROUTINE-EX
060000       VARYING RTN-TAB-IX FROM 1 BY 1
060100         UNTIL RTN-TAB-IX > WK-N-RTN-TAB-CNT.
060200*
060300     IF  WK-N-CNF-THIS-RTN > ZERO
060400         MOVE "Y"        TO WK-C-TRANS-REJECTED
060500         MOVE "CONFLICT" TO WK-C-REJECT-REASON-CD
060600         MOVE "ONE OR MORE SCHEDULING CONFLICTS DETECTED"
060700                          TO WK-C-REJECT-REASON-TX
060800     END-IF.
060900 C139-CHECK-CONFLICTS-ROUTINE-EX.
061000     EXIT.
061100*
061200*----------------------------------------------------------------*
061300 C136-CHECK-ONE-SLOT-ROUTINE.
061400*----------------------------------------------------------------*
061500     IF  RTT-TMSL-CODE(RTN-TAB-IX) = WK-C-RTI-TMSL-CODE
061600      AND RTT-IS-ACTIVE(RTN-TAB-IX)
061700      AND RTT-CODE(RTN-TAB-IX)     NOT = WK-C-RTI-RTN-CODE
061800         PERFORM C131-TEACHER-CHECK-ROUTINE
061900            THRU C131-TEACHER-CHECK-ROUTINE-EX
062000         PERFORM C132-ROOM-CHECK-ROUTINE
062100            THRU C132-ROOM-CHECK-ROUTINE-EX
062200         PERFORM C133-CLASS-CHECK-ROUTINE
062300            THRU C133-CLASS-CHECK-ROUTINE-EX
062400     END-IF.
062500 C136-CHECK-ONE-SLOT-ROUTINE-EX.
062600     EXIT.
062700*
062800*----------------------------------------------------------------*
062900 C131-TEACHER-CHECK-ROUTINE.
063000*----------------------------------------------------------------*
063100* CR1022 PAS 11/2012 - CNF-SEVERITY SET BELOW, TEACHER            CR1022
063200* CLASH IS CRITICAL, ROOM/CLASS CLASHES ARE HIGH                  CR1022
063300     IF  RTT-TEACHER-CODE(RTN-TAB-IX) = WK-C-RTI-TEACHER-CODE
063400         ADD 1 TO WK-N-CNF-THIS-RTN WK-N-CNF-TEACHER-CNT
063500         MOVE "TEACHER_DOUBLE_BOOKING"  TO CNF-TYPE
063600         MOVE "CRITICAL"                TO CNF-SEVERITY           CR1022
063700         STRING "TEACHER " WK-C-RTI-TEACHER-CODE
063800                " ALREADY BOOKED ON ROUTINE "
063900                RTT-CODE(RTN-TAB-IX) DELIMITED BY SIZE
064000                INTO CNF-DESCRIPTION
064100         PERFORM C134-WRITE-CONFLICT-ROUTINE
064200            THRU C134-WRITE-CONFLICT-ROUTINE-EX
064300     END-IF.
064400 C131-TEACHER-CHECK-ROUTINE-EX.
064500     EXIT.
064600*
064700*----------------------------------------------------------------*
064800 C132-ROOM-CHECK-ROUTINE.
064900*----------------------------------------------------------------*
065000     IF  RTT-ROOM-CODE(RTN-TAB-IX) = WK-C-RTI-ROOM-CODE
065100         ADD 1 TO WK-N-CNF-THIS-RTN WK-N-CNF-ROOM-CNT
065200         MOVE "CLASSROOM_DOUBLE_BOOKING" TO CNF-TYPE
065300         MOVE "HIGH"                     TO CNF-SEVERITY
065400         STRING "CLASSROOM " WK-C-RTI-ROOM-CODE
065500                " ALREADY BOOKED ON ROUTINE "
065600                RTT-CODE(RTN-TAB-IX) DELIMITED BY SIZE
065700                INTO CNF-DESCRIPTION
065800         PERFORM C134-WRITE-CONFLICT-ROUTINE
065900            THRU C134-WRITE-CONFLICT-ROUTINE-EX
066000     END-IF.
066100 C132-ROOM-CHECK-ROUTINE-EX.
066200     EXIT.
066300*
066400*----------------------------------------------------------------*
066500 C133-CLASS-CHECK-ROUTINE.
066600*----------------------------------------------------------------*
066700     IF  RTT-CLASS-CODE(RTN-TAB-IX) = WK-C-RTI-CLASS-CODE
066800         ADD 1 TO WK-N-CNF-THIS-RTN WK-N-CNF-CLASS-CNT
066900         MOVE "CLASS_DOUBLE_BOOKING"    TO CNF-TYPE
067000         MOVE "HIGH"                    TO CNF-SEVERITY
067100         STRING "CLASS " WK-C-RTI-CLASS-CODE
067200                " ALREADY BOOKED ON ROUTINE "
067300                RTT-CODE(RTN-TAB-IX) DELIMITED BY SIZE
067400                INTO CNF-DESCRIPTION
067500         PERFORM C134-WRITE-CONFLICT-ROUTINE
067600            THRU C134-WRITE-CONFLICT-ROUTINE-EX
067700     END-IF.
067800 C133-CLASS-CHECK-ROUTINE-EX.
067900     EXIT.
068000*
068100*----------------------------------------------------------------*
068200 C134-WRITE-CONFLICT-ROUTINE.
068300*----------------------------------------------------------------*
068400     MOVE WK-C-RTI-RTN-CODE    TO CNF-ROUTINE-CODE.
068500     MOVE "DETECTED"           TO CNF-STATUS.
068600     MOVE "REVIEW CONFLICTING ROUTINE AND REASSIGN IF NEEDED"
068700                                TO CNF-SUGGESTED-RESOLUTION.
068800*
068900     WRITE CNF-RECORD.
069000     IF  NOT WK-C-SUCCESSFUL
069100         DISPLAY "CRMVRTN - WRITE ERROR - CONFLICT-OUT"
069200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
069300     END-IF.
069400*
069500     MOVE WK-C-RTI-USER-CODE   TO WK-C-NOTF-USER-CODE.
069600     MOVE "SCHEDULING CONFLICT DETECTED"
069700                                TO WK-C-NOTF-TITLE.
069800     MOVE CNF-DESCRIPTION       TO WK-C-NOTF-MESSAGE.
069900     MOVE "CONFLICT_DETECTED"   TO WK-C-NOTF-TYPE.
070000     MOVE "N"                   TO WK-C-NOTF-CLOSE-FLAG.
070100     CALL "CRMXNOTF" USING WK-C-NOTF-RECORD.
070200 C134-WRITE-CONFLICT-ROUTINE-EX.
070300     EXIT.
070400*
070500*----------------------------------------------------------------*
070600 C140-WRITE-REJECT-ROUTINE.
070700*----------------------------------------------------------------*
070800     ADD 1 TO WK-N-REJECT-CNT.
070900     MOVE SPACES               TO REJ-RECORD.
071000     MOVE "ROUTINE"            TO REJ-SOURCE-FLOW.
071100     MOVE WK-C-RTI-RTN-CODE    TO REJ-INPUT-KEY.
071200     MOVE WK-C-REJECT-REASON-CD TO REJ-REASON-CODE.
071300     MOVE WK-C-REJECT-REASON-TX TO REJ-REASON-TEXT.
071400     MOVE WK-C-RTI-USER-CODE   TO REJ-USER-CODE.
071500*
071600     WRITE REJ-RECORD.
071700     IF  NOT WK-C-SUCCESSFUL
071800         DISPLAY "CRMVRTN - WRITE ERROR - REJECTS-OUT"
071900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
072000     END-IF.
072100*
072200     MOVE WK-C-RTI-USER-CODE       TO WK-C-AUDT-USER-CODE.
072300     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
072400     MOVE "ROUTINE"                TO WK-C-AUDT-RESOURCE-TYPE.
072500     MOVE WK-C-RTI-RTN-CODE        TO WK-C-AUDT-RESOURCE-CODE.
072600     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
072700     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
072800 C149-WRITE-REJECT-ROUTINE-EX.
072900     EXIT.
073000*
073100*----------------------------------------------------------------*
073200 C150-WRITE-ACCEPT-ROUTINE.
073300*----------------------------------------------------------------*
073400     ADD 1 TO WK-N-ACCEPT-CNT.
073500     MOVE SPACES                TO RTO-RECORD.
073600     MOVE WK-C-RTI-RTN-CODE      TO RTO-CODE.
073700     MOVE WK-C-RTI-CLASS-CODE    TO RTO-CLASS-CODE.
073800     MOVE WK-C-RTI-TEACHER-CODE  TO RTO-TEACHER-CODE.
073900     MOVE WK-C-RTI-SUBJ-CODE     TO RTO-SUBJ-CODE.
074000     MOVE WK-C-RTI-LESN-CODE     TO RTO-LESN-CODE.
074100     MOVE WK-C-RTI-TMSL-CODE     TO RTO-TMSL-CODE.
074200     MOVE WK-C-RTI-ROOM-CODE     TO RTO-ROOM-CODE.
074300     MOVE WK-C-RTI-TYPE          TO RTO-TYPE.
074400     MOVE "ACTIVE"               TO RTO-STATUS.
074500*
074600     WRITE RTO-RECORD.
074700     IF  NOT WK-C-SUCCESSFUL
074800         DISPLAY "CRMVRTN - WRITE ERROR - ROUTINE-MASTER-O"
074900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
075000     END-IF.
075100*
075200*    FOLD THE NEWLY-ACCEPTED ROUTINE INTO RTN-TABLE SO LATER
075300*    TRANSACTIONS IN THE SAME RUN SEE IT FOR CONFLICT CHECKING.
075400     IF  WK-N-RTN-TAB-CNT < 5000
075500         ADD 1 TO WK-N-RTN-TAB-CNT
075600         SET RTN-TAB-IX TO WK-N-RTN-TAB-CNT
075700         MOVE RTO-RECORD TO RTN-TAB-ENTRY(RTN-TAB-IX)
075800     END-IF.
075900*
076000     MOVE WK-C-RTI-USER-CODE       TO WK-C-AUDT-USER-CODE.
076100     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
076200     MOVE "ROUTINE"                TO WK-C-AUDT-RESOURCE-TYPE.
076300     MOVE WK-C-RTI-RTN-CODE        TO WK-C-AUDT-RESOURCE-CODE.
076400     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
076500     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
076600 C159-WRITE-ACCEPT-ROUTINE-EX.
076700     EXIT.
076800*
076900*----------------------------------------------------------------*
077000 D100-FINALISE-ROUTINE.
077100*----------------------------------------------------------------*
077200     CLOSE ROUTINE-TRANS-IN
077300           ROUTINE-MASTER-O
077400           CONFLICT-OUT
077500           REJECTS-OUT.
077600*
077700     MOVE WK-N-READ-CNT        TO CRM-FLOW-READ-CNT(1).
077800     MOVE WK-N-ACCEPT-CNT      TO CRM-FLOW-ACCEPT-CNT(1).
077900     MOVE WK-N-REJECT-CNT      TO CRM-FLOW-REJECT-CNT(1).
078000     MOVE WK-N-CNF-TEACHER-CNT TO CRM-CNF-TEACHER-CNT.
078100     MOVE WK-N-CNF-ROOM-CNT    TO CRM-CNF-CLASSROOM-CNT.
078200     MOVE WK-N-CNF-CLASS-CNT   TO CRM-CNF-CLASS-CNT.
078300 D199-FINALISE-ROUTINE-EX.
078400     EXIT.
078500*
078600******************************************************************
078700*************** END OF PROGRAM SOURCE - CRMVRTN *****************
078800******************************************************************
