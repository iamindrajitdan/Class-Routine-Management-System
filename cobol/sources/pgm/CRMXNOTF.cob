000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMXNOTF.
000500 AUTHOR.         R B WINSLOW.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   23 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE APPENDS ONE RECORD TO
001200*               NOTIFICATION-OUT EVERY TIME A FLOW PROGRAM NEEDS
001300*               TO TELL A USER SOMETHING - MOST NOTABLY CRMVRTN
001400*               NOTIFYING A TEACHER THAT A SCHEDULING CONFLICT
001500*               WAS RAISED AGAINST ONE OF THEIR ROUTINES.
001600*NOTE        :  CALLED BY CRMVRTN, CRMVTSL, CRMVSUB, CRMVCAL AND
001700*               CRMVSBJ - NEVER CALLED DIRECTLY BY AN OPERATOR.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  ------ ----------  ------------------------------------*
002300* CR0029  RBW    23/06/1988  Initial version
002400* CR0331  MDP    11/05/2009  Added WK-C-NOTF-CLOSE-FLAG so the
002500*                            driver can close NOTIFICATION-OUT
002600*                            once all five flows have reported
002700*                            in, instead of relying on STOP RUN
002800*                            to flush the buffer
002900* CR0558  JKH    03/02/2014  Y2K follow-up: no date fields carried
003000*                            on this record, no change required
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-4341.
003800 OBJECT-COMPUTER.   IBM-4341.
003900 SPECIAL-NAMES.     UPSI-0 IS CRMXNOTF-SWITCH-0
004000                        ON STATUS IS CRMXNOTF-SW0-ON
004100                        OFF STATUS IS CRMXNOTF-SW0-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT NOTIFICATION-OUT ASSIGN TO NOTIFOUT
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300***************
005400 FD  NOTIFICATION-OUT
005500     LABEL RECORDS ARE OMITTED.
005600     COPY CRMNTF.
005700*
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                   PIC X(24) VALUE
006200     "** PROGRAM CRMXNOTF **".
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY CRMWA.
006700*
006800 01  WK-N-CALL-CNT            PIC S9(07) COMP VALUE ZERO.
006900*                              CALLS RECEIVED THIS RUN
007000*
007100 01  WK-C-SWITCHES.
007200     05  WK-C-FIRST-TIME      PIC X(01) VALUE "Y".
007300         88  WK-C-IS-FIRST-TIME   VALUE "Y".
007400*
007500*    TRACE LINE FOR AN ABEND DUMP - SPLIT SO AN OPERATOR CAN
007600*    READ THE RECIPIENT CODE WITHOUT THE FULL NOTIFICATION TEXT.
007700 01  WK-C-TRACE-AREA          PIC X(36).
007800 01  WK-C-TRACE-AREA-R REDEFINES WK-C-TRACE-AREA.
007900     05  WK-C-TRACE-USER-CODE PIC X(10).
008000     05  WK-C-TRACE-TYPE      PIC X(26).
008100*
008200 EJECT
008300****************
008400 LINKAGE SECTION.
008500****************
008600     COPY CRMNOTL.
008700*
008800****************************************
008900 PROCEDURE DIVISION USING WK-C-NOTF-RECORD.
009000****************************************
009100 MAIN-MODULE.
009200* CR0331 MDP 05/2009 - CLOSE-FLAG CHECK ADDED SO CRMVDRV CAN      CR0331
009300* TELL THIS UTILITY TO RUN ITS TERMINATION LOGIC ONCE ONLY        CR0331
009400     IF  WK-C-NOTF-CLOSE-FLAG = "Y"
009500         PERFORM Z000-END-PROGRAM-ROUTINE
009600            THRU Z099-END-PROGRAM-ROUTINE-EX
009700         GOBACK
009800     END-IF.
009900*
010000     PERFORM A000-OPEN-FIRST-TIME
010100        THRU A099-OPEN-FIRST-TIME-EX.
010200     PERFORM B000-WRITE-NOTIFICATION
010300        THRU B099-WRITE-NOTIFICATION-EX.
010400     GOBACK.
010500*
010600*----------------------------------------------------------------*
010700 A000-OPEN-FIRST-TIME.
010800*----------------------------------------------------------------*
010900     IF  WK-C-IS-FIRST-TIME
011000         OPEN EXTEND NOTIFICATION-OUT
011100         IF  NOT WK-C-SUCCESSFUL
011200             DISPLAY
011300              "CRMXNOTF - OPEN FILE ERROR - NOTIFICATION-OUT"
011400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500             MOVE "COM0208" TO WK-C-NOTF-ERROR-CD
011600             GOBACK
011700         END-IF
011800         MOVE "N" TO WK-C-FIRST-TIME
011900     END-IF.
012000 A099-OPEN-FIRST-TIME-EX.
012100     EXIT.
012200*
012300*----------------------------------------------------------------*
012400 B000-WRITE-NOTIFICATION.
012500*----------------------------------------------------------------*
012600     MOVE SPACES                       TO NTF-RECORD.
012700     MOVE WK-C-NOTF-USER-CODE          TO NTF-USER-CODE.
012800     MOVE WK-C-NOTF-TITLE              TO NTF-TITLE.
012900     MOVE WK-C-NOTF-MESSAGE            TO NTF-MESSAGE.
013000     MOVE WK-C-NOTF-TYPE               TO NTF-TYPE.
013100     MOVE "N"                          TO NTF-IS-READ.
013200     MOVE SPACES                       TO WK-C-NOTF-ERROR-CD.
013300*
013400     MOVE WK-C-NOTF-USER-CODE          TO WK-C-TRACE-USER-CODE.
013500     MOVE WK-C-NOTF-TYPE                TO WK-C-TRACE-TYPE.
013600*
013700     WRITE NTF-RECORD.
013800     IF  NOT WK-C-SUCCESSFUL
013900         DISPLAY "CRMXNOTF - WRITE ERROR - NOTIFICATION-OUT"
014000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100         MOVE "COM0209" TO WK-C-NOTF-ERROR-CD
014200     ELSE
014300         ADD 1 TO WK-N-CALL-CNT
014400     END-IF.
014500 B099-WRITE-NOTIFICATION-EX.
014600     EXIT.
014700*
014800*----------------------------------------------------------------*
014900 Z000-END-PROGRAM-ROUTINE.
015000*----------------------------------------------------------------*
015100     IF  WK-C-IS-FIRST-TIME
015200         GOBACK
015300     END-IF.
015400     CLOSE NOTIFICATION-OUT.
015500     IF  NOT WK-C-SUCCESSFUL
015600         DISPLAY
015700          "CRMXNOTF - CLOSE FILE ERROR - NOTIFICATION-OUT"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900     END-IF.
016000 Z099-END-PROGRAM-ROUTINE-EX.
016100     EXIT.
016200*
016300******************************************************************
016400*************** END OF PROGRAM SOURCE - CRMXNOTF ****************
016500******************************************************************
