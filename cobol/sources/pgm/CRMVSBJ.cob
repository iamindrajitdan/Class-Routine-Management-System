000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMVSBJ.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   02 JUL 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : SUBJECT AND LESSON MAINTENANCE.  ONE COMBINED     *
001200*              TRANSACTION FILE CARRIES BOTH SUBJECT AND LESSON  *
001300*              REQUESTS, EACH TAGGED CREATE/UPDATE/DELETE.       *
001400*              A LESSON MUST NAME AN EXISTING SUBJECT.  A        *
001500*              DELETE REQUEST FOR EITHER IS REFUSED WHILE THE    *
001600*              ROUTINE MASTER STILL REFERENCES THE CODE.         *
001700*              THIS ROUTINE IS INITIATED BY CRMVDRV PGM.         *
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#  INIT   DATE        DESCRIPTION
002200* ------ ------ ----------  ----------------------------------- *
002300* CR0105 DESL   02/07/1988 - Initial version
002400* CR0563 JKH    07/02/1998 - Y2K remediation: no date fields on
002500*                            SUBJECT or LESSON masters, no change
002600*                            required
002700* CR0865 TLM    20/03/2006 - e-Req 1184 Control totals now passed
002800*                            back to CRMVDRV via CRM-CONTROL-TOTALS
002900*                            linkage record instead of a DISPLAY
003000*                            dump
003100*----------------------------------------------------------------*
003200        EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-4341.
003800 OBJECT-COMPUTER.   IBM-4341.
003900 SPECIAL-NAMES.     UPSI-0 IS CRMVSBJ-SWITCH-0
004000                        ON STATUS IS CRMVSBJ-SW0-ON
004100                        OFF STATUS IS CRMVSBJ-SW0-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SUBJLESN-TRANS-IN ASSIGN TO SBLTRNIN
004600            ORGANIZATION      IS LINE SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800*
004900     SELECT SUBJECT-MASTER-I  ASSIGN TO SUBJMSIN
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200*
005300     SELECT SUBJECT-MASTER-O  ASSIGN TO SUBJMSOT
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600*
005700     SELECT LESSON-MASTER-I   ASSIGN TO LESNMSIN
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000*
006100     SELECT LESSON-MASTER-O   ASSIGN TO LESNMSOT
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400*
006500     SELECT ROUTINE-MASTER    ASSIGN TO RTNMASIN
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800*
006900     SELECT REJECTS-OUT       ASSIGN TO REJECTOT
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200*
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700***************
007800*    ONE TRANSACTION PER LINE, PIPE-DELIMITED, IN THE ORDER
007900*    REC-TYPE/ACTION/CODE/FIELD-2/FIELD-3/FIELD-4/USER-CODE -
008000*    REC-TYPE "SUBJ" PUTS NAME IN FIELD-2, CREDIT HOURS IN
008100*    FIELD-3, FIELD-4 UNUSED; REC-TYPE "LESN" PUTS THE OWNING
008200*    SUBJECT CODE IN FIELD-2, TITLE IN FIELD-3, SEQUENCE NUMBER
008300*    WITHIN SUBJECT IN FIELD-4.
008400 FD  SUBJLESN-TRANS-IN
008500     LABEL RECORDS ARE OMITTED.
008600 01  SLI-RECORD                  PIC X(150).
008700*
008800*    QUICK-PEEK VIEW OF THE RECORD-TYPE/ACTION/CODE HEADER -
008900*    USED BY B100 IF A FUTURE REQUEST NEEDS TO SORT AHEAD OF
009000*    UNPACKING THE WHOLE LINE.
009100 01  SLI-RECORD-R REDEFINES SLI-RECORD.
009200     05  SLI-R-HEADER            PIC X(20).
009300     05  SLI-R-REST              PIC X(130).
009400*
009500 FD  SUBJECT-MASTER-I
009600     LABEL RECORDS ARE OMITTED.
009700     COPY CRMSUBJ.
009800*
009900 FD  SUBJECT-MASTER-O
010000     LABEL RECORDS ARE OMITTED.
010100     COPY CRMSUBJ REPLACING SUBJ- BY SBO-.
010200*
010300 FD  LESSON-MASTER-I
010400     LABEL RECORDS ARE OMITTED.
010500     COPY CRMLESN.
010600*
010700 FD  LESSON-MASTER-O
010800     LABEL RECORDS ARE OMITTED.
010900     COPY CRMLESN REPLACING LESN- BY LSO-.
011000*
011100 FD  ROUTINE-MASTER
011200     LABEL RECORDS ARE OMITTED.
011300     COPY CRMRTN.
011400*
011500 FD  REJECTS-OUT
011600     LABEL RECORDS ARE OMITTED.
011700     COPY CRMREJ.
011800*
011900*************************
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  FILLER                   PIC X(24) VALUE
012300     "** PROGRAM CRMVSBJ **".
012400*
012500* ------------------ PROGRAM WORKING STORAGE -------------------*
012600 01  WK-C-COMMON.
012700     COPY CRMWA.
012800*
012900*    IN-MEMORY SUBJECT TABLE - SORTED ON SUBJ-CODE, SEARCH ALL
013000*    USED TO VALIDATE A LESSON'S OWNING SUBJECT FK.
013100 01  SUBJ-TABLE.
013200     05  SUBJ-TAB-ENTRY OCCURS 0 TO 2000 TIMES
013300                        DEPENDING ON WK-N-SUBJ-TAB-CNT
013400                        ASCENDING KEY IS SJT-CODE
013500                        INDEXED BY SUBJ-TAB-IX.
013600         10  SJT-CODE            PIC X(10).
013700         10  SJT-NAME            PIC X(40).
013800         10  SJT-CREDIT-HOURS    PIC 9(02).
013900         10  FILLER              PIC X(10).
014000*                                 RESERVED FOR EXPANSION - MUST
014100*                                 STAY BYTE-FOR-BYTE WITH CRMSUBJ
014200*
014300*    IN-MEMORY ROUTINE TABLE - LOADED READ-ONLY SOLELY TO SUPPORT
014400*    THE "STILL REFERENCED" CHECK ON A DELETE REQUEST, SCANNED
014500*    LINEARLY THE SAME AS EVERY OTHER ROUTINE-MASTER READER.
014600 01  RTN-TABLE.
014700     05  RTN-TAB-ENTRY  OCCURS 0 TO 5000 TIMES
014800                        DEPENDING ON WK-N-RTN-TAB-CNT
014900                        INDEXED BY RTN-TAB-IX.
015000         10  RTT-CODE             PIC X(10).
015100         10  RTT-CLASS-CODE       PIC X(10).
015200         10  RTT-TEACHER-CODE     PIC X(10).
015300         10  RTT-SUBJ-CODE        PIC X(10).
015400         10  RTT-LESN-CODE        PIC X(10).
015500         10  RTT-TMSL-CODE        PIC X(10).
015600         10  RTT-ROOM-CODE        PIC X(10).
015700         10  RTT-TYPE             PIC X(10).
015800         10  RTT-STATUS           PIC X(10).
015900             88  RTT-IS-ACTIVE        VALUE "ACTIVE".
016000             88  RTT-IS-INACTIVE      VALUE "INACTIVE".
016100             88  RTT-IS-CANCELLED     VALUE "CANCELLED".
016200*                                  MUST STAY BYTE-FOR-BYTE WITH
016300*                                  CRMRTN - NO FILLER ON EITHER
016400*                                  SIDE, NINE FIELDS MAKE UP THE
016500*                                  FULL 90-BYTE ROUTINE RECORD
016600 01  WK-N-SUBJ-TAB-CNT        PIC S9(07) COMP VALUE ZERO.
016700 01  WK-N-RTN-TAB-CNT         PIC S9(07) COMP VALUE ZERO.
016800*
016900 01  WK-N-COUNTERS.
017000     05  WK-N-READ-CNT        PIC S9(07) COMP VALUE ZERO.
017100     05  WK-N-ACCEPT-CNT      PIC S9(07) COMP VALUE ZERO.
017200     05  WK-N-REJECT-CNT      PIC S9(07) COMP VALUE ZERO.
017300*
017400 01  WK-C-SWITCHES.
017500     05  WK-C-TRANS-REJECTED  PIC X(01).
017600         88  WK-C-TRANS-IS-REJECTED   VALUE "Y".
017700     05  WK-C-REFERENCED      PIC X(01).
017800         88  WK-C-IS-REFERENCED       VALUE "Y".
017900*
018000*    WORK FIELDS HOLDING ONE PARSED TRANSACTION - REDEFINES THE
018100*    SAME AREA TWO WAYS SO THE UNPACK PARAGRAPH CAN WALK THE
018200*    DELIMITED LINE WHILE THE VALIDATION LOGIC ADDRESSES IT BY
018300*    FIELD NAME.
018400 01  WK-C-SLI-FIELDS.
018500     05  WK-C-SLI-REC-TYPE    PIC X(04).
018600         88  WK-C-SLI-IS-SUBJ     VALUE "SUBJ".
018700         88  WK-C-SLI-IS-LESN     VALUE "LESN".
018800     05  WK-C-SLI-ACTION      PIC X(06).
018900         88  WK-C-SLI-IS-CREATE   VALUE "CREATE".
019000         88  WK-C-SLI-IS-UPDATE   VALUE "UPDATE".
019100         88  WK-C-SLI-IS-DELETE   VALUE "DELETE".
019200     05  WK-C-SLI-CODE        PIC X(10).
019300     05  WK-C-SLI-FIELD-2     PIC X(40).
019400     05  WK-N-SLI-CREDIT-HRS  PIC 9(02).
019500*                             FIELD-3 WHEN REC-TYPE IS "SUBJ"
019600     05  WK-C-SLI-TITLE       PIC X(40).
019700*                             FIELD-3 WHEN REC-TYPE IS "LESN"
019800     05  WK-N-SLI-SEQ-NUM     PIC 9(03).
019900*                             FIELD-4 WHEN REC-TYPE IS "LESN"
020000     05  WK-C-SLI-USER-CODE   PIC X(10).
020100*
020200 01  WK-C-SLI-FIELDS-R REDEFINES WK-C-SLI-FIELDS.
020300     05  WK-C-SLI-KEY-AREA    PIC X(20).
020400     05  WK-C-SLI-REST-AREA   PIC X(95).
020500*
020600 01  WK-N-DELIM-WORK.
020700     05  WK-N-FIELD-IX           PIC S9(04) COMP.
020800     05  WK-N-SCAN-IX            PIC S9(04) COMP.
020900     05  WK-N-FLD-START          PIC S9(04) COMP.
021000*
021100 01  WK-C-REJECT-REASON-CD    PIC X(10).
021200 01  WK-C-REJECT-REASON-TX    PIC X(60).
021300*
021400     COPY CRMAUDL.
021500*
021600 EJECT
021700****************
021800 LINKAGE SECTION.
021900****************
022000     COPY CRMCTL.
022100*
022200***********************************************
022300 PROCEDURE DIVISION USING CRM-CONTROL-TOTALS.                     CR0865
022400***********************************************
022500 MAIN-MODULE.
022600     PERFORM A100-INITIALISE-ROUTINE
022700        THRU A199-INITIALISE-ROUTINE-EX.
022800     PERFORM B100-LOAD-SUBJECTS-ROUTINE
022900        THRU B199-LOAD-SUBJECTS-ROUTINE-EX.
023000     PERFORM B200-LOAD-ROUTINES-ROUTINE
023100        THRU B299-LOAD-ROUTINES-ROUTINE-EX.
023200     PERFORM C100-PROCESS-TRANS-ROUTINE
023300        THRU C199-PROCESS-TRANS-ROUTINE-EX
023400             UNTIL WK-C-END-OF-FILE.
023500     PERFORM D100-FINALISE-ROUTINE
023600        THRU D199-FINALISE-ROUTINE-EX.
023700     GOBACK.
023800*
023900*----------------------------------------------------------------*
024000 A100-INITIALISE-ROUTINE.
024100*----------------------------------------------------------------*
024200     MOVE "SUBJECT/LESSON MNT" TO CRM-FLOW-NAME(5).
024300     MOVE ZERO TO CRM-FLOW-READ-CNT(5)
024400                  CRM-FLOW-ACCEPT-CNT(5)
024500                  CRM-FLOW-REJECT-CNT(5).
024600*
024700     OPEN INPUT  SUBJLESN-TRANS-IN.
024800     IF  NOT WK-C-SUCCESSFUL
024900         DISPLAY "CRMVSBJ - OPEN FILE ERROR - SUBJLESN-TRANS-IN"
025000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100         GOBACK
025200     END-IF.
025300*
025400     OPEN EXTEND SUBJECT-MASTER-O.
025500     IF  NOT WK-C-SUCCESSFUL
025600         DISPLAY "CRMVSBJ - OPEN FILE ERROR - SUBJECT-MASTER-O"
025700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025800         GOBACK
025900     END-IF.
026000*
026100     OPEN EXTEND LESSON-MASTER-O.
026200     IF  NOT WK-C-SUCCESSFUL
026300         DISPLAY "CRMVSBJ - OPEN FILE ERROR - LESSON-MASTER-O"
026400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500         GOBACK
026600     END-IF.
026700*
026800     OPEN EXTEND REJECTS-OUT.
026900     IF  NOT WK-C-SUCCESSFUL
027000         DISPLAY "CRMVSBJ - OPEN FILE ERROR - REJECTS-OUT"
027100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200         GOBACK
027300     END-IF.
027400 A199-INITIALISE-ROUTINE-EX.
027500     EXIT.
027600*
027700*----------------------------------------------------------------*
027800 B100-LOAD-SUBJECTS-ROUTINE.
027900*----------------------------------------------------------------*
028000     OPEN INPUT SUBJECT-MASTER-I.
028100     IF  WK-C-FILE-STATUS = "35"
028200         GO TO B199-LOAD-SUBJECTS-ROUTINE-EX
028300     END-IF.
028400     IF  NOT WK-C-SUCCESSFUL
028500         DISPLAY "CRMVSBJ - OPEN FILE ERROR - SUBJECT-MASTER-I"
028600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700         GOBACK
028800     END-IF.
028900*
029000     PERFORM B110-LOAD-SUBJECTS-LOOP
029100        THRU B119-LOAD-SUBJECTS-LOOP-EX
029200             UNTIL WK-C-END-OF-FILE.
029300     CLOSE SUBJECT-MASTER-I.
029400     MOVE "00" TO WK-C-FILE-STATUS.
029500 B199-LOAD-SUBJECTS-ROUTINE-EX.
029600     EXIT.
029700*
029800*----------------------------------------------------------------*
029900 B110-LOAD-SUBJECTS-LOOP.
030000*----------------------------------------------------------------*
030100     READ SUBJECT-MASTER-I
030200         AT END
030300             MOVE "10" TO WK-C-FILE-STATUS
030400             GO TO B119-LOAD-SUBJECTS-LOOP-EX
030500         NOT AT END
030600             MOVE "00" TO WK-C-FILE-STATUS
030700     END-READ.
030800*
030900     ADD 1 TO WK-N-SUBJ-TAB-CNT.
031000     SET SUBJ-TAB-IX TO WK-N-SUBJ-TAB-CNT.
031100     MOVE SUBJ-RECORD TO SUBJ-TAB-ENTRY(SUBJ-TAB-IX).
031200 B119-LOAD-SUBJECTS-LOOP-EX.
031300     EXIT.
031400*
031500*----------------------------------------------------------------*
031600 B200-LOAD-ROUTINES-ROUTINE.
031700*----------------------------------------------------------------*
031800     OPEN INPUT ROUTINE-MASTER.
031900     IF  WK-C-FILE-STATUS = "35"
032000         GO TO B299-LOAD-ROUTINES-ROUTINE-EX
032100     END-IF.
032200     IF  NOT WK-C-SUCCESSFUL
032300         DISPLAY "CRMVSBJ - OPEN FILE ERROR - ROUTINE-MASTER"
032400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032500         GOBACK
032600     END-IF.
032700*
032800     PERFORM B210-LOAD-ROUTINES-LOOP
032900        THRU B219-LOAD-ROUTINES-LOOP-EX
033000             UNTIL WK-C-END-OF-FILE.
033100     CLOSE ROUTINE-MASTER.
033200     MOVE "00" TO WK-C-FILE-STATUS.
033300 B299-LOAD-ROUTINES-ROUTINE-EX.
033400     EXIT.
033500*
033600*----------------------------------------------------------------*
033700 B210-LOAD-ROUTINES-LOOP.
033800*----------------------------------------------------------------*
033900     READ ROUTINE-MASTER
034000         AT END
034100             MOVE "10" TO WK-C-FILE-STATUS
034200             GO TO B219-LOAD-ROUTINES-LOOP-EX
034300         NOT AT END
034400             MOVE "00" TO WK-C-FILE-STATUS
034500     END-READ.
034600*
034700     ADD 1 TO WK-N-RTN-TAB-CNT.
034800     SET RTN-TAB-IX TO WK-N-RTN-TAB-CNT.
034900     MOVE RTN-RECORD TO RTN-TAB-ENTRY(RTN-TAB-IX).
035000 B219-LOAD-ROUTINES-LOOP-EX.
035100     EXIT.
035200*
035300*----------------------------------------------------------------*
035400 C100-PROCESS-TRANS-ROUTINE.
035500*----------------------------------------------------------------*
035600     READ SUBJLESN-TRANS-IN
035700         AT END
035800             MOVE "10" TO WK-C-FILE-STATUS
035900             GO TO C199-PROCESS-TRANS-ROUTINE-EX
036000         NOT AT END
036100             MOVE "00" TO WK-C-FILE-STATUS
036200     END-READ.
036300*
036400     ADD 1 TO WK-N-READ-CNT.
036500     MOVE "N" TO WK-C-TRANS-REJECTED.
036600*
036700     PERFORM C110-UNPACK-TRANS-ROUTINE
036800        THRU C119-UNPACK-TRANS-ROUTINE-EX.
036900*
037000     EVALUATE TRUE
037100         WHEN WK-C-SLI-IS-DELETE
037200             PERFORM C120-CHECK-REFERENCED-ROUTINE
037300                THRU C129-CHECK-REFERENCED-ROUTINE-EX
037400         WHEN WK-C-SLI-IS-SUBJ
037500             PERFORM C130-VALIDATE-SUBJECT-ROUTINE
037600                THRU C139-VALIDATE-SUBJECT-ROUTINE-EX
037700         WHEN WK-C-SLI-IS-LESN
037800             PERFORM C140-VALIDATE-LESSON-ROUTINE
037900                THRU C149-VALIDATE-LESSON-ROUTINE-EX
038000         WHEN OTHER
038100             MOVE "Y"       TO WK-C-TRANS-REJECTED
038200             MOVE "MISSFLD" TO WK-C-REJECT-REASON-CD
038300             MOVE "UNRECOGNISED RECORD TYPE"
038400                             TO WK-C-REJECT-REASON-TX
038500     END-EVALUATE.
038600*
038700     IF  WK-C-TRANS-IS-REJECTED
038800         PERFORM C150-WRITE-REJECT-ROUTINE
038900            THRU C159-WRITE-REJECT-ROUTINE-EX
039000     ELSE
039100         PERFORM C160-WRITE-ACCEPT-ROUTINE
039200            THRU C169-WRITE-ACCEPT-ROUTINE-EX
039300     END-IF.
039400 C199-PROCESS-TRANS-ROUTINE-EX.
039500     EXIT.
039600*
039700*----------------------------------------------------------------*
039800 C110-UNPACK-TRANS-ROUTINE.
039900*----------------------------------------------------------------*
040000     MOVE SPACES TO WK-C-SLI-REC-TYPE WK-C-SLI-ACTION
040100                    WK-C-SLI-CODE WK-C-SLI-FIELD-2
040200                    WK-C-SLI-TITLE WK-C-SLI-USER-CODE.
040300     MOVE ZERO   TO WK-N-SLI-CREDIT-HRS WK-N-SLI-SEQ-NUM.
040400     MOVE 1 TO WK-N-FIELD-IX WK-N-FLD-START.
040500*
040600     PERFORM C115-SCAN-FIELD-ROUTINE
040700        THRU C115-SCAN-FIELD-ROUTINE-EX
040800       VARYING WK-N-SCAN-IX FROM 1 BY 1
040900         UNTIL WK-N-SCAN-IX > 150
041000            OR WK-N-FIELD-IX > 7.
041100*
041200     IF  WK-N-FIELD-IX <= 7
041300         PERFORM C111-MOVE-FIELD-ROUTINE
041400            THRU C111-MOVE-FIELD-ROUTINE-EX
041500     END-IF.
041600 C119-UNPACK-TRANS-ROUTINE-EX.
041700     EXIT.
041800*
041900*----------------------------------------------------------------*
042000 C115-SCAN-FIELD-ROUTINE.
042100*----------------------------------------------------------------*
042200     IF  SLI-RECORD(WK-N-SCAN-IX:1) = "|"
042300         PERFORM C111-MOVE-FIELD-ROUTINE
042400            THRU C111-MOVE-FIELD-ROUTINE-EX
042500         ADD 1 TO WK-N-FIELD-IX
042600         COMPUTE WK-N-FLD-START = WK-N-SCAN-IX + 1
042700     END-IF.
042800 C115-SCAN-FIELD-ROUTINE-EX.
042900     EXIT.
043000*
043100*----------------------------------------------------------------*
043200 C111-MOVE-FIELD-ROUTINE.
043300*----------------------------------------------------------------*
043400     EVALUATE WK-N-FIELD-IX
043500         WHEN 1 MOVE SLI-RECORD(WK-N-FLD-START:
043600                     WK-N-SCAN-IX - WK-N-FLD-START)
043700                TO WK-C-SLI-REC-TYPE
043800         WHEN 2 MOVE SLI-RECORD(WK-N-FLD-START:
043900                     WK-N-SCAN-IX - WK-N-FLD-START)
044000                TO WK-C-SLI-ACTION
044100         WHEN 3 MOVE SLI-RECORD(WK-N-FLD-START:
044200                     WK-N-SCAN-IX - WK-N-FLD-START)
044300                TO WK-C-SLI-CODE
044400         WHEN 4 MOVE SLI-RECORD(WK-N-FLD-START:
044500                     WK-N-SCAN-IX - WK-N-FLD-START)
044600                TO WK-C-SLI-FIELD-2
044700         WHEN 5 IF  WK-C-SLI-IS-SUBJ
044800                    MOVE SLI-RECORD(WK-N-FLD-START:
044900                         WK-N-SCAN-IX - WK-N-FLD-START)
045000                       TO WK-N-SLI-CREDIT-HRS
045100                ELSE
045200                    MOVE SLI-RECORD(WK-N-FLD-START:
045300                         WK-N-SCAN-IX - WK-N-FLD-START)
045400                       TO WK-C-SLI-TITLE
045500                END-IF
045600         WHEN 6 IF  WK-C-SLI-IS-LESN
045700                    MOVE SLI-RECORD(WK-N-FLD-START:
045800                         WK-N-SCAN-IX - WK-N-FLD-START)
045900                       TO WK-N-SLI-SEQ-NUM
046000                END-IF
046100         WHEN 7 MOVE SLI-RECORD(WK-N-FLD-START:151 -
046200                     WK-N-FLD-START)
046300                TO WK-C-SLI-USER-CODE
046400     END-EVALUATE.
046500 C111-MOVE-FIELD-ROUTINE-EX.
046600     EXIT.
046700*
046800*----------------------------------------------------------------*
046900 C120-CHECK-REFERENCED-ROUTINE.
047000*----------------------------------------------------------------*
047100*    A DELETE REQUEST IS REFUSED WHILE ANY ROUTINE RECORD, OF
047200*    WHATEVER STATUS, STILL NAMES THE SUBJECT OR LESSON CODE.
047300     MOVE "N" TO WK-C-REFERENCED.
047400*
047500     PERFORM C121-CHECK-ONE-ROUTINE-REF
047600        THRU C121-CHECK-ONE-ROUTINE-REF-EX
047700       VARYING RTN-TAB-IX FROM 1 BY 1
047800         UNTIL RTN-TAB-IX > WK-N-RTN-TAB-CNT
047900            OR WK-C-IS-REFERENCED.
048000*
048100     IF  WK-C-IS-REFERENCED
048200         MOVE "Y"     TO WK-C-TRANS-REJECTED
048300         MOVE "INUSE" TO WK-C-REJECT-REASON-CD
048400         MOVE "SUBJECT OR LESSON STILL REFERENCED BY A ROUTINE"
048500                       TO WK-C-REJECT-REASON-TX
048600     END-IF.
048700 C129-CHECK-REFERENCED-ROUTINE-EX.
048800     EXIT.
048900*
049000*----------------------------------------------------------------*
049100 C121-CHECK-ONE-ROUTINE-REF.
049200*----------------------------------------------------------------*
049300     IF  (WK-C-SLI-IS-SUBJ
049400           AND RTT-SUBJ-CODE(RTN-TAB-IX) = WK-C-SLI-CODE)
049500      OR (WK-C-SLI-IS-LESN
049600           AND RTT-LESN-CODE(RTN-TAB-IX) = WK-C-SLI-CODE)
049700         MOVE "Y" TO WK-C-REFERENCED
049800     END-IF.
049900 C121-CHECK-ONE-ROUTINE-REF-EX.
050000     EXIT.
050100*
050200*----------------------------------------------------------------*
050300 C130-VALIDATE-SUBJECT-ROUTINE.
050400*----------------------------------------------------------------*
050500     IF  WK-C-SLI-CODE    = SPACES
050600      OR WK-C-SLI-FIELD-2 = SPACES
050700         MOVE "Y"        TO WK-C-TRANS-REJECTED
050800         MOVE "MISSFLD"  TO WK-C-REJECT-REASON-CD
050900         MOVE "SUBJECT CODE, NAME OR CREDIT HOURS MISSING"
051000                          TO WK-C-REJECT-REASON-TX
051100         GO TO C139-VALIDATE-SUBJECT-ROUTINE-EX
051200     END-IF.
051300*
051400     IF  WK-N-SLI-CREDIT-HRS = ZERO
051500         MOVE "Y"        TO WK-C-TRANS-REJECTED
051600         MOVE "MISSFLD"  TO WK-C-REJECT-REASON-CD
051700         MOVE "SUBJECT CREDIT HOURS MUST BE GREATER THAN ZERO"
051800                          TO WK-C-REJECT-REASON-TX
051900     END-IF.
052000 C139-VALIDATE-SUBJECT-ROUTINE-EX.
052100     EXIT.
052200*
052300*----------------------------------------------------------------*
052400 C140-VALIDATE-LESSON-ROUTINE.
052500*----------------------------------------------------------------*
052600     IF  WK-C-SLI-CODE    = SPACES
052700      OR WK-C-SLI-FIELD-2 = SPACES
052800      OR WK-C-SLI-TITLE   = SPACES
052900         MOVE "Y"        TO WK-C-TRANS-REJECTED
053000         MOVE "MISSFLD"  TO WK-C-REJECT-REASON-CD
053100         MOVE "LESSON CODE, SUBJECT CODE OR TITLE MISSING"
053200                          TO WK-C-REJECT-REASON-TX
053300         GO TO C149-VALIDATE-LESSON-ROUTINE-EX
053400     END-IF.
053500*
053600     SEARCH ALL SUBJ-TAB-ENTRY
053700         WHEN SJT-CODE(SUBJ-TAB-IX) = WK-C-SLI-FIELD-2(1:10)
053800             CONTINUE
053900         AT END
054000             MOVE "Y"     TO WK-C-TRANS-REJECTED
054100             MOVE "BADFK" TO WK-C-REJECT-REASON-CD
054200             MOVE "LESSON'S OWNING SUBJECT CODE NOT ON FILE"
054300                           TO WK-C-REJECT-REASON-TX
054400     END-SEARCH.
054500 C149-VALIDATE-LESSON-ROUTINE-EX.
054600     EXIT.
054700*
054800*----------------------------------------------------------------*
054900 C150-WRITE-REJECT-ROUTINE.
055000*----------------------------------------------------------------*
055100     ADD 1 TO WK-N-REJECT-CNT.
055200     MOVE SPACES                TO REJ-RECORD.
055300     IF  WK-C-SLI-IS-SUBJ
055400         MOVE "SUBJECT"         TO REJ-SOURCE-FLOW
055500     ELSE
055600         IF  WK-C-SLI-IS-LESN
055700             MOVE "LESSON"      TO REJ-SOURCE-FLOW
055800         ELSE
055900             MOVE "SUBJLESN"    TO REJ-SOURCE-FLOW
056000         END-IF
056100     END-IF.
056200     MOVE WK-C-SLI-CODE         TO REJ-INPUT-KEY.
056300     MOVE WK-C-REJECT-REASON-CD TO REJ-REASON-CODE.
056400     MOVE WK-C-REJECT-REASON-TX TO REJ-REASON-TEXT.
056500     MOVE WK-C-SLI-USER-CODE    TO REJ-USER-CODE.
056600*
056700     WRITE REJ-RECORD.
056800     IF  NOT WK-C-SUCCESSFUL
056900         DISPLAY "CRMVSBJ - WRITE ERROR - REJECTS-OUT"
057000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057100     END-IF.
057200*
057300     PERFORM C170-CALL-AUDIT-ROUTINE
057400        THRU C179-CALL-AUDIT-ROUTINE-EX.
057500 C159-WRITE-REJECT-ROUTINE-EX.
057600     EXIT.
057700*
057800*----------------------------------------------------------------*
057900 C160-WRITE-ACCEPT-ROUTINE.
058000*----------------------------------------------------------------*
058100     ADD 1 TO WK-N-ACCEPT-CNT.
058200*
058300*    A DELETE HAS NO MASTER RECORD TO WRITE - IT STILL FALLS
058400*    THROUGH TO THE AUDIT CALL BELOW LIKE EVERY OTHER ACTION.
058500     IF  NOT WK-C-SLI-IS-DELETE
058600         IF  WK-C-SLI-IS-SUBJ
058700             MOVE SPACES             TO SBO-RECORD
058800             MOVE WK-C-SLI-CODE      TO SBO-CODE
058900             MOVE WK-C-SLI-FIELD-2   TO SBO-NAME
059000             MOVE WK-N-SLI-CREDIT-HRS
059100                                     TO SBO-CREDIT-HOURS
059200             WRITE SBO-RECORD
059300             IF  NOT WK-C-SUCCESSFUL
059400                 DISPLAY "CRMVSBJ - WRITE ERROR - SUBJECT-MASTER-O"
059500                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059600             END-IF
059700         ELSE
059800             MOVE SPACES             TO LSO-RECORD
059900             MOVE WK-C-SLI-CODE      TO LSO-CODE
060000             MOVE WK-C-SLI-FIELD-2(1:10) TO LSO-SUBJ-CODE
060100             MOVE WK-C-SLI-TITLE     TO LSO-TITLE
060200             MOVE WK-N-SLI-SEQ-NUM   TO LSO-SEQ-NUM
060300             WRITE LSO-RECORD
060400             IF  NOT WK-C-SUCCESSFUL
060500                 DISPLAY "CRMVSBJ - WRITE ERROR - LESSON-MASTER-O"
060600                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060700             END-IF
060800         END-IF
060900     END-IF.
061000*
061100     PERFORM C170-CALL-AUDIT-ROUTINE
061200        THRU C179-CALL-AUDIT-ROUTINE-EX.
061300 C169-WRITE-ACCEPT-ROUTINE-EX.
061400     EXIT.
061500*
061600*----------------------------------------------------------------*
061700 C170-CALL-AUDIT-ROUTINE.
061800*----------------------------------------------------------------*
061900     MOVE WK-C-SLI-USER-CODE    TO WK-C-AUDT-USER-CODE.
062000     MOVE WK-C-SLI-ACTION       TO WK-C-AUDT-ACTION.
062100     IF  WK-C-SLI-IS-SUBJ
062200         MOVE "SUBJECT"         TO WK-C-AUDT-RESOURCE-TYPE
062300     ELSE
062400         MOVE "LESSON"          TO WK-C-AUDT-RESOURCE-TYPE
062500     END-IF.
062600     MOVE WK-C-SLI-CODE         TO WK-C-AUDT-RESOURCE-CODE.
062700     MOVE "N"                   TO WK-C-AUDT-CLOSE-FLAG.
062800     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
062900 C179-CALL-AUDIT-ROUTINE-EX.
063000     EXIT.
063100*
063200*----------------------------------------------------------------*
063300 D100-FINALISE-ROUTINE.
063400*----------------------------------------------------------------*
063500     CLOSE SUBJLESN-TRANS-IN
063600           SUBJECT-MASTER-O
063700           LESSON-MASTER-O
063800           REJECTS-OUT.
063900*
064000     MOVE WK-N-READ-CNT   TO CRM-FLOW-READ-CNT(5).
064100     MOVE WK-N-ACCEPT-CNT TO CRM-FLOW-ACCEPT-CNT(5).
064200     MOVE WK-N-REJECT-CNT TO CRM-FLOW-REJECT-CNT(5).
064300 D199-FINALISE-ROUTINE-EX.
064400     EXIT.
064500*
064600******************************************************************
064700*************** END OF PROGRAM SOURCE - CRMVSBJ *****************
064800******************************************************************
