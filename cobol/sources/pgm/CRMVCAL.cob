000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMVCAL.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   30 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : CALENDAR VALIDATION - HOLIDAY AND EXAM PERIOD    *
001200*              RECORD MAINTENANCE.  VALIDATES NAME/DATE FIELDS  *
001300*              AND, FOR EXAM PERIODS, THAT START DATE IS NOT    *
001400*              AFTER END DATE, THEN WRITES EACH ACCEPTED RECORD *
001500*              TO ITS OWN MASTER FILE.                         *
001600*              THIS ROUTINE IS INITIATED BY CRMVDRV PGM.        *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION
002100* ------ ------ ----------  ----------------------------------- *
002200* CR0104 DESL   30/06/1988 - Initial version
002300* CR0562 JKH    06/02/1998 - Y2K remediation: HOL-DATE and
002400*                            EXP-START-DATE/EXP-END-DATE widened
002500*                            in CRMHOL/CRMEXP to 8-byte CCYYMMDD
002600*                            well ahead of rollover, no further
002700*                            change required here
002800* CR0864 TLM    19/03/2006 - e-Req 1184 Control totals now passed
002900*                            back to CRMVDRV via CRM-CONTROL-TOTALS
003000*                            linkage record instead of a DISPLAY
003100*                            dump
003200*----------------------------------------------------------------*
003300        EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-4341.
003900 OBJECT-COMPUTER.   IBM-4341.
004000 SPECIAL-NAMES.     UPSI-0 IS CRMVCAL-SWITCH-0
004100                        ON STATUS IS CRMVCAL-SW0-ON
004200                        OFF STATUS IS CRMVCAL-SW0-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT HOLIDAY-TRANS-IN    ASSIGN TO HOLTRNIN
004700            ORGANIZATION        IS LINE SEQUENTIAL
004800            FILE STATUS         IS WK-C-FILE-STATUS.
004900*
005000     SELECT EXAMPERIOD-TRANS-IN ASSIGN TO EXPTRNIN
005100            ORGANIZATION        IS LINE SEQUENTIAL
005200            FILE STATUS         IS WK-C-FILE-STATUS.
005300*
005400     SELECT HOLIDAY-OUT         ASSIGN TO HOLOUT
005500            ORGANIZATION        IS SEQUENTIAL
005600            FILE STATUS         IS WK-C-FILE-STATUS.
005700*
005800     SELECT EXAMPERIOD-OUT      ASSIGN TO EXPOUT
005900            ORGANIZATION        IS SEQUENTIAL
006000            FILE STATUS         IS WK-C-FILE-STATUS.
006100*
006200     SELECT REJECTS-OUT         ASSIGN TO REJECTOT
006300            ORGANIZATION        IS SEQUENTIAL
006400            FILE STATUS         IS WK-C-FILE-STATUS.
006500*
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000***************
007100*    ONE TRANSACTION PER LINE, PIPE-DELIMITED -
007200*    HOL-NAME/HOL-DATE/HOL-TYPE/USER-CODE
007300 FD  HOLIDAY-TRANS-IN
007400     LABEL RECORDS ARE OMITTED.
007500 01  HLI-RECORD                  PIC X(100).
007600*
007700*    QUICK-PEEK VIEW OF THE HOLIDAY NAME FIELD AHEAD OF THE
007800*    FULL UNPACK - LETS B100 SPOT A BLANK LEAD FIELD EARLY.
007900 01  HLI-RECORD-R REDEFINES HLI-RECORD.
008000     05  HLI-R-LEAD-FIELD        PIC X(40).
008100     05  HLI-R-REST              PIC X(60).
008200*
008300*    ONE TRANSACTION PER LINE, PIPE-DELIMITED -
008400*    EXP-NAME/EXP-START-DATE/EXP-END-DATE/EXP-TYPE/USER-CODE
008500 FD  EXAMPERIOD-TRANS-IN
008600     LABEL RECORDS ARE OMITTED.
008700 01  EPI-RECORD                  PIC X(100).
008800*
008900*    QUICK-PEEK VIEW, SAME PURPOSE AS HLI-RECORD-R ABOVE.
009000 01  EPI-RECORD-R REDEFINES EPI-RECORD.
009100     05  EPI-R-LEAD-FIELD        PIC X(40).
009200     05  EPI-R-REST              PIC X(60).
009300*
009400 FD  HOLIDAY-OUT
009500     LABEL RECORDS ARE OMITTED.
009600     COPY CRMHOL.
009700*
009800 FD  EXAMPERIOD-OUT
009900     LABEL RECORDS ARE OMITTED.
010000     COPY CRMEXP.
010100*
010200 FD  REJECTS-OUT
010300     LABEL RECORDS ARE OMITTED.
010400     COPY CRMREJ.
010500*
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                   PIC X(24) VALUE
011000     "** PROGRAM CRMVCAL **".
011100*
011200* ------------------ PROGRAM WORKING STORAGE -------------------*
011300 01  WK-C-COMMON.
011400     COPY CRMWA.
011500*
011600 01  WK-N-COUNTERS.
011700     05  WK-N-HOL-READ-CNT    PIC S9(07) COMP VALUE ZERO.
011800     05  WK-N-HOL-ACCEPT-CNT  PIC S9(07) COMP VALUE ZERO.
011900     05  WK-N-HOL-REJECT-CNT  PIC S9(07) COMP VALUE ZERO.
012000     05  WK-N-EXP-READ-CNT    PIC S9(07) COMP VALUE ZERO.
012100     05  WK-N-EXP-ACCEPT-CNT  PIC S9(07) COMP VALUE ZERO.
012200     05  WK-N-EXP-REJECT-CNT  PIC S9(07) COMP VALUE ZERO.
012300*
012400 01  WK-C-SWITCHES.
012500     05  WK-C-TRANS-REJECTED  PIC X(01).
012600         88  WK-C-TRANS-IS-REJECTED   VALUE "Y".
012700*
012800 01  WK-C-HLI-FIELDS.
012900     05  WK-C-HLI-NAME            PIC X(40).
013000     05  WK-C-HLI-DATE            PIC 9(08).
013100*    CCYYMMDD BREAKDOWN OF THE HOLIDAY DATE - KEPT SINCE THE
013200*    Y2K WIDENING (CR0562) SO A MATURE-CENTURY CHECK CAN BE
013300*    ADDED HERE WITHOUT TOUCHING THE UNPACK LOGIC AGAIN.
013400     05  WK-C-HLI-DATE-R REDEFINES WK-C-HLI-DATE.
013500         10  WK-C-HLI-DATE-CCYY   PIC 9(04).
013600         10  WK-C-HLI-DATE-MM     PIC 9(02).
013700         10  WK-C-HLI-DATE-DD     PIC 9(02).
013800     05  WK-C-HLI-TYPE            PIC X(13).
013900     05  WK-C-HLI-USER-CODE       PIC X(10).
014000*
014100 01  WK-C-EPI-FIELDS.
014200     05  WK-C-EPI-NAME            PIC X(40).
014300     05  WK-C-EPI-START-DATE      PIC 9(08).
014400     05  WK-C-EPI-END-DATE        PIC 9(08).
014500     05  WK-C-EPI-TYPE            PIC X(13).
014600     05  WK-C-EPI-USER-CODE       PIC X(10).
014700*
014800 01  WK-N-DELIM-WORK.
014900     05  WK-N-FIELD-IX           PIC S9(04) COMP.
015000     05  WK-N-SCAN-IX            PIC S9(04) COMP.
015100     05  WK-N-FLD-START          PIC S9(04) COMP.
015200*
015300 01  WK-C-REJECT-REASON-CD    PIC X(10).
015400 01  WK-C-REJECT-REASON-TX    PIC X(60).
015500*
015600     COPY CRMAUDL.
015700*
015800 EJECT
015900****************
016000 LINKAGE SECTION.
016100****************
016200     COPY CRMCTL.
016300*
016400***********************************************
016500 PROCEDURE DIVISION USING CRM-CONTROL-TOTALS.                     CR0864
016600***********************************************
016700 MAIN-MODULE.
016800     PERFORM A100-INITIALISE-ROUTINE
016900        THRU A199-INITIALISE-ROUTINE-EX.
017000     PERFORM B100-PROCESS-HOLIDAY-ROUTINE
017100        THRU B199-PROCESS-HOLIDAY-ROUTINE-EX
017200             UNTIL WK-C-END-OF-FILE.
017300     PERFORM C100-PROCESS-EXAMPRD-ROUTINE
017400        THRU C199-PROCESS-EXAMPRD-ROUTINE-EX
017500             UNTIL WK-C-END-OF-FILE.
017600     PERFORM D100-FINALISE-ROUTINE
017700        THRU D199-FINALISE-ROUTINE-EX.
017800     GOBACK.
017900*
018000*----------------------------------------------------------------*
018100 A100-INITIALISE-ROUTINE.
018200*----------------------------------------------------------------*
018300     MOVE "CALENDAR MAINT    " TO CRM-FLOW-NAME(4).
018400     MOVE ZERO TO CRM-FLOW-READ-CNT(4)
018500                  CRM-FLOW-ACCEPT-CNT(4)
018600                  CRM-FLOW-REJECT-CNT(4).
018700*
018800     OPEN INPUT  HOLIDAY-TRANS-IN.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "CRMVCAL - OPEN FILE ERROR - HOLIDAY-TRANS-IN"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         GOBACK
019300     END-IF.
019400*
019500     OPEN INPUT  EXAMPERIOD-TRANS-IN.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY
019800          "CRMVCAL - OPEN FILE ERROR - EXAMPERIOD-TRANS-IN"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000         GOBACK
020100     END-IF.
020200*
020300     OPEN EXTEND HOLIDAY-OUT.
020400     IF  NOT WK-C-SUCCESSFUL
020500         DISPLAY "CRMVCAL - OPEN FILE ERROR - HOLIDAY-OUT"
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700         GOBACK
020800     END-IF.
020900*
021000     OPEN EXTEND EXAMPERIOD-OUT.
021100     IF  NOT WK-C-SUCCESSFUL
021200         DISPLAY "CRMVCAL - OPEN FILE ERROR - EXAMPERIOD-OUT"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         GOBACK
021500     END-IF.
021600*
021700     OPEN EXTEND REJECTS-OUT.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "CRMVCAL - OPEN FILE ERROR - REJECTS-OUT"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         GOBACK
022200     END-IF.
022300 A199-INITIALISE-ROUTINE-EX.
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700 B100-PROCESS-HOLIDAY-ROUTINE.
022800*----------------------------------------------------------------*
022900     READ HOLIDAY-TRANS-IN
023000         AT END
023100             MOVE "10" TO WK-C-FILE-STATUS
023200             GO TO B199-PROCESS-HOLIDAY-ROUTINE-EX
023300         NOT AT END
023400             MOVE "00" TO WK-C-FILE-STATUS
023500     END-READ.
023600*
023700     ADD 1 TO WK-N-HOL-READ-CNT.
023800     MOVE "N" TO WK-C-TRANS-REJECTED.
023900*
024000     PERFORM B110-UNPACK-HOLIDAY-ROUTINE
024100        THRU B119-UNPACK-HOLIDAY-ROUTINE-EX.
024200     PERFORM B120-VALIDATE-HOLIDAY-ROUTINE
024300        THRU B129-VALIDATE-HOLIDAY-ROUTINE-EX.
024400*
024500     IF  WK-C-TRANS-IS-REJECTED
024600         PERFORM B140-WRITE-HOL-REJECT-ROUTINE
024700            THRU B149-WRITE-HOL-REJECT-ROUTINE-EX
024800     ELSE
024900         PERFORM B150-WRITE-HOL-ACCEPT-ROUTINE
025000            THRU B159-WRITE-HOL-ACCEPT-ROUTINE-EX
025100     END-IF.
025200 B199-PROCESS-HOLIDAY-ROUTINE-EX.
025300     EXIT.
025400*
025500*----------------------------------------------------------------*
025600 B110-UNPACK-HOLIDAY-ROUTINE.
025700*----------------------------------------------------------------*
025800     MOVE SPACES TO WK-C-HLI-NAME WK-C-HLI-TYPE
025900                    WK-C-HLI-USER-CODE.
026000     MOVE ZERO   TO WK-C-HLI-DATE.
026100     MOVE 1 TO WK-N-FIELD-IX WK-N-FLD-START.
026200*
026300     PERFORM B115-SCAN-HOL-FIELD-ROUTINE
026400        THRU B115-SCAN-HOL-FIELD-ROUTINE-EX
026500       VARYING WK-N-SCAN-IX FROM 1 BY 1
026600         UNTIL WK-N-SCAN-IX > 100
026700            OR WK-N-FIELD-IX > 4.
026800*
026900     IF  WK-N-FIELD-IX <= 4
027000         PERFORM B111-MOVE-HOL-FIELD-ROUTINE
027100            THRU B111-MOVE-HOL-FIELD-ROUTINE-EX
027200     END-IF.
027300 B119-UNPACK-HOLIDAY-ROUTINE-EX.
027400     EXIT.
027500*
027600*----------------------------------------------------------------*
027700 B115-SCAN-HOL-FIELD-ROUTINE.
027800*----------------------------------------------------------------*
027900     IF  HLI-RECORD(WK-N-SCAN-IX:1) = "|"
028000         PERFORM B111-MOVE-HOL-FIELD-ROUTINE
028100            THRU B111-MOVE-HOL-FIELD-ROUTINE-EX
028200         ADD 1 TO WK-N-FIELD-IX
028300         COMPUTE WK-N-FLD-START = WK-N-SCAN-IX + 1
028400     END-IF.
028500 B115-SCAN-HOL-FIELD-ROUTINE-EX.
028600     EXIT.
028700*
028800*----------------------------------------------------------------*
028900 B111-MOVE-HOL-FIELD-ROUTINE.
029000*----------------------------------------------------------------*
029100     EVALUATE WK-N-FIELD-IX
029200         WHEN 1 MOVE HLI-RECORD(WK-N-FLD-START:
029300                     WK-N-SCAN-IX - WK-N-FLD-START)
029400                TO WK-C-HLI-NAME
029500         WHEN 2 MOVE HLI-RECORD(WK-N-FLD-START:
029600                     WK-N-SCAN-IX - WK-N-FLD-START)
029700                TO WK-C-HLI-DATE
029800         WHEN 3 MOVE HLI-RECORD(WK-N-FLD-START:
029900                     WK-N-SCAN-IX - WK-N-FLD-START)
030000                TO WK-C-HLI-TYPE
030100         WHEN 4 MOVE HLI-RECORD(WK-N-FLD-START:101 -
030200                     WK-N-FLD-START)
030300                TO WK-C-HLI-USER-CODE
030400     END-EVALUATE.
030500 B111-MOVE-HOL-FIELD-ROUTINE-EX.
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900 B120-VALIDATE-HOLIDAY-ROUTINE.
031000*----------------------------------------------------------------*
031100     IF  WK-C-HLI-NAME = SPACES
031200      OR WK-C-HLI-DATE = ZERO
031300         MOVE "Y"       TO WK-C-TRANS-REJECTED
031400         MOVE "BADDATE" TO WK-C-REJECT-REASON-CD
031500         MOVE "HOLIDAY NAME OR DATE MISSING"
031600                         TO WK-C-REJECT-REASON-TX
031700     END-IF.
031800 B129-VALIDATE-HOLIDAY-ROUTINE-EX.
031900     EXIT.
032000*
032100*----------------------------------------------------------------*
032200 B140-WRITE-HOL-REJECT-ROUTINE.
032300*----------------------------------------------------------------*
032400     ADD 1 TO WK-N-HOL-REJECT-CNT.
032500     MOVE SPACES               TO REJ-RECORD.
032600     MOVE "HOLIDAY"            TO REJ-SOURCE-FLOW.
032700     MOVE WK-C-HLI-NAME        TO REJ-INPUT-KEY.
032800     MOVE WK-C-REJECT-REASON-CD TO REJ-REASON-CODE.
032900     MOVE WK-C-REJECT-REASON-TX TO REJ-REASON-TEXT.
033000     MOVE WK-C-HLI-USER-CODE   TO REJ-USER-CODE.
033100*
033200     WRITE REJ-RECORD.
033300     IF  NOT WK-C-SUCCESSFUL
033400         DISPLAY "CRMVCAL - WRITE ERROR - REJECTS-OUT"
033500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033600     END-IF.
033700*
033800     MOVE WK-C-HLI-USER-CODE       TO WK-C-AUDT-USER-CODE.
033900     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
034000     MOVE "HOLIDAY"                TO WK-C-AUDT-RESOURCE-TYPE.
034100     MOVE WK-C-HLI-NAME            TO WK-C-AUDT-RESOURCE-CODE.
034200     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
034300     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
034400 B149-WRITE-HOL-REJECT-ROUTINE-EX.
034500     EXIT.
034600*
034700*----------------------------------------------------------------*
034800 B150-WRITE-HOL-ACCEPT-ROUTINE.
034900*----------------------------------------------------------------*
035000     ADD 1 TO WK-N-HOL-ACCEPT-CNT.
035100     MOVE SPACES             TO HOL-RECORD.
035200     MOVE WK-C-HLI-NAME       TO HOL-NAME.
035300     MOVE WK-C-HLI-DATE       TO HOL-DATE.
035400     MOVE WK-C-HLI-TYPE       TO HOL-TYPE.
035500*
035600     WRITE HOL-RECORD.
035700     IF  NOT WK-C-SUCCESSFUL
035800         DISPLAY "CRMVCAL - WRITE ERROR - HOLIDAY-OUT"
035900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036000     END-IF.
036100*
036200     MOVE WK-C-HLI-USER-CODE       TO WK-C-AUDT-USER-CODE.
036300     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
036400     MOVE "HOLIDAY"                TO WK-C-AUDT-RESOURCE-TYPE.
036500     MOVE WK-C-HLI-NAME            TO WK-C-AUDT-RESOURCE-CODE.
036600     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
036700     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
036800 B159-WRITE-HOL-ACCEPT-ROUTINE-EX.
036900     EXIT.
037000*
037100*----------------------------------------------------------------*
037200 C100-PROCESS-EXAMPRD-ROUTINE.
037300*----------------------------------------------------------------*
037400     READ EXAMPERIOD-TRANS-IN
037500         AT END
037600             MOVE "10" TO WK-C-FILE-STATUS
037700             GO TO C199-PROCESS-EXAMPRD-ROUTINE-EX
037800         NOT AT END
037900             MOVE "00" TO WK-C-FILE-STATUS
038000     END-READ.
038100*
038200     ADD 1 TO WK-N-EXP-READ-CNT.
038300     MOVE "N" TO WK-C-TRANS-REJECTED.
038400*
038500     PERFORM C110-UNPACK-EXAMPRD-ROUTINE
038600        THRU C119-UNPACK-EXAMPRD-ROUTINE-EX.
038700     PERFORM C120-VALIDATE-EXAMPRD-ROUTINE
038800        THRU C129-VALIDATE-EXAMPRD-ROUTINE-EX.
038900*
039000     IF  WK-C-TRANS-IS-REJECTED
039100         PERFORM C140-WRITE-EXP-REJECT-ROUTINE
039200            THRU C149-WRITE-EXP-REJECT-ROUTINE-EX
039300     ELSE
039400         PERFORM C150-WRITE-EXP-ACCEPT-ROUTINE
039500            THRU C159-WRITE-EXP-ACCEPT-ROUTINE-EX
039600     END-IF.
039700 C199-PROCESS-EXAMPRD-ROUTINE-EX.
039800     EXIT.
039900*
040000*----------------------------------------------------------------*
040100 C110-UNPACK-EXAMPRD-ROUTINE.
040200*----------------------------------------------------------------*
040300     MOVE SPACES TO WK-C-EPI-NAME WK-C-EPI-TYPE
040400                    WK-C-EPI-USER-CODE.
040500     MOVE ZERO   TO WK-C-EPI-START-DATE WK-C-EPI-END-DATE.
040600     MOVE 1 TO WK-N-FIELD-IX WK-N-FLD-START.
040700*
040800     PERFORM C115-SCAN-EXP-FIELD-ROUTINE
040900        THRU C115-SCAN-EXP-FIELD-ROUTINE-EX
041000       VARYING WK-N-SCAN-IX FROM 1 BY 1
041100         UNTIL WK-N-SCAN-IX > 100
041200            OR WK-N-FIELD-IX > 5.
041300*
041400     IF  WK-N-FIELD-IX <= 5
041500         PERFORM C111-MOVE-EXP-FIELD-ROUTINE
041600            THRU C111-MOVE-EXP-FIELD-ROUTINE-EX
041700     END-IF.
041800 C119-UNPACK-EXAMPRD-ROUTINE-EX.
041900     EXIT.
042000*
042100*----------------------------------------------------------------*
042200 C115-SCAN-EXP-FIELD-ROUTINE.
042300*----------------------------------------------------------------*
042400     IF  EPI-RECORD(WK-N-SCAN-IX:1) = "|"
042500         PERFORM C111-MOVE-EXP-FIELD-ROUTINE
042600            THRU C111-MOVE-EXP-FIELD-ROUTINE-EX
042700         ADD 1 TO WK-N-FIELD-IX
042800         COMPUTE WK-N-FLD-START = WK-N-SCAN-IX + 1
042900     END-IF.
043000 C115-SCAN-EXP-FIELD-ROUTINE-EX.
043100     EXIT.
043200*
043300*----------------------------------------------------------------*
043400 C111-MOVE-EXP-FIELD-ROUTINE.
043500*----------------------------------------------------------------*
043600     EVALUATE WK-N-FIELD-IX
043700         WHEN 1 MOVE EPI-RECORD(WK-N-FLD-START:
043800                     WK-N-SCAN-IX - WK-N-FLD-START)
043900                TO WK-C-EPI-NAME
044000         WHEN 2 MOVE EPI-RECORD(WK-N-FLD-START:
044100                     WK-N-SCAN-IX - WK-N-FLD-START)
044200                TO WK-C-EPI-START-DATE
044300         WHEN 3 MOVE EPI-RECORD(WK-N-FLD-START:
044400                     WK-N-SCAN-IX - WK-N-FLD-START)
044500                TO WK-C-EPI-END-DATE
044600         WHEN 4 MOVE EPI-RECORD(WK-N-FLD-START:
044700                     WK-N-SCAN-IX - WK-N-FLD-START)
044800                TO WK-C-EPI-TYPE
044900         WHEN 5 MOVE EPI-RECORD(WK-N-FLD-START:101 -
045000                     WK-N-FLD-START)
045100                TO WK-C-EPI-USER-CODE
045200     END-EVALUATE.
045300 C111-MOVE-EXP-FIELD-ROUTINE-EX.
045400     EXIT.
045500*
045600*----------------------------------------------------------------*
045700 C120-VALIDATE-EXAMPRD-ROUTINE.
045800*----------------------------------------------------------------*
045900     IF  WK-C-EPI-NAME       = SPACES
046000      OR WK-C-EPI-START-DATE = ZERO
046100      OR WK-C-EPI-END-DATE   = ZERO
046200         MOVE "Y"       TO WK-C-TRANS-REJECTED
046300         MOVE "BADDATE" TO WK-C-REJECT-REASON-CD
046400         MOVE "EXAM PERIOD NAME OR DATE(S) MISSING"
046500                         TO WK-C-REJECT-REASON-TX
046600     ELSE
046700         IF  WK-C-EPI-START-DATE > WK-C-EPI-END-DATE
046800             MOVE "Y"       TO WK-C-TRANS-REJECTED
046900             MOVE "BADDATE" TO WK-C-REJECT-REASON-CD
047000             MOVE "EXAM PERIOD START DATE AFTER END DATE"
047100                             TO WK-C-REJECT-REASON-TX
047200         END-IF
047300     END-IF.
047400 C129-VALIDATE-EXAMPRD-ROUTINE-EX.
047500     EXIT.
047600*
047700*----------------------------------------------------------------*
047800 C140-WRITE-EXP-REJECT-ROUTINE.
047900*----------------------------------------------------------------*
048000     ADD 1 TO WK-N-EXP-REJECT-CNT.
048100     MOVE SPACES               TO REJ-RECORD.
048200     MOVE "EXAMPERIOD"         TO REJ-SOURCE-FLOW.
048300     MOVE WK-C-EPI-NAME        TO REJ-INPUT-KEY.
048400     MOVE WK-C-REJECT-REASON-CD TO REJ-REASON-CODE.
048500     MOVE WK-C-REJECT-REASON-TX TO REJ-REASON-TEXT.
048600     MOVE WK-C-EPI-USER-CODE   TO REJ-USER-CODE.
048700*
048800     WRITE REJ-RECORD.
048900     IF  NOT WK-C-SUCCESSFUL
049000         DISPLAY "CRMVCAL - WRITE ERROR - REJECTS-OUT"
049100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049200     END-IF.
049300*
049400     MOVE WK-C-EPI-USER-CODE       TO WK-C-AUDT-USER-CODE.
049500     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
049600     MOVE "EXAMPERIOD"             TO WK-C-AUDT-RESOURCE-TYPE.
049700     MOVE WK-C-EPI-NAME            TO WK-C-AUDT-RESOURCE-CODE.
049800     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
049900     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
050000 C149-WRITE-EXP-REJECT-ROUTINE-EX.
050100     EXIT.
050200*
050300*----------------------------------------------------------------*
050400 C150-WRITE-EXP-ACCEPT-ROUTINE.
050500*----------------------------------------------------------------*
050600     ADD 1 TO WK-N-EXP-ACCEPT-CNT.
050700     MOVE SPACES                TO EXP-RECORD.
050800     MOVE WK-C-EPI-NAME          TO EXP-NAME.
050900     MOVE WK-C-EPI-START-DATE    TO EXP-START-DATE.
051000     MOVE WK-C-EPI-END-DATE      TO EXP-END-DATE.
051100     MOVE WK-C-EPI-TYPE          TO EXP-TYPE.
051200*
051300     WRITE EXP-RECORD.
051400     IF  NOT WK-C-SUCCESSFUL
051500         DISPLAY "CRMVCAL - WRITE ERROR - EXAMPERIOD-OUT"
051600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051700     END-IF.
051800*
051900     MOVE WK-C-EPI-USER-CODE       TO WK-C-AUDT-USER-CODE.
052000     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
052100     MOVE "EXAMPERIOD"             TO WK-C-AUDT-RESOURCE-TYPE.
052200     MOVE WK-C-EPI-NAME            TO WK-C-AUDT-RESOURCE-CODE.
052300     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
052400     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
052500 C159-WRITE-EXP-ACCEPT-ROUTINE-EX.
052600     EXIT.
052700*
052800*----------------------------------------------------------------*
052900 D100-FINALISE-ROUTINE.
053000*----------------------------------------------------------------*
053100     CLOSE HOLIDAY-TRANS-IN
053200           EXAMPERIOD-TRANS-IN
053300           HOLIDAY-OUT
053400           EXAMPERIOD-OUT
053500           REJECTS-OUT.
053600*
053700     COMPUTE CRM-FLOW-READ-CNT(4) =
053800             WK-N-HOL-READ-CNT + WK-N-EXP-READ-CNT.
053900     COMPUTE CRM-FLOW-ACCEPT-CNT(4) =
054000             WK-N-HOL-ACCEPT-CNT + WK-N-EXP-ACCEPT-CNT.
054100     COMPUTE CRM-FLOW-REJECT-CNT(4) =
054200             WK-N-HOL-REJECT-CNT + WK-N-EXP-REJECT-CNT.
054300 D199-FINALISE-ROUTINE-EX.
054400     EXIT.
054500*
054600******************************************************************
054700*************** END OF PROGRAM SOURCE - CRMVCAL *****************
054800******************************************************************
