000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMVSUB.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   29 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  SUBSTITUTE TEACHER ALLOCATION.
001200*             SUBROUTINE - FOR EACH SUBSTITUTE REQUEST, SCANS
001400*             RUN'S CONTROL TOTALS ONLY), THEN RE-CHECKS THE
001500*             SPECIFIC SUBSTITUTE NAMED ON THE REQUEST FOR A
001600*             CONFLICTING ROUTINE BEFORE ALLOCATING.
001700*             THIS ROUTINE IS INITIATED BY CRMVDRV PGM.
001800*______________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*======================================================================
002100* CR0103  29/06/1988  MWT    - Initial version
002200*---------------------------------------------------------------------*
002300* CR0561  05/02/1998  JKH    - Y2K remediation: SUB-DATE confirmed
002400*                            CCYYMMDD 8-byte numeric, no 2-digit year
002500*                            fields found, no change required
002600*---------------------------------------------------------------------*
002700* CR0863  18/03/2006  TLM    - e-Req 1184 Control totals now passed
002800*                            back to CRMVDRV via CRM-CONTROL-TOTALS
002900*                            linkage record instead of a DISPLAY dump
003000*======================================================================
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-4341.
003700 OBJECT-COMPUTER.   IBM-4341.
003800 SPECIAL-NAMES.     UPSI-0 IS CRMVSUB-SWITCH-0
003900                        ON STATUS IS CRMVSUB-SW0-ON
004000                        OFF STATUS IS CRMVSUB-SW0-OFF.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SUBSTITUTE-TRANS-IN ASSIGN TO SUBTRNIN
004500            ORGANIZATION        IS LINE SEQUENTIAL
004600            FILE STATUS         IS WK-C-FILE-STATUS.
004700*
004800     SELECT TEACHER-MASTER      ASSIGN TO TCHRMAST
004900            ORGANIZATION        IS SEQUENTIAL
005000            FILE STATUS         IS WK-C-FILE-STATUS.
005100*
005200     SELECT ROUTINE-MASTER      ASSIGN TO RTNMASIN
005300            ORGANIZATION        IS SEQUENTIAL
005400            FILE STATUS         IS WK-C-FILE-STATUS.
005500*
005600     SELECT SUBSTITUTE-OUT      ASSIGN TO SUBSOUT
005700            ORGANIZATION        IS SEQUENTIAL
005800            FILE STATUS         IS WK-C-FILE-STATUS.
005900*
006000     SELECT REJECTS-OUT         ASSIGN TO REJECTOT
006100            ORGANIZATION        IS SEQUENTIAL
006200            FILE STATUS         IS WK-C-FILE-STATUS.
006300*
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900*    ONE TRANSACTION PER LINE, PIPE-DELIMITED, IN THE ORDER
007000*    RTN-CODE/SUBSTITUTE-TEACHER-CODE/SUB-DATE/REASON/USER-CODE
007100 FD  SUBSTITUTE-TRANS-IN
007200     LABEL RECORDS ARE OMITTED.
007300 01  SBI-RECORD                  PIC X(150).
007400*
007500 FD  TEACHER-MASTER
007600     LABEL RECORDS ARE OMITTED.
007700     COPY CRMTCHR.
007800*
007900 FD  ROUTINE-MASTER
008000     LABEL RECORDS ARE OMITTED.
008100     COPY CRMRTN.
008200*
008300 FD  SUBSTITUTE-OUT
008400     LABEL RECORDS ARE OMITTED.
008500     COPY CRMSUB.
008600*
008700 FD  REJECTS-OUT
008800     LABEL RECORDS ARE OMITTED.
008900     COPY CRMREJ.
009000*
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                   PIC X(24) VALUE
009500     "** PROGRAM CRMVSUB **".
009600*
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01  WK-C-COMMON.
009900     COPY CRMWA.
010000*
010100*    TEACHER-MASTER LOADED SORTED ASCENDING ON TCHR-CODE -
010200*    LOCATED BY SEARCH ALL FOR THE NAMED-SUBSTITUTE LOOKUP.
010300 01  TCHR-TABLE.
010400     05  TCHR-TAB-ENTRY OCCURS 0 TO 3000 TIMES
010500                        DEPENDING ON WK-N-TCHR-TAB-CNT
010600                        ASCENDING KEY IS TCT-CODE
010700                        INDEXED BY TCHR-TAB-IX.
010800         10  TCT-CODE             PIC X(10).
010900         10  TCT-NAME             PIC X(40).
011000         10  TCT-SPECIALIZATION   PIC X(50).
011100         10  TCT-AVAILABLE        PIC X(01).
011200             88  TCT-IS-AVAILABLE     VALUE "Y".
011300         10  FILLER               PIC X(10).
011400*                                  RESERVED FOR EXPANSION - MUST
011500*                                  STAY BYTE-FOR-BYTE WITH CRMTCHR
011600*
011700 01  WK-N-TCHR-TAB-CNT        PIC S9(07) COMP VALUE ZERO.
011800*
011900*    ROUTINE-MASTER LOADED IN FILE ORDER - LINEAR-SCANNED BECAUSE
012000*    BOTH THE RTN-CODE LOOKUP AND THE TIME-SLOT CONFLICT CHECK
012100*    NEED MORE THAN ONE KEY COMPARISON PER TRANSACTION.
012200 01  RTN-TABLE.
012300     05  RTN-TAB-ENTRY OCCURS 0 TO 5000 TIMES
012400                       DEPENDING ON WK-N-RTN-TAB-CNT
012500                       INDEXED BY RTN-TAB-IX.
012600         10  RTT-CODE             PIC X(10).
012700         10  RTT-CLASS-CODE       PIC X(10).
012800         10  RTT-TEACHER-CODE     PIC X(10).
012900         10  RTT-SUBJ-CODE        PIC X(10).
013000         10  RTT-LESN-CODE        PIC X(10).
013100         10  RTT-TMSL-CODE        PIC X(10).
013200         10  RTT-ROOM-CODE        PIC X(10).
013300         10  RTT-TYPE             PIC X(10).
013400         10  RTT-STATUS           PIC X(10).
013500             88  RTT-IS-ACTIVE        VALUE "ACTIVE".
013600*                                  MUST STAY BYTE-FOR-BYTE WITH
013700*                                  CRMRTN - NO FILLER ON EITHER
013800*                                  SIDE, NINE FIELDS MAKE UP THE
013900*                                  FULL 90-BYTE ROUTINE RECORD
014000 01  WK-N-RTN-TAB-CNT         PIC S9(07) COMP VALUE ZERO.
014100 01  WK-N-ORIG-TAB-IX         PIC S9(07) COMP VALUE ZERO.
014200*                              SUBSCRIPT OF THE ORIGINAL ROUTINE
014300*
014400 01  WK-N-COUNTERS.
014500     05  WK-N-READ-CNT        PIC S9(07) COMP VALUE ZERO.
014600     05  WK-N-ACCEPT-CNT      PIC S9(07) COMP VALUE ZERO.
014700     05  WK-N-REJECT-CNT      PIC S9(07) COMP VALUE ZERO.
014800     05  WK-N-ELIGIBLE-CNT    PIC S9(07) COMP VALUE ZERO.
014900*                              ELIGIBLE CANDIDATES THIS TXN
015000*
015100 01  WK-C-SWITCHES.
015200     05  WK-C-TRANS-REJECTED  PIC X(01).
015300         88  WK-C-TRANS-IS-REJECTED   VALUE "Y".
015400     05  WK-C-ORIG-FOUND      PIC X(01).
015500         88  WK-C-ORIG-IS-FOUND       VALUE "Y".
015600     05  WK-C-CONFLICT-FOUND  PIC X(01).
015700         88  WK-C-CONFLICT-IS-FOUND   VALUE "Y".
015800*
015900 01  WK-C-SBI-FIELDS.
016000     05  WK-C-SBI-RTN-CODE        PIC X(10).
016100     05  WK-C-SBI-SUBST-TCHR      PIC X(10).
016200     05  WK-C-SBI-SUB-DATE        PIC 9(08).
016300*    CCYYMMDD BREAKDOWN OF THE SUBSTITUTION DATE - KEPT SINCE
016400*    THE Y2K WIDENING SO A MATURE-CENTURY CHECK CAN BE ADDED
016500*    HERE WITHOUT TOUCHING THE UNPACK LOGIC AGAIN.
016600     05  WK-C-SBI-SUB-DATE-R REDEFINES WK-C-SBI-SUB-DATE.
016700         10  WK-C-SBI-SUB-DATE-CCYY   PIC 9(04).
016800         10  WK-C-SBI-SUB-DATE-MM     PIC 9(02).
016900         10  WK-C-SBI-SUB-DATE-DD     PIC 9(02).
017000     05  WK-C-SBI-REASON          PIC X(40).
017100     05  WK-C-SBI-USER-CODE       PIC X(10).
017200*
017300 01  WK-N-DELIM-WORK.
017400     05  WK-N-FIELD-IX           PIC S9(04) COMP.
017500     05  WK-N-SCAN-IX            PIC S9(04) COMP.
017600     05  WK-N-FLD-START          PIC S9(04) COMP.
017700*
017800 01  WK-C-REJECT-REASON-CD    PIC X(10).
017900 01  WK-C-REJECT-REASON-TX    PIC X(60).
018000*
018100     COPY CRMAUDL.
018200     COPY CRMNOTL.
018300*
018400 EJECT
018500****************
018600 LINKAGE SECTION.
018700****************
018800     COPY CRMCTL.
018900*
019000***********************************************
019100 PROCEDURE DIVISION USING CRM-CONTROL-TOTALS.                     CR0863
019200***********************************************
019300 MAIN-MODULE.
019400     PERFORM A100-INITIALISE-ROUTINE
019500        THRU A199-INITIALISE-ROUTINE-EX.
019600     PERFORM B100-LOAD-TEACHERS-ROUTINE
019700        THRU B199-LOAD-TEACHERS-ROUTINE-EX.
019800     PERFORM B200-LOAD-ROUTINES-ROUTINE
019900        THRU B299-LOAD-ROUTINES-ROUTINE-EX.
020000     PERFORM C100-PROCESS-TRANS-ROUTINE
020100        THRU C199-PROCESS-TRANS-ROUTINE-EX
020200             UNTIL WK-C-END-OF-FILE.
020300     PERFORM D100-FINALISE-ROUTINE
020400        THRU D199-FINALISE-ROUTINE-EX.
020500     GOBACK.
020600*
020700*----------------------------------------------------------------*
020800 A100-INITIALISE-ROUTINE.
020900*----------------------------------------------------------------*
021000     MOVE "SUBSTITUTE ALLOC  " TO CRM-FLOW-NAME(3).
021100     MOVE ZERO TO CRM-FLOW-READ-CNT(3)
021200                  CRM-FLOW-ACCEPT-CNT(3)
021300                  CRM-FLOW-REJECT-CNT(3).
021400*
021500     OPEN INPUT  SUBSTITUTE-TRANS-IN.
021600     IF  NOT WK-C-SUCCESSFUL
021700         DISPLAY
021800          "CRMVSUB - OPEN FILE ERROR - SUBSTITUTE-TRANS-IN"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GOBACK
022100     END-IF.
022200*
022300     OPEN EXTEND SUBSTITUTE-OUT.
022400     IF  NOT WK-C-SUCCESSFUL
022500         DISPLAY "CRMVSUB - OPEN FILE ERROR - SUBSTITUTE-OUT"
022600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700         GOBACK
022800     END-IF.
022900*
023000     OPEN EXTEND REJECTS-OUT.
023100     IF  NOT WK-C-SUCCESSFUL
023200         DISPLAY "CRMVSUB - OPEN FILE ERROR - REJECTS-OUT"
023300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400         GOBACK
023500     END-IF.
023600 A199-INITIALISE-ROUTINE-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 B100-LOAD-TEACHERS-ROUTINE.
024100*----------------------------------------------------------------*
024200     OPEN INPUT TEACHER-MASTER.
024300     IF  NOT WK-C-SUCCESSFUL
024400         IF  WK-C-FILE-STATUS = "35"
024500             GO TO B199-LOAD-TEACHERS-ROUTINE-EX
024600         END-IF
024700         DISPLAY "CRMVSUB - OPEN FILE ERROR - TEACHER-MASTER"
024800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900         GOBACK
025000     END-IF.
025100*
025200     READ TEACHER-MASTER.
025300     PERFORM B110-LOAD-TEACHERS-LOOP
025400        THRU B119-LOAD-TEACHERS-LOOP-EX
025500             UNTIL WK-C-END-OF-FILE.
025600*
025700     CLOSE TEACHER-MASTER.
025800     MOVE "00" TO WK-C-FILE-STATUS.
025900 B199-LOAD-TEACHERS-ROUTINE-EX.
026000     EXIT.
026100*
026200*----------------------------------------------------------------*
026300 B110-LOAD-TEACHERS-LOOP.
026400*----------------------------------------------------------------*
026500     ADD 1 TO WK-N-TCHR-TAB-CNT.
026600     SET TCHR-TAB-IX TO WK-N-TCHR-TAB-CNT.
026700     MOVE TCHR-RECORD TO TCHR-TAB-ENTRY(TCHR-TAB-IX).
026800     READ TEACHER-MASTER
026900         AT END
027000             MOVE "10" TO WK-C-FILE-STATUS
027100     END-READ.
027200 B119-LOAD-TEACHERS-LOOP-EX.
027300     EXIT.
027400*
027500*----------------------------------------------------------------*
027600 B200-LOAD-ROUTINES-ROUTINE.
027700*----------------------------------------------------------------*
027800     OPEN INPUT ROUTINE-MASTER.
027900     IF  NOT WK-C-SUCCESSFUL
028000         IF  WK-C-FILE-STATUS = "35"
028100             GO TO B299-LOAD-ROUTINES-ROUTINE-EX
028200         END-IF
028300         DISPLAY "CRMVSUB - OPEN FILE ERROR - ROUTINE-MASTER"
028400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028500         GOBACK
028600     END-IF.
028700*
028800     READ ROUTINE-MASTER.
028900     PERFORM B210-LOAD-ROUTINES-LOOP
029000        THRU B219-LOAD-ROUTINES-LOOP-EX
029100             UNTIL WK-C-END-OF-FILE.
029200*
029300     CLOSE ROUTINE-MASTER.
029400     MOVE "00" TO WK-C-FILE-STATUS.
029500 B299-LOAD-ROUTINES-ROUTINE-EX.
029600     EXIT.
029700*
029800*----------------------------------------------------------------*
029900 B210-LOAD-ROUTINES-LOOP.
030000*----------------------------------------------------------------*
030100     ADD 1 TO WK-N-RTN-TAB-CNT.
030200     SET RTN-TAB-IX TO WK-N-RTN-TAB-CNT.
030300     MOVE RTN-RECORD TO RTN-TAB-ENTRY(RTN-TAB-IX).
030400     READ ROUTINE-MASTER
030500         AT END
030600             MOVE "10" TO WK-C-FILE-STATUS
030700     END-READ.
030800 B219-LOAD-ROUTINES-LOOP-EX.
030900     EXIT.
031000*
031100*----------------------------------------------------------------*
031200 C100-PROCESS-TRANS-ROUTINE.
031300*----------------------------------------------------------------*
031400     READ SUBSTITUTE-TRANS-IN
031500         AT END
031600             MOVE "10" TO WK-C-FILE-STATUS
031700             GO TO C199-PROCESS-TRANS-ROUTINE-EX
031800         NOT AT END
031900             MOVE "00" TO WK-C-FILE-STATUS
032000     END-READ.
032100*
032200     ADD 1 TO WK-N-READ-CNT.
032300     MOVE "N" TO WK-C-TRANS-REJECTED WK-C-ORIG-FOUND.
032400     MOVE ZERO TO WK-N-ELIGIBLE-CNT WK-N-ORIG-TAB-IX.
032500*
032600     PERFORM C110-UNPACK-TRANS-ROUTINE
032700        THRU C119-UNPACK-TRANS-ROUTINE-EX.
032800     PERFORM C120-FIND-ORIGINAL-ROUTINE
032900        THRU C129-FIND-ORIGINAL-ROUTINE-EX.
033000*
033100     IF  WK-C-ORIG-IS-FOUND
033200         PERFORM C130-SCAN-ELIGIBLE-ROUTINE
033300            THRU C139-SCAN-ELIGIBLE-ROUTINE-EX
033400         PERFORM C140-CHECK-ALLOCATION-ROUTINE
033500            THRU C149-CHECK-ALLOCATION-ROUTINE-EX
033600     END-IF.
033700*
033800     IF  WK-C-TRANS-IS-REJECTED
033900         PERFORM C150-WRITE-REJECT-ROUTINE
034000            THRU C159-WRITE-REJECT-ROUTINE-EX
034100     ELSE
034200         PERFORM C160-WRITE-ACCEPT-ROUTINE
034300            THRU C169-WRITE-ACCEPT-ROUTINE-EX
034400     END-IF.
034500 C199-PROCESS-TRANS-ROUTINE-EX.
034600     EXIT.
034700*
034800*----------------------------------------------------------------*
034900 C110-UNPACK-TRANS-ROUTINE.
035000*----------------------------------------------------------------*
035100*    SPLITS SBI-RECORD ON "|" INTO THE FIVE WK-C-SBI- FIELDS, IN
035200*    FIXED FIELD ORDER (SEE FD HEADER COMMENT ABOVE).
035300     MOVE SPACES TO WK-C-SBI-RTN-CODE WK-C-SBI-SUBST-TCHR
035400                    WK-C-SBI-REASON WK-C-SBI-USER-CODE.
035500     MOVE ZERO   TO WK-C-SBI-SUB-DATE.
035600     MOVE 1 TO WK-N-FIELD-IX WK-N-FLD-START.
035700*
035800     PERFORM C115-SCAN-FIELD-ROUTINE
035900        THRU C115-SCAN-FIELD-ROUTINE-EX
036000       VARYING WK-N-SCAN-IX FROM 1 BY 1
036100         UNTIL WK-N-SCAN-IX > 150
036200            OR WK-N-FIELD-IX > 5.
036300*
036400     IF  WK-N-FIELD-IX <= 5
036500         PERFORM C111-MOVE-FIELD-ROUTINE
036600            THRU C111-MOVE-FIELD-ROUTINE-EX
036700     END-IF.
036800 C119-UNPACK-TRANS-ROUTINE-EX.
036900     EXIT.
037000*
037100*----------------------------------------------------------------*
037200 C115-SCAN-FIELD-ROUTINE.
037300*----------------------------------------------------------------*
037400     IF  SBI-RECORD(WK-N-SCAN-IX:1) = "|"
037500         PERFORM C111-MOVE-FIELD-ROUTINE
037600            THRU C111-MOVE-FIELD-ROUTINE-EX
037700         ADD 1 TO WK-N-FIELD-IX
037800         COMPUTE WK-N-FLD-START = WK-N-SCAN-IX + 1
037900     END-IF.
038000 C115-SCAN-FIELD-ROUTINE-EX.
038100     EXIT.
038200*
038300*----------------------------------------------------------------*
038400 C111-MOVE-FIELD-ROUTINE.
038500*----------------------------------------------------------------*
038600     EVALUATE WK-N-FIELD-IX
038700         WHEN 1 MOVE SBI-RECORD(WK-N-FLD-START:
038800                     WK-N-SCAN-IX - WK-N-FLD-START)
038900                TO WK-C-SBI-RTN-CODE
039000         WHEN 2 MOVE SBI-RECORD(WK-N-FLD-START:
039100                     WK-N-SCAN-IX - WK-N-FLD-START)
039200                TO WK-C-SBI-SUBST-TCHR
039300         WHEN 3 MOVE SBI-RECORD(WK-N-FLD-START:
039400                     WK-N-SCAN-IX - WK-N-FLD-START)
039500                TO WK-C-SBI-SUB-DATE
039600         WHEN 4 MOVE SBI-RECORD(WK-N-FLD-START:
039700                     WK-N-SCAN-IX - WK-N-FLD-START)
039800                TO WK-C-SBI-REASON
039900         WHEN 5 MOVE SBI-RECORD(WK-N-FLD-START:151 -
040000                     WK-N-FLD-START)
040100                TO WK-C-SBI-USER-CODE
040200     END-EVALUATE.
040300 C111-MOVE-FIELD-ROUTINE-EX.
040400     EXIT.
040500*
040600*----------------------------------------------------------------*
040700 C120-FIND-ORIGINAL-ROUTINE.
040800*----------------------------------------------------------------*
040900*    ROUTINE-MASTER IS APPEND-ONLY IN ARRIVAL ORDER, NOT SORTED
041000*    BY RTN-CODE, SO THE LOOKUP IS A LINEAR SCAN RATHER THAN A
041100*    SEARCH ALL - SAME TREATMENT AS THE CONFLICT SCAN IN CRMVRTN.
041200     PERFORM C121-SCAN-ORIGINAL-ROUTINE
041300        THRU C121-SCAN-ORIGINAL-ROUTINE-EX
041400       VARYING RTN-TAB-IX FROM 1 BY 1
041500         UNTIL RTN-TAB-IX > WK-N-RTN-TAB-CNT.
041600*
041700     IF  NOT WK-C-ORIG-IS-FOUND
041800         MOVE "Y"     TO WK-C-TRANS-REJECTED
041900         MOVE "BADFK" TO WK-C-REJECT-REASON-CD
042000         MOVE "ROUTINE CODE ON SUBSTITUTE REQUEST NOT ON FILE"
042100                      TO WK-C-REJECT-REASON-TX
042200     END-IF.
042300 C129-FIND-ORIGINAL-ROUTINE-EX.
042400     EXIT.
042500*
042600*----------------------------------------------------------------*
042700 C121-SCAN-ORIGINAL-ROUTINE.
042800*----------------------------------------------------------------*
042900     IF  RTT-CODE(RTN-TAB-IX) = WK-C-SBI-RTN-CODE
043000         MOVE "Y" TO WK-C-ORIG-FOUND
043100         MOVE RTN-TAB-IX TO WK-N-ORIG-TAB-IX
043200     END-IF.
043300 C121-SCAN-ORIGINAL-ROUTINE-EX.
043400     EXIT.
043500*
043600*----------------------------------------------------------------*
043700 C130-SCAN-ELIGIBLE-ROUTINE.
043800*----------------------------------------------------------------*
043900*    ELIGIBILITY LISTING - EVERY AVAILABLE TEACHER WITH NO
044000*    ACTIVE ROUTINE AT THE ORIGINAL ROUTINE'S TIME SLOT.  A
044100*    MULTI-RESULT SCAN, SO PERFORMED LINEARLY RATHER THAN VIA
044200*    SEARCH ALL - KEPT FOR THE RUN'S CONTROL TOTALS ONLY, THE
044300*    SUBSTITUTE CHOSEN BY THE REQUESTER IS RE-CHECKED SEPARATELY
044400*    BELOW.
044500     PERFORM C132-CHECK-ONE-CANDIDATE-ROUTINE
044600        THRU C132-CHECK-ONE-CANDIDATE-ROUTINE-EX
044700       VARYING TCHR-TAB-IX FROM 1 BY 1
044800         UNTIL TCHR-TAB-IX > WK-N-TCHR-TAB-CNT.
044900 C139-SCAN-ELIGIBLE-ROUTINE-EX.
045000     EXIT.
045100*
045200*----------------------------------------------------------------*
045300 C132-CHECK-ONE-CANDIDATE-ROUTINE.
045400*----------------------------------------------------------------*
045500     IF  TCT-IS-AVAILABLE(TCHR-TAB-IX)
045600         PERFORM C131-ROUTINE-CONFLICT-ROUTINE
045700            THRU C131-ROUTINE-CONFLICT-ROUTINE-EX
045800     END-IF.
045900 C132-CHECK-ONE-CANDIDATE-ROUTINE-EX.
046000     EXIT.
046100*
046200*----------------------------------------------------------------*
046300 C131-ROUTINE-CONFLICT-ROUTINE.
046400*----------------------------------------------------------------*
046500*    NO ACTIVE ROUTINE AT THE ORIGINAL TIME SLOT FOR THIS
046600*    CANDIDATE - IF THE LOOP RUNS TO COMPLETION WITHOUT A MATCH
046700*    THE CANDIDATE IS ELIGIBLE AND THE COUNT BELOW IS BUMPED.
046800     MOVE "N" TO WK-C-CONFLICT-FOUND.
046900     PERFORM C133-CHECK-ONE-ACTIVE-ROUTINE
047000        THRU C133-CHECK-ONE-ACTIVE-ROUTINE-EX
047100       VARYING RTN-TAB-IX FROM 1 BY 1
047200         UNTIL RTN-TAB-IX > WK-N-RTN-TAB-CNT
047300            OR WK-C-CONFLICT-IS-FOUND.
047400     IF  NOT WK-C-CONFLICT-IS-FOUND
047500         ADD 1 TO WK-N-ELIGIBLE-CNT
047600     END-IF.
047700 C131-ROUTINE-CONFLICT-ROUTINE-EX.
047800     EXIT.
047900*
048000*----------------------------------------------------------------*
048100 C133-CHECK-ONE-ACTIVE-ROUTINE.
048200*----------------------------------------------------------------*
048300     IF  RTT-IS-ACTIVE(RTN-TAB-IX)
048400     AND RTT-TMSL-CODE(RTN-TAB-IX) =
048500         RTT-TMSL-CODE(WK-N-ORIG-TAB-IX)
048600     AND RTT-TEACHER-CODE(RTN-TAB-IX) =
048700         TCT-CODE(TCHR-TAB-IX)
048800         MOVE "Y" TO WK-C-CONFLICT-FOUND
048900     END-IF.
049000 C133-CHECK-ONE-ACTIVE-ROUTINE-EX.
049100     EXIT.
049200*
049300*----------------------------------------------------------------*
049400 C140-CHECK-ALLOCATION-ROUTINE.
049500*----------------------------------------------------------------*
049600*    RE-CHECKS THE SPECIFIC SUBSTITUTE NAMED ON THE REQUEST -
049700*    A SINGLE-KEY LOOKUP, SO SEARCH ALL APPLIES HERE EVEN THOUGH
049800*    THE ELIGIBILITY LISTING ABOVE DID NOT NEED IT.
049900     SET TCHR-TAB-IX TO 1.
050000     SEARCH ALL TCHR-TAB-ENTRY
050100         AT END
050200             MOVE "Y"        TO WK-C-TRANS-REJECTED
050300             MOVE "NOTAVAIL" TO WK-C-REJECT-REASON-CD
050400             MOVE "SUBSTITUTE TEACHER CODE NOT ON FILE"
050500                              TO WK-C-REJECT-REASON-TX
050600         WHEN TCT-CODE(TCHR-TAB-IX) = WK-C-SBI-SUBST-TCHR
050700             IF  NOT TCT-IS-AVAILABLE(TCHR-TAB-IX)
050800                 MOVE "Y"        TO WK-C-TRANS-REJECTED
050900                 MOVE "NOTAVAIL" TO WK-C-REJECT-REASON-CD
051000                 MOVE "SUBSTITUTE TEACHER NOT AVAILABLE"
051100                                  TO WK-C-REJECT-REASON-TX
051200             END-IF
051300     END-SEARCH.
051400*
051500     IF  NOT WK-C-TRANS-IS-REJECTED
051600         PERFORM C141-CHECK-SUBST-CONFLICT-ROUTINE
051700            THRU C141-CHECK-SUBST-CONFLICT-ROUTINE-EX
051800           VARYING RTN-TAB-IX FROM 1 BY 1
051900             UNTIL RTN-TAB-IX > WK-N-RTN-TAB-CNT
052000     END-IF.
052100 C149-CHECK-ALLOCATION-ROUTINE-EX.
052200     EXIT.
052300*
052400*----------------------------------------------------------------*
052500 C141-CHECK-SUBST-CONFLICT-ROUTINE.
052600*----------------------------------------------------------------*
052700     IF  RTT-IS-ACTIVE(RTN-TAB-IX)
052800     AND RTT-TMSL-CODE(RTN-TAB-IX) =
052900         RTT-TMSL-CODE(WK-N-ORIG-TAB-IX)
053000     AND RTT-TEACHER-CODE(RTN-TAB-IX) =
053100         WK-C-SBI-SUBST-TCHR
053200         MOVE "Y"      TO WK-C-TRANS-REJECTED
053300         MOVE "SUBCONF" TO WK-C-REJECT-REASON-CD
053400         MOVE
053500          "SUBSTITUTE HAS A CONFLICTING ACTIVE ROUTINE"
053600                       TO WK-C-REJECT-REASON-TX
053700     END-IF.
053800 C141-CHECK-SUBST-CONFLICT-ROUTINE-EX.
053900     EXIT.
054000*
054100*----------------------------------------------------------------*
054200 C150-WRITE-REJECT-ROUTINE.
054300*----------------------------------------------------------------*
054400     ADD 1 TO WK-N-REJECT-CNT.
054500     MOVE SPACES               TO REJ-RECORD.
054600     MOVE "SUBSTITUTE"         TO REJ-SOURCE-FLOW.
054700     MOVE WK-C-SBI-RTN-CODE    TO REJ-INPUT-KEY.
054800     MOVE WK-C-REJECT-REASON-CD TO REJ-REASON-CODE.
054900     MOVE WK-C-REJECT-REASON-TX TO REJ-REASON-TEXT.
055000     MOVE WK-C-SBI-USER-CODE   TO REJ-USER-CODE.
055100*
055200     WRITE REJ-RECORD.
055300     IF  NOT WK-C-SUCCESSFUL
055400         DISPLAY "CRMVSUB - WRITE ERROR - REJECTS-OUT"
055500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055600     END-IF.
055700*
055800     MOVE WK-C-SBI-USER-CODE       TO WK-C-AUDT-USER-CODE.
055900     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
056000     MOVE "SUBSTITUTE"             TO WK-C-AUDT-RESOURCE-TYPE.
056100     MOVE WK-C-SBI-RTN-CODE        TO WK-C-AUDT-RESOURCE-CODE.
056200     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
056300     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
056400 C159-WRITE-REJECT-ROUTINE-EX.
056500     EXIT.
056600*
056700*----------------------------------------------------------------*
056800 C160-WRITE-ACCEPT-ROUTINE.
056900*----------------------------------------------------------------*
057000     ADD 1 TO WK-N-ACCEPT-CNT.
057100     MOVE SPACES                    TO SUB-RECORD.
057200     MOVE WK-C-SBI-RTN-CODE          TO SUB-ROUTINE-CODE.
057300     MOVE RTT-TEACHER-CODE(WK-N-ORIG-TAB-IX)
057400                                     TO SUB-ORIGINAL-TEACHER.
057500     MOVE WK-C-SBI-SUBST-TCHR        TO SUB-SUBSTITUTE-TEACHER.
057600     MOVE WK-C-SBI-SUB-DATE           TO SUB-DATE.
057700     MOVE WK-C-SBI-REASON             TO SUB-REASON.
057800     MOVE "ACTIVE"                    TO SUB-STATUS.
057900*
058000     WRITE SUB-RECORD.
058100     IF  NOT WK-C-SUCCESSFUL
058200         DISPLAY "CRMVSUB - WRITE ERROR - SUBSTITUTE-OUT"
058300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058400     END-IF.
058500*
058600     MOVE RTT-TEACHER-CODE(WK-N-ORIG-TAB-IX)
058700                                     TO WK-C-NOTF-USER-CODE.
058800     MOVE "SUBSTITUTE TEACHER ASSIGNED"
058900                                     TO WK-C-NOTF-TITLE.
059000     STRING "TEACHER " WK-C-SBI-SUBST-TCHR
059100            " WILL COVER ROUTINE " WK-C-SBI-RTN-CODE
059200            DELIMITED BY SIZE INTO WK-C-NOTF-MESSAGE.
059300     MOVE "SUBSTITUTE_ASSIGNED"      TO WK-C-NOTF-TYPE.
059400     MOVE "N"                        TO WK-C-NOTF-CLOSE-FLAG.
059500     CALL "CRMXNOTF" USING WK-C-NOTF-RECORD.
059600*
059700     MOVE WK-C-SBI-USER-CODE       TO WK-C-AUDT-USER-CODE.
059800     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
059900     MOVE "SUBSTITUTE"             TO WK-C-AUDT-RESOURCE-TYPE.
060000     MOVE WK-C-SBI-RTN-CODE        TO WK-C-AUDT-RESOURCE-CODE.
060100     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
060200     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
060300 C169-WRITE-ACCEPT-ROUTINE-EX.
060400     EXIT.
060500*
060600*----------------------------------------------------------------*
060700 D100-FINALISE-ROUTINE.
060800*----------------------------------------------------------------*
060900     CLOSE SUBSTITUTE-TRANS-IN
061000           SUBSTITUTE-OUT
061100           REJECTS-OUT.
061200*
061300     MOVE WK-N-READ-CNT        TO CRM-FLOW-READ-CNT(3).
061400     MOVE WK-N-ACCEPT-CNT      TO CRM-FLOW-ACCEPT-CNT(3).
061500     MOVE WK-N-REJECT-CNT      TO CRM-FLOW-REJECT-CNT(3).
061600 D199-FINALISE-ROUTINE-EX.
061700     EXIT.
061800*
061900******************************************************************
062000*************** END OF PROGRAM SOURCE - CRMVSUB *****************
062100******************************************************************
