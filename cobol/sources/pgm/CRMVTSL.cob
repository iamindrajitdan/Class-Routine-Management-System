000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMVTSL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   27 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  TIME SLOT MAINTENANCE.
001200*             SUBROUTINE - VALIDATES START/END TIME AND CHECKS
001300*             A PROPOSED TIME SLOT FOR AN OVERLAP AGAINST EVERY
001400*             EXISTING TIME SLOT ON THE SAME DAY OF WEEK.
001500*             THIS ROUTINE IS INITIATED BY CRMVDRV PGM.
001600*______________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*======================================================================
001900* CR0102  27/06/1988  MWT    - Initial version
002000*---------------------------------------------------------------------*
002100* CR0560  04/02/1998  JKH    - Y2K remediation: confirmed TMSL master
002200*                            carries no date fields, no change required
002300*---------------------------------------------------------------------*
002400* CR0862  16/03/2006  TLM    - e-Req 1184 Control totals now passed
002500*                            back to CRMVDRV via CRM-CONTROL-TOTALS
002600*                            linkage record instead of a DISPLAY dump
002700*======================================================================
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-4341.
003400 OBJECT-COMPUTER.   IBM-4341.
003500 SPECIAL-NAMES.     UPSI-0 IS CRMVTSL-SWITCH-0
003600                        ON STATUS IS CRMVTSL-SW0-ON
003700                        OFF STATUS IS CRMVTSL-SW0-OFF.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TIMESLOT-TRANS-IN ASSIGN TO TSLTRNIN
004200            ORGANIZATION      IS LINE SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400*
004500     SELECT TIMESLOT-MASTER-I ASSIGN TO TSLMASIN
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800*
004900     SELECT TIMESLOT-MASTER-O ASSIGN TO TSLMASOT
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200*
005300     SELECT REJECTS-OUT       ASSIGN TO REJECTOT
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100***************
006200*    ONE TRANSACTION PER LINE, PIPE-DELIMITED, IN THE ORDER
006300*    TMSL-CODE/DAY-OF-WEEK/START-TIME/END-TIME/LABEL/USER-CODE
006400 FD  TIMESLOT-TRANS-IN
006500     LABEL RECORDS ARE OMITTED.
006600 01  TSI-RECORD                  PIC X(100).
006700*
006800*    QUICK-PEEK VIEW OF THE TIME SLOT CODE FIELD AHEAD OF THE
006900*    FULL UNPACK - LETS C100 SPOT A BLANK LEAD FIELD EARLY.
007000 01  TSI-RECORD-R REDEFINES TSI-RECORD.
007100     05  TSI-R-LEAD-FIELD        PIC X(10).
007200     05  TSI-R-REST              PIC X(90).
007300*
007400 FD  TIMESLOT-MASTER-I
007500     LABEL RECORDS ARE OMITTED.
007600     COPY CRMTMSL.
007700*
007800 FD  TIMESLOT-MASTER-O
007900     LABEL RECORDS ARE OMITTED.
008000     COPY CRMTMSL REPLACING TMSL- BY TSO-.
008100*
008200 FD  REJECTS-OUT
008300     LABEL RECORDS ARE OMITTED.
008400     COPY CRMREJ.
008500*
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER                   PIC X(24) VALUE
009000     "** PROGRAM CRMVTSL **".
009100*
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400     COPY CRMWA.
009500*
009600*    IN-MEMORY TIME SLOT TABLE - PRIMED FROM TIMESLOT-MASTER-I
009700*    AND EXTENDED AS EACH TRANSACTION IS ACCEPTED, SO THE
009800*    OVERLAP CHECK SEES EARLIER TRANSACTIONS IN THE SAME RUN.
009900 01  TSL-TABLE.
010000     05  TSL-TAB-ENTRY  OCCURS 0 TO 2000 TIMES
010100                        DEPENDING ON WK-N-TSL-TAB-CNT
010200                        INDEXED BY TSL-TAB-IX.
010300         10  TST-CODE          PIC X(10).
010400         10  TST-DAY-OF-WEEK   PIC X(09).
010500         10  TST-START-TIME    PIC 9(04).
010600         10  TST-END-TIME      PIC 9(04).
010700         10  TST-LABEL         PIC X(20).
010800         10  FILLER            PIC X(05).
010900*                               RESERVED FOR EXPANSION - MUST
011000*                               STAY BYTE-FOR-BYTE WITH CRMTMSL
011100*
011200 01  WK-N-TSL-TAB-CNT         PIC S9(07) COMP VALUE ZERO.
011300*
011400 01  WK-N-COUNTERS.
011500     05  WK-N-READ-CNT        PIC S9(07) COMP VALUE ZERO.
011600     05  WK-N-ACCEPT-CNT      PIC S9(07) COMP VALUE ZERO.
011700     05  WK-N-REJECT-CNT      PIC S9(07) COMP VALUE ZERO.
011800*
011900 01  WK-C-SWITCHES.
012000     05  WK-C-TRANS-REJECTED  PIC X(01).
012100         88  WK-C-TRANS-IS-REJECTED   VALUE "Y".
012200*
012300 01  WK-C-TSI-FIELDS.
012400     05  WK-C-TSI-TMSL-CODE      PIC X(10).
012500     05  WK-C-TSI-DAY-OF-WEEK    PIC X(09).
012600     05  WK-C-TSI-START-TIME     PIC 9(04).
012700*    HH/MM BREAKDOWN OF THE START TIME - USED IF A FUTURE
012800*    REQUEST NEEDS THE HOUR PORTION ON ITS OWN.
012900     05  WK-C-TSI-START-TIME-R REDEFINES WK-C-TSI-START-TIME.
013000         10  WK-C-TSI-START-HH    PIC 9(02).
013100         10  WK-C-TSI-START-MM    PIC 9(02).
013200     05  WK-C-TSI-END-TIME       PIC 9(04).
013300     05  WK-C-TSI-END-TIME-R REDEFINES WK-C-TSI-END-TIME.
013400         10  WK-C-TSI-END-HH      PIC 9(02).
013500         10  WK-C-TSI-END-MM      PIC 9(02).
013600     05  WK-C-TSI-LABEL          PIC X(20).
013700     05  WK-C-TSI-USER-CODE      PIC X(10).
013800*
013900 01  WK-N-DELIM-WORK.
014000     05  WK-N-FIELD-IX           PIC S9(04) COMP.
014100     05  WK-N-SCAN-IX            PIC S9(04) COMP.
014200     05  WK-N-FLD-START          PIC S9(04) COMP.
014300*
014400 01  WK-C-REJECT-REASON-CD    PIC X(10).
014500 01  WK-C-REJECT-REASON-TX    PIC X(60).
014600*
014700     COPY CRMAUDL.
014800*
014900 EJECT
015000****************
015100 LINKAGE SECTION.
015200****************
015300     COPY CRMCTL.
015400*
015500***********************************************
015600 PROCEDURE DIVISION USING CRM-CONTROL-TOTALS.                     CR0862
015700***********************************************
015800 MAIN-MODULE.
015900     PERFORM A100-INITIALISE-ROUTINE
016000        THRU A199-INITIALISE-ROUTINE-EX.
016100     PERFORM B100-LOAD-MASTER-ROUTINE
016200        THRU B199-LOAD-MASTER-ROUTINE-EX.
016300     PERFORM C100-PROCESS-TRANS-ROUTINE
016400        THRU C199-PROCESS-TRANS-ROUTINE-EX
016500             UNTIL WK-C-END-OF-FILE.
016600     PERFORM D100-FINALISE-ROUTINE
016700        THRU D199-FINALISE-ROUTINE-EX.
016800     GOBACK.
016900*
017000*----------------------------------------------------------------*
017100 A100-INITIALISE-ROUTINE.
017200*----------------------------------------------------------------*
017300     MOVE "TIMESLOT MAINT    " TO CRM-FLOW-NAME(2).
017400     MOVE ZERO TO CRM-FLOW-READ-CNT(2)
017500                  CRM-FLOW-ACCEPT-CNT(2)
017600                  CRM-FLOW-REJECT-CNT(2).
017700*
017800     OPEN INPUT  TIMESLOT-TRANS-IN.
017900     IF  NOT WK-C-SUCCESSFUL
018000         DISPLAY "CRMVTSL - OPEN FILE ERROR - TIMESLOT-TRANS-IN"
018100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200         GOBACK
018300     END-IF.
018400*
018500     OPEN EXTEND TIMESLOT-MASTER-O.
018600     IF  NOT WK-C-SUCCESSFUL
018700         DISPLAY "CRMVTSL - OPEN FILE ERROR - TIMESLOT-MASTER-O"
018800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900         GOBACK
019000     END-IF.
019100*
019200     OPEN EXTEND REJECTS-OUT.
019300     IF  NOT WK-C-SUCCESSFUL
019400         DISPLAY "CRMVTSL - OPEN FILE ERROR - REJECTS-OUT"
019500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600         GOBACK
019700     END-IF.
019800 A199-INITIALISE-ROUTINE-EX.
019900     EXIT.
020000*
020100*----------------------------------------------------------------*
020200 B100-LOAD-MASTER-ROUTINE.
020300*----------------------------------------------------------------*
020400     OPEN INPUT TIMESLOT-MASTER-I.
020500     IF  NOT WK-C-SUCCESSFUL
020600         IF  WK-C-FILE-STATUS = "35"
020700             GO TO B199-LOAD-MASTER-ROUTINE-EX
020800         END-IF
020900         DISPLAY "CRMVTSL - OPEN FILE ERROR - TIMESLOT-MASTER-I"
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100         GOBACK
021200     END-IF.
021300*
021400     READ TIMESLOT-MASTER-I.
021500     PERFORM B110-LOAD-MASTER-LOOP
021600        THRU B119-LOAD-MASTER-LOOP-EX
021700             UNTIL WK-C-END-OF-FILE.
021800*
021900     CLOSE TIMESLOT-MASTER-I.
022000     MOVE "00" TO WK-C-FILE-STATUS.
022100 B199-LOAD-MASTER-ROUTINE-EX.
022200     EXIT.
022300*
022400*----------------------------------------------------------------*
022500 B110-LOAD-MASTER-LOOP.
022600*----------------------------------------------------------------*
022700     ADD 1 TO WK-N-TSL-TAB-CNT.
022800     SET TSL-TAB-IX TO WK-N-TSL-TAB-CNT.
022900     MOVE TMSL-RECORD TO TSL-TAB-ENTRY(TSL-TAB-IX).
023000     READ TIMESLOT-MASTER-I
023100         AT END
023200             MOVE "10" TO WK-C-FILE-STATUS
023300     END-READ.
023400 B119-LOAD-MASTER-LOOP-EX.
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800 C100-PROCESS-TRANS-ROUTINE.
023900*----------------------------------------------------------------*
024000     READ TIMESLOT-TRANS-IN
024100         AT END
024200             MOVE "10" TO WK-C-FILE-STATUS
024300             GO TO C199-PROCESS-TRANS-ROUTINE-EX
024400         NOT AT END
024500             MOVE "00" TO WK-C-FILE-STATUS
024600     END-READ.
024700*
024800     ADD 1 TO WK-N-READ-CNT.
024900     MOVE "N" TO WK-C-TRANS-REJECTED.
025000*
025100     PERFORM C110-UNPACK-TRANS-ROUTINE
025200        THRU C119-UNPACK-TRANS-ROUTINE-EX.
025300     PERFORM C120-VALIDATE-TIMES-ROUTINE
025400        THRU C129-VALIDATE-TIMES-ROUTINE-EX.
025500*
025600     IF  NOT WK-C-TRANS-IS-REJECTED
025700         PERFORM C130-CHECK-OVERLAP-ROUTINE
025800            THRU C139-CHECK-OVERLAP-ROUTINE-EX
025900     END-IF.
026000*
026100     IF  WK-C-TRANS-IS-REJECTED
026200         PERFORM C140-WRITE-REJECT-ROUTINE
026300            THRU C149-WRITE-REJECT-ROUTINE-EX
026400     ELSE
026500         PERFORM C150-WRITE-ACCEPT-ROUTINE
026600            THRU C159-WRITE-ACCEPT-ROUTINE-EX
026700     END-IF.
026800 C199-PROCESS-TRANS-ROUTINE-EX.
026900     EXIT.
027000*
027100*----------------------------------------------------------------*
027200 C110-UNPACK-TRANS-ROUTINE.
027300*----------------------------------------------------------------*
027400*    SPLITS TSI-RECORD ON "|" INTO THE SIX WK-C-TSI- FIELDS, IN
027500*    FIXED FIELD ORDER (SEE FD HEADER COMMENT ABOVE).
027600     MOVE SPACES TO WK-C-TSI-TMSL-CODE WK-C-TSI-DAY-OF-WEEK
027700                    WK-C-TSI-LABEL WK-C-TSI-USER-CODE.
027800     MOVE ZERO   TO WK-C-TSI-START-TIME WK-C-TSI-END-TIME.
027900     MOVE 1 TO WK-N-FIELD-IX WK-N-FLD-START.
028000*
028100     PERFORM C115-SCAN-FIELD-ROUTINE
028200        THRU C115-SCAN-FIELD-ROUTINE-EX
028300       VARYING WK-N-SCAN-IX FROM 1 BY 1
028400         UNTIL WK-N-SCAN-IX > 100
028500            OR WK-N-FIELD-IX > 6.
028600*
028700     IF  WK-N-FIELD-IX <= 6
028800         PERFORM C111-MOVE-FIELD-ROUTINE
028900            THRU C111-MOVE-FIELD-ROUTINE-EX
029000     END-IF.
029100 C119-UNPACK-TRANS-ROUTINE-EX.
029200     EXIT.
029300*
029400*----------------------------------------------------------------*
029500 C115-SCAN-FIELD-ROUTINE.
029600*----------------------------------------------------------------*
029700     IF  TSI-RECORD(WK-N-SCAN-IX:1) = "|"
029800         PERFORM C111-MOVE-FIELD-ROUTINE
029900            THRU C111-MOVE-FIELD-ROUTINE-EX
030000         ADD 1 TO WK-N-FIELD-IX
030100         COMPUTE WK-N-FLD-START = WK-N-SCAN-IX + 1
030200     END-IF.
030300 C115-SCAN-FIELD-ROUTINE-EX.
030400     EXIT.
030500*
030600*----------------------------------------------------------------*
030700 C111-MOVE-FIELD-ROUTINE.
030800*----------------------------------------------------------------*
030900     EVALUATE WK-N-FIELD-IX
031000         WHEN 1 MOVE TSI-RECORD(WK-N-FLD-START:
031100                     WK-N-SCAN-IX - WK-N-FLD-START)
031200                TO WK-C-TSI-TMSL-CODE
031300         WHEN 2 MOVE TSI-RECORD(WK-N-FLD-START:
031400                     WK-N-SCAN-IX - WK-N-FLD-START)
031500                TO WK-C-TSI-DAY-OF-WEEK
031600         WHEN 3 MOVE TSI-RECORD(WK-N-FLD-START:
031700                     WK-N-SCAN-IX - WK-N-FLD-START)
031800                TO WK-C-TSI-START-TIME
031900         WHEN 4 MOVE TSI-RECORD(WK-N-FLD-START:
032000                     WK-N-SCAN-IX - WK-N-FLD-START)
032100                TO WK-C-TSI-END-TIME
032200         WHEN 5 MOVE TSI-RECORD(WK-N-FLD-START:
032300                     WK-N-SCAN-IX - WK-N-FLD-START)
032400                TO WK-C-TSI-LABEL
032500         WHEN 6 MOVE TSI-RECORD(WK-N-FLD-START:101 -
032600                     WK-N-FLD-START)
032700                TO WK-C-TSI-USER-CODE
032800     END-EVALUATE.
032900 C111-MOVE-FIELD-ROUTINE-EX.
033000     EXIT.
033100*
033200*----------------------------------------------------------------*
033300 C120-VALIDATE-TIMES-ROUTINE.
033400*----------------------------------------------------------------*
033500     IF  WK-C-TSI-DAY-OF-WEEK = SPACES
033600      OR WK-C-TSI-START-TIME  = ZERO
033700      OR WK-C-TSI-END-TIME    = ZERO
033800         MOVE "Y"       TO WK-C-TRANS-REJECTED
033900         MOVE "MISSFLD" TO WK-C-REJECT-REASON-CD
034000         MOVE "DAY OF WEEK OR START/END TIME BLANK"
034100                         TO WK-C-REJECT-REASON-TX
034200     ELSE
034300         IF  WK-C-TSI-START-TIME NOT < WK-C-TSI-END-TIME
034400             MOVE "Y"       TO WK-C-TRANS-REJECTED
034500             MOVE "BADTIME" TO WK-C-REJECT-REASON-CD
034600             MOVE "START TIME NOT LESS THAN END TIME"
034700                             TO WK-C-REJECT-REASON-TX
034800         END-IF
034900     END-IF.
035000 C129-VALIDATE-TIMES-ROUTINE-EX.
035100     EXIT.
035200*
035300*----------------------------------------------------------------*
035400 C130-CHECK-OVERLAP-ROUTINE.
035500*----------------------------------------------------------------*
035600*    OVERLAP TEST (HALF-OPEN INTERVAL) - EXISTING.START < NEW.END
035700*    AND EXISTING.END > NEW.START - TOUCHING ENDPOINTS DO NOT
035800*    COUNT AS AN OVERLAP.
035900     PERFORM C135-CHECK-ONE-SLOT-ROUTINE
036000        THRU C135-CHECK-ONE-SLOT-ROUTINE-EX
036100       VARYING TSL-TAB-IX FROM 1 BY 1
036200         UNTIL TSL-TAB-IX > WK-N-TSL-TAB-CNT.
036300 C139-CHECK-OVERLAP-ROUTINE-EX.
036400     EXIT.
036500*
036600*----------------------------------------------------------------*
036700 C135-CHECK-ONE-SLOT-ROUTINE.
036800*----------------------------------------------------------------*
036900     IF  TST-DAY-OF-WEEK(TSL-TAB-IX) = WK-C-TSI-DAY-OF-WEEK
037000     AND TST-START-TIME(TSL-TAB-IX)  < WK-C-TSI-END-TIME
037100     AND TST-END-TIME(TSL-TAB-IX)    > WK-C-TSI-START-TIME
037200         MOVE "Y"       TO WK-C-TRANS-REJECTED
037300         MOVE "OVERLAP" TO WK-C-REJECT-REASON-CD
037400         MOVE "TIME SLOT OVERLAPS AN EXISTING SLOT SAME DAY"
037500                         TO WK-C-REJECT-REASON-TX
037600     END-IF.
037700 C135-CHECK-ONE-SLOT-ROUTINE-EX.
037800     EXIT.
037900*
038000*----------------------------------------------------------------*
038100 C140-WRITE-REJECT-ROUTINE.
038200*----------------------------------------------------------------*
038300     ADD 1 TO WK-N-REJECT-CNT.
038400     MOVE SPACES               TO REJ-RECORD.
038500     MOVE "TIMESLOT"           TO REJ-SOURCE-FLOW.
038600     MOVE WK-C-TSI-TMSL-CODE   TO REJ-INPUT-KEY.
038700     MOVE WK-C-REJECT-REASON-CD TO REJ-REASON-CODE.
038800     MOVE WK-C-REJECT-REASON-TX TO REJ-REASON-TEXT.
038900     MOVE WK-C-TSI-USER-CODE   TO REJ-USER-CODE.
039000*
039100     WRITE REJ-RECORD.
039200     IF  NOT WK-C-SUCCESSFUL
039300         DISPLAY "CRMVTSL - WRITE ERROR - REJECTS-OUT"
039400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500     END-IF.
039600*
039700     PERFORM C160-CALL-AUDIT-ROUTINE
039800        THRU C169-CALL-AUDIT-ROUTINE-EX.
039900 C149-WRITE-REJECT-ROUTINE-EX.
040000     EXIT.
040100*
040200*----------------------------------------------------------------*
040300 C150-WRITE-ACCEPT-ROUTINE.
040400*----------------------------------------------------------------*
040500     ADD 1 TO WK-N-ACCEPT-CNT.
040600     MOVE SPACES                TO TSO-RECORD.
040700     MOVE WK-C-TSI-TMSL-CODE     TO TSO-CODE.
040800     MOVE WK-C-TSI-DAY-OF-WEEK   TO TSO-DAY-OF-WEEK.
040900     MOVE WK-C-TSI-START-TIME    TO TSO-START-TIME.
041000     MOVE WK-C-TSI-END-TIME      TO TSO-END-TIME.
041100     MOVE WK-C-TSI-LABEL         TO TSO-LABEL.
041200*
041300     WRITE TSO-RECORD.
041400     IF  NOT WK-C-SUCCESSFUL
041500         DISPLAY "CRMVTSL - WRITE ERROR - TIMESLOT-MASTER-O"
041600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041700     END-IF.
041800*
041900     IF  WK-N-TSL-TAB-CNT < 2000
042000         ADD 1 TO WK-N-TSL-TAB-CNT
042100         SET TSL-TAB-IX TO WK-N-TSL-TAB-CNT
042200         MOVE TSO-RECORD TO TSL-TAB-ENTRY(TSL-TAB-IX)
042300     END-IF.
042400*
042500     PERFORM C160-CALL-AUDIT-ROUTINE
042600        THRU C169-CALL-AUDIT-ROUTINE-EX.
042700 C159-WRITE-ACCEPT-ROUTINE-EX.
042800     EXIT.
042900*
043000*----------------------------------------------------------------*
043100 C160-CALL-AUDIT-ROUTINE.
043200*----------------------------------------------------------------*
043300     MOVE WK-C-TSI-USER-CODE       TO WK-C-AUDT-USER-CODE.
043400     MOVE "CREATE"                 TO WK-C-AUDT-ACTION.
043500     MOVE "TIMESLOT"               TO WK-C-AUDT-RESOURCE-TYPE.
043600     MOVE WK-C-TSI-TMSL-CODE       TO WK-C-AUDT-RESOURCE-CODE.
043700     MOVE "N"                      TO WK-C-AUDT-CLOSE-FLAG.
043800     CALL "CRMXAUDT" USING WK-C-AUDT-RECORD.
043900 C169-CALL-AUDIT-ROUTINE-EX.
044000     EXIT.
044100*
044200*----------------------------------------------------------------*
044300 D100-FINALISE-ROUTINE.
044400*----------------------------------------------------------------*
044500     CLOSE TIMESLOT-TRANS-IN
044600           TIMESLOT-MASTER-O
044700           REJECTS-OUT.
044800*
044900     MOVE WK-N-READ-CNT        TO CRM-FLOW-READ-CNT(2).
045000     MOVE WK-N-ACCEPT-CNT      TO CRM-FLOW-ACCEPT-CNT(2).
045100     MOVE WK-N-REJECT-CNT      TO CRM-FLOW-REJECT-CNT(2).
045200 D199-FINALISE-ROUTINE-EX.
045300     EXIT.
045400*
045500******************************************************************
045600*************** END OF PROGRAM SOURCE - CRMVTSL *****************
045700******************************************************************
