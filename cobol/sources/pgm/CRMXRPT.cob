000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRMXRPT.
000500 AUTHOR.         R B WINSLOW.
000600 INSTALLATION.   REGISTRAR SYSTEMS - BATCH SCHEDULING UNIT.
000700 DATE-WRITTEN.   24 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL REGISTRAR USE ONLY.
001000*
001100*DESCRIPTION :  PRINTS THE END-OF-RUN CONTROL REPORT - ONE
001200*               DETAIL LINE PER BATCH FLOW OFF THE CONTROL
001300*               TOTALS PASSED IN BY CRMVDRV, A BREAKDOWN OF
001400*               THE THREE CONFLICT TYPES UNDER THE ROUTINE
001500*               INTAKE LINE, AND A GRAND-TOTAL LINE LAST.
001600*NOTE        :  CALLED ONCE BY CRMVDRV AFTER ALL FIVE FLOWS
001700*               AND THE AUDIT/NOTIFICATION CLOSE CALLS HAVE
001800*               COMPLETED - NEVER CALLED DIRECTLY BY AN
001900*               OPERATOR.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* MOD.#   INIT   DATE        DESCRIPTION
002400* ------  ------ ----------  ------------------------------------*
002500* CR0030  RBW    24/06/1988  Initial version
002600* CR0563  JKH    08/02/1998  Y2K remediation: run-date heading
002700*                            now sourced from WK-C-RUN-DATE's
002800*                            8-byte CCYYMMDD form, no further
002900*                            change required
003000* CR0866  TLM    21/03/2006  e-Req 1184 CRM-CONTROL-TOTALS is now
003100*                            the sole source of the report body -
003200*                            the old five DISPLAY dumps this
003300*                            replaced are gone from every flow
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-4341.
004100 OBJECT-COMPUTER.   IBM-4341.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004300                     UPSI-0 IS CRMXRPT-SWITCH-0
004400                        ON STATUS IS CRMXRPT-SW0-ON
004500                        OFF STATUS IS CRMXRPT-SW0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CONTROL-REPORT  ASSIGN TO CTLRPT
005000            ORGANIZATION    IS LINE SEQUENTIAL
005100            FILE STATUS     IS WK-C-FILE-STATUS.
005200*
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700***************
005800 FD  CONTROL-REPORT
005900     LABEL RECORDS ARE OMITTED.
006000 01  CRP-LINE                    PIC X(132).
006100*
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                   PIC X(24) VALUE
006600     "** PROGRAM CRMXRPT **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000     COPY CRMWA.
007100*
007200*    DETAIL-LINE WORK AREA - MOVED TO CRP-LINE BEFORE EVERY
007300*    WRITE.  NOTES CARRIES THE SAME TEXT A REGISTRAR WOULD HAVE
007400*    READ OFF THE OLD DISPLAY DUMP THIS REPORT REPLACED.
007500 01  WK-C-DETAIL-LINE.
007600     05  WK-C-DTL-FLOW-NAME       PIC X(20).
007700     05  FILLER                   PIC X(02).
007800     05  WK-C-DTL-READ-COUNT      PIC ZZZZZZZ9.
007900     05  FILLER                   PIC X(02).
008000     05  WK-C-DTL-ACCEPT-COUNT    PIC ZZZZZZZ9.
008100     05  FILLER                   PIC X(02).
008200     05  WK-C-DTL-REJECT-COUNT    PIC ZZZZZZZ9.
008300     05  FILLER                   PIC X(02).
008400     05  WK-C-DTL-NOTES           PIC X(40).
008500     05  FILLER                   PIC X(40).
008600*
008700*    ALTERNATE VIEW OF THE SAME 132 BYTES, USED ONLY FOR THE
008800*    THREE INDENTED CONFLICT-BREAKDOWN LINES PRINTED UNDER THE
008900*    ROUTINE INTAKE DETAIL LINE - THE COUNT SITS WHERE
009000*    WK-C-DTL-ACCEPT-COUNT WOULD, THE LABEL REPLACES NOTES.
009100 01  WK-C-DETAIL-LINE-R REDEFINES WK-C-DETAIL-LINE.
009200     05  WK-C-CNF-INDENT          PIC X(04).
009300     05  WK-C-CNF-LABEL           PIC X(18).
009400     05  FILLER                   PIC X(20).
009500     05  WK-C-CNF-COUNT           PIC ZZZZZZZ9.
009600     05  FILLER                   PIC X(82).
009700*
009800*    HEADING-LINE WORK AREA.
009900 01  WK-C-HEADING-LINE.
010000     05  WK-C-HDG-TITLE           PIC X(40).
010100     05  FILLER                   PIC X(10).
010200     05  WK-C-HDG-RUN-DATE        PIC X(10).
010300     05  FILLER                   PIC X(72).
010400*
010500*    CCYY/MM/DD BREAKDOWN OF THE RUN DATE HEADING FIELD, KEPT
010600*    SINCE THE Y2K CHANGE SO THE DASH-PUNCTUATED DISPLAY FORM
010700*    CAN BE BUILT WITHOUT A SEPARATE EDIT ROUTINE.
010800 01  WK-C-HDG-RUN-DATE-R REDEFINES WK-C-HDG-RUN-DATE.
010900     05  WK-C-HDG-RUN-CCYY        PIC X(04).
011000     05  FILLER                   PIC X(01).
011100     05  WK-C-HDG-RUN-MM          PIC X(02).
011200     05  FILLER                   PIC X(01).
011300     05  WK-C-HDG-RUN-DD          PIC X(02).
011400*
011500 01  WK-C-COLUMN-LINE.
011600     05  FILLER                   PIC X(132) VALUE
011700     "FLOW-NAME                READ-CT ACCEPT-CT REJECT-CT NOTES".
011800*
011900 01  WK-N-GRAND-TOTALS.
012000     05  WK-N-GRAND-READ-CNT      PIC S9(07) COMP VALUE ZERO.
012100     05  WK-N-GRAND-ACCEPT-CNT    PIC S9(07) COMP VALUE ZERO.
012200     05  WK-N-GRAND-REJECT-CNT    PIC S9(07) COMP VALUE ZERO.
012300*
012400*    ALTERNATE NAMING VIEW OF THE SAME THREE ACCUMULATORS -
012500*    KEPT HANDY FOR A QUICK CONSOLE DISPLAY DURING RUN IF AN
012600*    OPERATOR EVER NEEDS TO CHECK PROGRESS MID-REPORT.
012700 01  WK-N-GRAND-TOTALS-R REDEFINES WK-N-GRAND-TOTALS.
012800     05  WK-N-GRAND-READ-CNT-R    PIC S9(07) COMP.
012900     05  WK-N-GRAND-ACCEPT-CNT-R  PIC S9(07) COMP.
013000     05  WK-N-GRAND-REJECT-CNT-R  PIC S9(07) COMP.
013100*
013200 EJECT
013300****************
013400 LINKAGE SECTION.
013500****************
013600     COPY CRMCTL.
013700*
013800***********************************************
013900 PROCEDURE DIVISION USING CRM-CONTROL-TOTALS.                     CR0866
014000***********************************************
014100 MAIN-MODULE.
014200     PERFORM A100-INITIALISE-ROUTINE
014300        THRU A199-INITIALISE-ROUTINE-EX.
014400     PERFORM B100-PRINT-HEADING-ROUTINE
014500        THRU B199-PRINT-HEADING-ROUTINE-EX.
014600     PERFORM C100-PRINT-DETAIL-ROUTINE
014700        THRU C199-PRINT-DETAIL-ROUTINE-EX
014800             VARYING CRM-FLOW-IX FROM 1 BY 1
014900             UNTIL CRM-FLOW-IX > 5.
015000     PERFORM D100-PRINT-GRANDTOTAL-ROUTINE
015100        THRU D199-PRINT-GRANDTOTAL-ROUTINE-EX.
015200     PERFORM E100-FINALISE-ROUTINE
015300        THRU E199-FINALISE-ROUTINE-EX.
015400     GOBACK.
015500*
015600*----------------------------------------------------------------*
015700 A100-INITIALISE-ROUTINE.
015800*----------------------------------------------------------------*
015900     OPEN OUTPUT CONTROL-REPORT.
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "CRMXRPT - OPEN FILE ERROR - CONTROL-REPORT"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         GOBACK
016400     END-IF.
016500 A199-INITIALISE-ROUTINE-EX.
016600     EXIT.
016700*
016800*----------------------------------------------------------------*
016900 B100-PRINT-HEADING-ROUTINE.
017000*----------------------------------------------------------------*
017100     MOVE SPACES TO WK-C-HEADING-LINE.
017200     MOVE "REGISTRAR SYSTEMS - BATCH SCHEDULING RUN SUMMARY"
017300                         TO WK-C-HDG-TITLE.
017400     MOVE WK-C-RUN-DATE(1:4) TO WK-C-HDG-RUN-CCYY.
017500     MOVE WK-C-RUN-DATE(5:2) TO WK-C-HDG-RUN-MM.
017600     MOVE WK-C-RUN-DATE(7:2) TO WK-C-HDG-RUN-DD.
017700*
017800     MOVE WK-C-HEADING-LINE TO CRP-LINE.
017900     WRITE CRP-LINE.
018000     MOVE SPACES TO CRP-LINE.
018100     WRITE CRP-LINE.
018200     MOVE WK-C-COLUMN-LINE TO CRP-LINE.
018300     WRITE CRP-LINE.
018400 B199-PRINT-HEADING-ROUTINE-EX.
018500     EXIT.
018600*
018700*----------------------------------------------------------------*
018800 C100-PRINT-DETAIL-ROUTINE.
018900*----------------------------------------------------------------*
019000     MOVE SPACES                      TO WK-C-DETAIL-LINE.
019100     MOVE CRM-FLOW-NAME(CRM-FLOW-IX)       TO WK-C-DTL-FLOW-NAME.
019200     MOVE CRM-FLOW-READ-CNT(CRM-FLOW-IX)   TO WK-C-DTL-READ-COUNT.
019300     MOVE CRM-FLOW-ACCEPT-CNT(CRM-FLOW-IX) TO
019400                                            WK-C-DTL-ACCEPT-COUNT.
019500     MOVE CRM-FLOW-REJECT-CNT(CRM-FLOW-IX) TO
019600                                            WK-C-DTL-REJECT-COUNT.
019700     MOVE "TRANSACTIONS PROCESSED THIS RUN" TO WK-C-DTL-NOTES.
019800*
019900     MOVE WK-C-DETAIL-LINE             TO CRP-LINE.
020000     WRITE CRP-LINE.
020100*
020200     ADD CRM-FLOW-READ-CNT(CRM-FLOW-IX)   TO WK-N-GRAND-READ-CNT.
020300     ADD CRM-FLOW-ACCEPT-CNT(CRM-FLOW-IX) TO
020400                                           WK-N-GRAND-ACCEPT-CNT.
020500     ADD CRM-FLOW-REJECT-CNT(CRM-FLOW-IX) TO
020600                                           WK-N-GRAND-REJECT-CNT.
020700*
020800     IF  CRM-FLOW-IX = 1
020900         PERFORM C110-PRINT-CONFLICT-BREAKDOWN
021000            THRU C119-PRINT-CONFLICT-BREAKDOWN-EX
021100     END-IF.
021200 C199-PRINT-DETAIL-ROUTINE-EX.
021300     EXIT.
021400*
021500*----------------------------------------------------------------*
021600 C110-PRINT-CONFLICT-BREAKDOWN.
021700*----------------------------------------------------------------*
021800*    THREE INDENTED LINES SHOWING HOW MANY CONFLICT-OUT RECORDS
021900*    ROUTINE INTAKE WROTE, BY CNF-TYPE.
022000     MOVE SPACES               TO WK-C-DETAIL-LINE-R.
022100     MOVE "    "               TO WK-C-CNF-INDENT.
022200     MOVE "TEACHER CONFLICTS"  TO WK-C-CNF-LABEL.
022300     MOVE CRM-CNF-TEACHER-CNT  TO WK-C-CNF-COUNT.
022400     MOVE WK-C-DETAIL-LINE-R   TO CRP-LINE.
022500     WRITE CRP-LINE.
022600*
022700     MOVE SPACES               TO WK-C-DETAIL-LINE-R.
022800     MOVE "    "               TO WK-C-CNF-INDENT.
022900     MOVE "CLASSROOM CONFLICTS" TO WK-C-CNF-LABEL.
023000     MOVE CRM-CNF-CLASSROOM-CNT TO WK-C-CNF-COUNT.
023100     MOVE WK-C-DETAIL-LINE-R   TO CRP-LINE.
023200     WRITE CRP-LINE.
023300*
023400     MOVE SPACES               TO WK-C-DETAIL-LINE-R.
023500     MOVE "    "               TO WK-C-CNF-INDENT.
023600     MOVE "CLASS CONFLICTS"    TO WK-C-CNF-LABEL.
023700     MOVE CRM-CNF-CLASS-CNT    TO WK-C-CNF-COUNT.
023800     MOVE WK-C-DETAIL-LINE-R   TO CRP-LINE.
023900     WRITE CRP-LINE.
024000 C119-PRINT-CONFLICT-BREAKDOWN-EX.
024100     EXIT.
024200*
024300*----------------------------------------------------------------*
024400 D100-PRINT-GRANDTOTAL-ROUTINE.
024500*----------------------------------------------------------------*
024600     MOVE SPACES                 TO WK-C-DETAIL-LINE.
024700     MOVE "** GRAND TOTAL **"    TO WK-C-DTL-FLOW-NAME.
024800     MOVE WK-N-GRAND-READ-CNT    TO WK-C-DTL-READ-COUNT.
024900     MOVE WK-N-GRAND-ACCEPT-CNT  TO WK-C-DTL-ACCEPT-COUNT.
025000     MOVE WK-N-GRAND-REJECT-CNT  TO WK-C-DTL-REJECT-COUNT.
025100     MOVE "ALL FIVE FLOWS COMBINED" TO WK-C-DTL-NOTES.
025200*
025300     MOVE WK-C-DETAIL-LINE       TO CRP-LINE.
025400     WRITE CRP-LINE.
025500 D199-PRINT-GRANDTOTAL-ROUTINE-EX.
025600     EXIT.
025700*
025800*----------------------------------------------------------------*
025900 E100-FINALISE-ROUTINE.
026000*----------------------------------------------------------------*
026100     CLOSE CONTROL-REPORT.
026200     IF  NOT WK-C-SUCCESSFUL
026300         DISPLAY "CRMXRPT - CLOSE FILE ERROR - CONTROL-REPORT"
026400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500     END-IF.
026600 E199-FINALISE-ROUTINE-EX.
026700     EXIT.
026800*
026900******************************************************************
027000*************** END OF PROGRAM SOURCE - CRMXRPT *****************
027100******************************************************************
